000010 ID DIVISION.                                                     11/02/94
000030 PROGRAM-ID. SPUXPRS.                                                LV025
000040                                                                     CL*24
000070 AUTHOR.         DOUG STOUT.                                         CL*24
000080 INSTALLATION.   SYSTEMS GROUP DATA CENTER.                          CL*24
000090 DATE-WRITTEN.   11/02/94.                                           CL*24
000095 DATE-COMPILED.  09/11/09.                                           CL*24
000096 SECURITY.       NON-CONFIDENTIAL.                                   CL*24
000100                                                                     CL*24
000110******************************************************************   CL*24
000120*REMARKS.                                                            CL*24
000130*    PARSES ONE BATCH'S WORTH OF "PS AUX"-STYLE PROCESS LISTING      CL*24
000140*    TEXT INTO SP-PROCESS-REC ENTRIES.  CALLED BY SPDISP FOR         CL*24
000150*    OS-TYPE LINUX, UNIX AND MAC.                                    CL*24
000170*    INPUT.  SP-UX-RAW-LINES TABLE, LINE 1 IS THE COLUMN HEADER.     CL*24
000180*    OUTPUT. SP-UX-PARSED-RECS TABLE (COMMAND, PID, VSZ, RSS,        CL*24
000185*            CPU%, MEM%, TTY, STAT, START, TIME, RENAMED TO          CL*24
000186*            SP-UX-PR-xxxx FIELDS).  METADATA (TIMESTAMP, MACHINE,   CL*24
000187*            PARTITION KEY) IS STAMPED ON LATER BY SPORGNZ.          CL*24
000200*    THE WHOLE BATCH IS ALL-OR-NOTHING -- ONE BAD LINE REJECTS       CL*24
000210*    EVERY RECORD IN IT.  SEE 1000-PARSE-UNIX-LINES BELOW.           CL*24
000220******************************************************************   CL*24
000230*                                                                    CL*24
000240* MAINTENANCE LOG                                                    CL*24
000250* DATE       BY    TKT       DESCRIPTION                             CL*24
000260* ---------  ----  --------  -------------------------------         CL*24
000270* 11/02/94   RBH   CHG0118   ORIGINAL PROGRAM (AS PRTIMSDB, AN       CL*24
000280*                            IMS SEGMENT BATCH-MAINTENANCE PGM).     CL*24
000290*                            REWRITTEN HEAD TO FOOT FOR THE          CL*24
000300*                            PROCESS-INVENTORY PROJECT -- NO IMS     CL*24
000310*                            CALLS REMAIN IN THIS PROGRAM.           CL*24
000320* 06/20/98   RBH   Y2K0077   TIMESTAMP STAMPED BY SPORGNZ IS CCYY,   CL*24
000330*                            NOTHING TO FIX IN THIS PROGRAM.         CL*24
000340* 02/09/99   LMW   Y2K0077   SIGNED OFF.                             CL*24
000350* 04/03/07   GRT   CHG0502   ADDED DUPLICATE-HEADER CHECK ON LINE    CL*24
000360*                            2 (SEE 1100-CHECK-HEADER) -- CARRIED    CL*24
000370*                            FORWARD EXACTLY AS THE OLD SCREEN-      CL*24
000380*                            SCRAPER SCRIPT DID IT, BUG AND ALL.     CL*24
000390* 09/11/09   GRT   CHG0561   WIDENED SP-UX-RAW-LINE TABLE TO 200.    CL*24
000395* 06/14/11   GRT   CHG0899   RESTORED PERFORM...THRU RANGES ON THE  CL*24
000396*                            HEADER-CHECK AND LINE/CHAR SCAN LOOPS; CL*24
000397*                            ADDED WS-PARSE-CALLS COUNTER.          CL*24
000400****************************************************************    CL*24
000410 ENVIRONMENT DIVISION.                                               CL*24
000420 CONFIGURATION SECTION.                                              CL*24
000430 SOURCE-COMPUTER. IBM-3081.                                          CL*24
000440 OBJECT-COMPUTER. IBM-3081.                                          CL*24
000450 SPECIAL-NAMES.                                                      CL*24
000460     C01 IS TOP-OF-FORM                                              CL*24
000470     UPSI-0 IS SP-DEBUG-SWITCH.                                      CL*24
000480 INPUT-OUTPUT SECTION.                                               CL*24
000490 FILE-CONTROL.                                                       CL*24
000500****************************************************************    CL*24
000510 DATA DIVISION.                                                      CL*24
000520 FILE SECTION.                                                       CL*24
000530 WORKING-STORAGE SECTION.                                            CL*24
000540 01  FILLER                    PIC X(32) VALUE                       CL*24
000550        '* WORKING STORAGE BEGINS HERE  *'.                          CL*24
000560                                                                     CL*24
000570 77  WS-PARSE-CALLS         PIC S9(4) COMP   VALUE +0.               CL*24
000580 01  WS-SUBSCRIPTS.                                                  CL*24
000590     05  WS-LINE-IX            PIC S9(5) COMP-3 VALUE +0.            CL*24
000600     05  WS-LINE-IX-RDF REDEFINES WS-LINE-IX PIC X(03).              CL*24
000610     05  WS-OUT-IX             PIC S9(5) COMP-3 VALUE +0.            CL*24
000620     05  WS-TOKEN-COUNT        PIC S9(5) COMP-3 VALUE +0.            CL*24
000630     05  WS-PTR                PIC S9(5) COMP   VALUE +0.            CL*24
000640     05  FILLER                PIC X(08).                           CL*24
000650*                                                                    CL*24
000660 01  WS-FLAGS.                                                       CL*24
000670     05  WS-BATCH-OK           PIC X     VALUE 'Y'.                  CL*24
000680         88  WS-BATCH-IS-OK    VALUE 'Y'.                            CL*24
000690         88  WS-BATCH-IS-BAD   VALUE 'N'.                            CL*24
000700     05  WS-FIELD-OK           PIC X     VALUE 'Y'.                  CL*24
000710     05  FILLER                PIC X(10).                           CL*24
000720*                                                                    CL*24
000730 01  WS-SPLIT-FIELDS.                                                CL*24
000740     05  WS-F-USER             PIC X(16).                           CL*24
000750     05  WS-F-PID              PIC X(09).                           CL*24
000760     05  WS-F-CPU              PIC X(08).                           CL*24
000770     05  WS-F-MEM              PIC X(08).                           CL*24
000780     05  WS-F-VSZ              PIC X(09).                           CL*24
000790     05  WS-F-RSS              PIC X(09).                           CL*24
000800     05  WS-F-TTY              PIC X(12).                           CL*24
000810     05  WS-F-STAT             PIC X(08).                           CL*24
000820     05  WS-F-START            PIC X(08).                           CL*24
000830     05  WS-F-TIME             PIC X(08).                           CL*24
000840     05  WS-F-CMD-RAW          PIC X(132).                          CL*24
000850*                                                                    CL*24
000860 01  WS-DECIMAL-WORK.                                                CL*24
000870     05  WS-DEC-DOT-POS        PIC S9(3) COMP-3 VALUE +0.            CL*24
000880     05  WS-DEC-WHOLE          PIC S9(7) COMP-3 VALUE +0.            CL*24
000890     05  WS-DEC-FRAC-TXT       PIC X(02) VALUE SPACES.               CL*24
000900     05  WS-DEC-FRAC           PIC S9(3) COMP-3 VALUE +0.            CL*24
000910     05  WS-DEC-FRAC-LEN       PIC S9(3) COMP-3 VALUE +0.            CL*24
000920     05  WS-DEC-SCAN           PIC S9(3) COMP-3 VALUE +0.            CL*24
000930     05  WS-DEC-DOT-COUNT      PIC S9(3) COMP-3 VALUE +0.            CL*24
000940     05  WS-DEC-RESULT         PIC S9(7)V99 COMP-3 VALUE +0.         CL*24
000950     05  WS-DEC-RESULT-RDF REDEFINES WS-DEC-RESULT PIC X(05).        CL*24
000951     05  WS-DEC-WORK-FIELD     PIC X(08) VALUE SPACES.               CL*24
000952     05  WS-WHOLE-TEXT         PIC X(07) VALUE SPACES.               CL*24
004700*****************************************************************
004800*    DUMP POINTER AREA
004900*        PARA POINTER- MOVE PARAGRAPH NUMBER TO THIS POINTER    *
005000*                      AS EACH PARAGRAPH IS ENTERED. DO NOT     *
005100*                      MOVE PARAGRAPH NUMBERS OF COMMON         *
005200*                      PARAGRAPHS (USE COMM POINTER).           *
005300*                                                               *
005400*        COMM POINTER - EACH COMMON PARAGRAPH SHOULD MOVE       *
005500*                       ITS PARAGRAPH NUMBER TO THIS POINTER    *
005600*                       AT IT INCEPTION.                        *
005700*                                                               *
005800*****************************************************************
000960 01  DUMP-DISPLAY.                                                   CL*24
000970     05 PARA-POINTER           PIC X(4)  VALUE 'GN  '.               CL*24
000980     05 COMM-POINTER           PIC X(4)  VALUE SPACES.               CL*24
001320 01  ABEND-TEST                PIC X(2).                             CL*24
001330 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.             CL*24
001750 LINKAGE SECTION.                                                    CL*24
001760**************************************************************       CL*24
001770*                                                            *       CL*24
001780*       L I N K A G E   S E C T I O N                        *       CL*24
001790*                                                            *       CL*24
001800**************************************************************       CL*24
001810                                                                     CL*24
001820 01  SP-UX-LINE-COUNT           PIC 9(5) COMP-3.                     CL*24
001830 01  SP-UX-RAW-LINES.                                                CL*24
001840     05  SP-UX-RAW-LINE         PIC X(132) OCCURS 200 TIMES.         CL*24
001850 01  SP-UX-REC-COUNT            PIC 9(5) COMP-3.                     CL*24
001860 01  SP-UX-PARSED-RECS.                                              CL*24
001870     05  SP-UX-PARSED-REC OCCURS 200 TIMES.                         CL*24
001880         10  SP-UX-PR-COMMAND      PIC X(60).                       CL*24
001890         10  SP-UX-PR-PID          PIC 9(9).                        CL*24
001900         10  SP-UX-PR-VSZ          PIC 9(9).                        CL*24
001910         10  SP-UX-PR-RSS          PIC 9(9).                        CL*24
001920         10  SP-UX-PR-CPU-USAGE    PIC S9(3)V99 COMP-3.             CL*24
001930         10  SP-UX-PR-MEM-USAGE    PIC S9(7)V99 COMP-3.             CL*24
001940         10  SP-UX-PR-TTY          PIC X(12).                       CL*24
001950         10  SP-UX-PR-STAT         PIC X(08).                       CL*24
001960         10  SP-UX-PR-START-TIME   PIC X(08).                       CL*24
001970         10  SP-UX-PR-DURATION     PIC X(08).                       CL*24
001980         10  SP-UX-PR-USER-NAME    PIC X(16).                       CL*24
001990 01  SP-UX-RETURN-CODE          PIC S9(4) COMP.                      CL*24
002000     88  SP-UX-OK               VALUE ZERO.                         CL*24
002010     88  SP-UX-BAD-CONTENT      VALUE 4.                            CL*24
002020******************************************************************   CL*24
002030*                                                                *   CL*24
002040*       P R O C E D U R E    D I V I S I O N                     *   CL*24
002050*                                                                *   CL*24
002060******************************************************************   CL*24
002065 PROCEDURE DIVISION USING SP-UX-LINE-COUNT, SP-UX-RAW-LINES,         CL*24
002070         SP-UX-REC-COUNT, SP-UX-PARSED-RECS, SP-UX-RETURN-CODE.      CL*24
002075                                                                     CL*24
002080**************************************************************       CL*24
002090 1000-PARSE-UNIX-LINES.                                               CL*24
002100     MOVE 1000 TO PARA-POINTER.                                      CL*24
002105     ADD 1 TO WS-PARSE-CALLS.                                        CL*24
002110     SET SP-UX-OK TO TRUE.                                           CL*24
002120     MOVE ZERO TO SP-UX-REC-COUNT, WS-OUT-IX.                        CL*24
002130     SET WS-BATCH-IS-OK TO TRUE.                                     CL*24
002140                                                                     CL*24
002150     IF SP-UX-LINE-COUNT < 2                                         CL*24
002160         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002170     ELSE                                                            CL*24
002180         PERFORM 1100-CHECK-HEADER THRU 1100-EXIT                    CL*24
002190     END-IF.                                                         CL*24
002200                                                                     CL*24
002210     IF WS-BATCH-IS-OK                                               CL*24
002220         PERFORM 1200-PARSE-ONE-LINE THRU 1200-EXIT                  CL*24
002230             VARYING WS-LINE-IX FROM 2 BY 1                          CL*24
002240             UNTIL WS-LINE-IX > SP-UX-LINE-COUNT                     CL*24
002250                 OR WS-BATCH-IS-BAD                                  CL*24
002260     END-IF.                                                         CL*24
002270                                                                     CL*24
002280     IF WS-BATCH-IS-BAD                                              CL*24
002290         SET SP-UX-BAD-CONTENT TO TRUE                               CL*24
002300         MOVE ZERO TO SP-UX-REC-COUNT                                CL*24
002310     ELSE                                                            CL*24
002320         MOVE WS-OUT-IX TO SP-UX-REC-COUNT                           CL*24
002330     END-IF.                                                         CL*24
002340 1000-EXIT.                                                          CL*24
002350     EXIT.                                                           CL*24
002360     GOBACK.                                                         CL*24
002370                                                                     CL*24
002380 1100-CHECK-HEADER.                                                  CL*24
002390     MOVE 1100 TO COMM-POINTER.                                      CL*24
006010*    THE FIRST LINE OF THE INPUT IS A COLUMN HEADER AND IS           CL*24
006020*    ALWAYS SKIPPED.  THE NEXT LINE (LINE 2) MUST STILL BEGIN        CL*24
006030*    WITH 'USER' -- IF IT DOES NOT, THE WHOLE BATCH IS REJECTED.     CL*24
006040*    NOTE THAT LINE 2 IS *NOT* SKIPPED AS A SECOND HEADER -- IT      CL*24
006050*    GOES ON TO BE PARSED AS A DATA LINE IN 1200-PARSE-ONE-LINE      CL*24
006060*    LIKE EVERY OTHER REMAINING LINE.  THIS IS CARRIED FORWARD       CL*24
006070*    EXACTLY AS THE FEED SUPPLIED IT TO US -- DO NOT "FIX" IT.       CL*24
006080     IF SP-UX-RAW-LINE(2)(1:4) NOT = 'USER'                          CL*24
006090         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
006100     END-IF.                                                         CL*24
006110 1100-EXIT.                                                          CL*24
006120     EXIT.                                                           CL*24
006130                                                                     CL*24
006140 1200-PARSE-ONE-LINE.                                                CL*24
006150     MOVE 1200 TO COMM-POINTER.                                      CL*24
002400     PERFORM 1210-SPLIT-FIELDS.                                      CL*24
002410     IF WS-TOKEN-COUNT < 10 OR WS-F-CMD-RAW = SPACES                 CL*24
002420         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002430     ELSE                                                            CL*24
002440         PERFORM 1300-VALIDATE-AND-MOVE                              CL*24
002450     END-IF.                                                         CL*24
002460 1200-EXIT.                                                          CL*24
002470     EXIT.                                                           CL*24
002480                                                                     CL*24
002490 1210-SPLIT-FIELDS.                                                  CL*24
002500     MOVE 1210 TO COMM-POINTER.                                      CL*24
002510     MOVE 1 TO WS-PTR.                                               CL*24
002520     MOVE ZERO TO WS-TOKEN-COUNT.                                    CL*24
002530     MOVE SPACES TO WS-F-USER WS-F-PID WS-F-CPU WS-F-MEM             CL*24
002540             WS-F-VSZ WS-F-RSS WS-F-TTY WS-F-STAT WS-F-START         CL*24
002550             WS-F-TIME WS-F-CMD-RAW.                                 CL*24
002560     UNSTRING SP-UX-RAW-LINE(WS-LINE-IX) DELIMITED BY ALL SPACE      CL*24
002570         INTO WS-F-USER, WS-F-PID, WS-F-CPU, WS-F-MEM, WS-F-VSZ,     CL*24
002580              WS-F-RSS, WS-F-TTY, WS-F-STAT, WS-F-START, WS-F-TIME   CL*24
002590         WITH POINTER WS-PTR                                        CL*24
002600         TALLYING IN WS-TOKEN-COUNT                                  CL*24
002610     END-UNSTRING.                                                   CL*24
002620     IF WS-PTR <= 132                                                CL*24
002630         MOVE SP-UX-RAW-LINE(WS-LINE-IX)(WS-PTR:) TO WS-F-CMD-RAW    CL*24
002640     END-IF.                                                         CL*24
002650     PERFORM 1220-TRIM-LEADING-SPACE.                                CL*24
002660 1210-EXIT.                                                          CL*24
002670     EXIT.                                                           CL*24
002680                                                                     CL*24
002690 1220-TRIM-LEADING-SPACE.                                            CL*24
002700     MOVE 1220 TO COMM-POINTER.                                      CL*24
002710     PERFORM 1225-TRIM-ONE-CHAR THRU 1225-EXIT                       CL*24
002720         UNTIL WS-F-CMD-RAW(1:1) NOT = SPACE                         CL*24
002730            OR WS-F-CMD-RAW = SPACES.                                CL*24
002740 1220-EXIT.                                                          CL*24
002750     EXIT.                                                           CL*24
002755                                                                     CL*24
002760 1225-TRIM-ONE-CHAR.                                                 CL*24
002765     MOVE WS-F-CMD-RAW(2:131) TO WS-F-CMD-RAW.                       CL*24
002770 1225-EXIT.                                                          CL*24
002775     EXIT.                                                           CL*24
002777                                                                     CL*24
002780 1300-VALIDATE-AND-MOVE.                                             CL*24
002790     MOVE 1300 TO COMM-POINTER.                                      CL*24
002800     SET WS-FIELD-OK TO TRUE.                                        CL*24
002810     MOVE 'Y' TO WS-FIELD-OK.                                        CL*24
002820     IF WS-F-PID NOT NUMERIC OR WS-F-VSZ NOT NUMERIC                 CL*24
002830                             OR WS-F-RSS NOT NUMERIC                 CL*24
002840         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002850     ELSE                                                            CL*24
002860         PERFORM 1310-PARSE-DECIMAL                                 CL*24
002880     END-IF.                                                         CL*24
002890     IF NOT WS-BATCH-IS-BAD                                          CL*24
002900         ADD 1 TO WS-OUT-IX                                          CL*24
002910         MOVE WS-F-USER TO SP-UX-PR-USER-NAME(WS-OUT-IX)             CL*24
002920         MOVE WS-F-PID  TO SP-UX-PR-PID(WS-OUT-IX)                   CL*24
002930         MOVE WS-F-VSZ  TO SP-UX-PR-VSZ(WS-OUT-IX)                   CL*24
002940         MOVE WS-F-RSS  TO SP-UX-PR-RSS(WS-OUT-IX)                   CL*24
002950         MOVE WS-F-TTY  TO SP-UX-PR-TTY(WS-OUT-IX)                   CL*24
002960         MOVE WS-F-STAT TO SP-UX-PR-STAT(WS-OUT-IX)                  CL*24
002970         MOVE WS-F-START TO SP-UX-PR-START-TIME(WS-OUT-IX)           CL*24
002980         MOVE WS-F-TIME  TO SP-UX-PR-DURATION(WS-OUT-IX)             CL*24
002990         MOVE WS-F-CMD-RAW TO SP-UX-PR-COMMAND(WS-OUT-IX)            CL*24
003000     END-IF.                                                         CL*24
003010 1300-EXIT.                                                          CL*24
003020     EXIT.                                                          CL*24
003030                                                                     CL*24
003040 1310-PARSE-DECIMAL.                                                 CL*24
003050     MOVE 1310 TO COMM-POINTER.                                      CL*24
003060     PERFORM 1320-PARSE-CPU-FIELD.                                   CL*24
003070     IF NOT WS-BATCH-IS-BAD                                          CL*24
003080         MOVE WS-DEC-RESULT TO SP-UX-PR-CPU-USAGE(WS-OUT-IX)         CL*24
003090         PERFORM 1330-PARSE-MEM-FIELD                                CL*24
003100     END-IF.                                                         CL*24
003110     IF NOT WS-BATCH-IS-BAD                                          CL*24
003120         MOVE WS-DEC-RESULT TO SP-UX-PR-MEM-USAGE(WS-OUT-IX)         CL*24
003130     END-IF.                                                         CL*24
003140 1310-EXIT.                                                          CL*24
003150     EXIT.                                                           CL*24
003160                                                                     CL*24
003170 1320-PARSE-CPU-FIELD.                                               CL*24
003180     MOVE 1320 TO COMM-POINTER.                                      CL*24
003190     MOVE WS-F-CPU TO WS-DEC-WORK-FIELD.                             CL*24
003200     PERFORM 1340-SCAN-DECIMAL-TEXT.                                 CL*24
003210 1320-EXIT.                                                          CL*24
003220     EXIT.                                                           CL*24
003230                                                                     CL*24
003240 1330-PARSE-MEM-FIELD.                                               CL*24
003250     MOVE 1330 TO COMM-POINTER.                                      CL*24
003260     MOVE WS-F-MEM TO WS-DEC-WORK-FIELD.                             CL*24
003270     PERFORM 1340-SCAN-DECIMAL-TEXT.                                 CL*24
003280 1330-EXIT.                                                          CL*24
003290     EXIT.                                                           CL*24
003300                                                                     CL*24
003310 1340-SCAN-DECIMAL-TEXT.                                             CL*24
003320     MOVE 1340 TO COMM-POINTER.                                      CL*24
003330     MOVE ZERO TO WS-DEC-DOT-POS, WS-DEC-DOT-COUNT, WS-DEC-WHOLE,    CL*24
003340             WS-DEC-FRAC, WS-DEC-FRAC-LEN.                           CL*24
003350     MOVE SPACES TO WS-DEC-FRAC-TXT.                                 CL*24
003360     PERFORM 1345-SCAN-ONE-CHAR THRU 1345-EXIT                       CL*24
003365         VARYING WS-DEC-SCAN FROM 1 BY 1                             CL*24
003370             UNTIL WS-DEC-SCAN > 8.                                  CL*24
003430     IF WS-DEC-DOT-COUNT NOT = 1                                     CL*24
003440         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
003450     ELSE                                                            CL*24
003460         MOVE WS-DEC-WORK-FIELD(1:WS-DEC-DOT-POS - 1)                CL*24
003470                 TO WS-WHOLE-TEXT                                    CL*24
003480         COMPUTE WS-DEC-FRAC-LEN =                                   CL*24
003490             8 - WS-DEC-DOT-POS                                      CL*24
003500         IF WS-DEC-FRAC-LEN > 2                                      CL*24
003510             MOVE 2 TO WS-DEC-FRAC-LEN                               CL*24
003520         END-IF                                                      CL*24
003530         MOVE WS-DEC-WORK-FIELD(WS-DEC-DOT-POS + 1:WS-DEC-FRAC-LEN)  CL*24
003540                 TO WS-DEC-FRAC-TXT                                  CL*24
003550         IF WS-WHOLE-TEXT NOT NUMERIC OR WS-DEC-FRAC-TXT NOT NUMERIC CL*24
003560             SET WS-BATCH-IS-BAD TO TRUE                             CL*24
003570         ELSE                                                        CL*24
003580             MOVE WS-WHOLE-TEXT TO WS-DEC-WHOLE                      CL*24
003590             MOVE WS-DEC-FRAC-TXT TO WS-DEC-FRAC                     CL*24
003600             IF WS-DEC-FRAC-LEN = 1                                  CL*24
003610                 MULTIPLY WS-DEC-FRAC BY 10                          CL*24
003620                     GIVING WS-DEC-FRAC                              CL*24
003630             END-IF                                                  CL*24
003640             COMPUTE WS-DEC-RESULT =                                 CL*24
003650                 WS-DEC-WHOLE + (WS-DEC-FRAC / 100)                  CL*24
003660         END-IF                                                      CL*24
003670     END-IF.                                                         CL*24
003680 1340-EXIT.                                                          CL*24
003690     EXIT.                                                           CL*24
003695                                                                     CL*24
003696 1345-SCAN-ONE-CHAR.                                                 CL*24
003697     IF WS-DEC-WORK-FIELD(WS-DEC-SCAN:1) = '.'                       CL*24
003698         ADD 1 TO WS-DEC-DOT-COUNT                                   CL*24
003699         MOVE WS-DEC-SCAN TO WS-DEC-DOT-POS                          CL*24
003700     END-IF.                                                         CL*24
003705 1345-EXIT.                                                          CL*24
003710     EXIT.                                                           CL*24
