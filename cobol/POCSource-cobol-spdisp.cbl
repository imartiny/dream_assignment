000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  SPDISP                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* CALLED BY SPORGNZ TO PICK THE RIGHT LISTING PARSER FOR AN       00000900
001000* INCOMING BATCH, BASED ON THE OS-TYPE CODE ON THE BATCH HEADER. 00001000
001100* LINUX, UNIX AND MAC CODES ALL GO TO SPUXPRS.  WINDOWS GOES TO  00001100
001200* SPWNPRS.  ANYTHING ELSE IS REJECTED -- THIS PARAGRAPH DOES NOT 00001200
001300* GUESS.                                                          00001300
001400*                                                                 00001400
001500* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00001500
001600*                                                                 00001600
001700* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS LAB 00001700
001800****************************************************************  00001800
001900*                                                                 00001900
002000* MAINTENANCE LOG                                                 00002000
002100* DATE       BY    TKT       DESCRIPTION                          00002100
002200* ---------  ----  --------  -------------------------------      00002200
002300* 03/14/91   DS    INIT0001  ORIGINAL PROGRAM (AS ADSORT, AN      00002300
002400*                            ARRAY-INSERTION ROUTINE).            00002400
002500* 11/02/94   RBH   CHG0118   REWRITTEN AS THE PARSER DISPATCHER   00002500
002600*                            FOR THE PROCESS-INVENTORY PROJECT.  00002600
002700* 06/20/98   RBH   Y2K0077   TIMESTAMP FIELDS PASSED THROUGH ARE 00002700
002800*                            ALL CCYY NOW -- NOTHING TO FIX HERE.00002800
002900* 02/09/99   LMW   Y2K0077   SIGNED OFF, NO DATE MATH IN THIS     00002900
003000*                            PROGRAM.                             00003000
003100* 04/03/07   GRT   CHG0502   ADDED MAC AS A SYNONYM FOR UNIX.      00003100
003200* 09/11/09   GRT   CHG0561   SP-DISP-ERROR-MSG WIDENED TO X(40). 00003200
003250* 06/14/11   GRT   CHG0899   FIXED A STRING BUG THAT WAS EATING   00003250
003260*                            THE SPACE AFTER THE COLON IN THE    00003260
003270*                            UNSUPPORTED-OS ERROR TEXT.           00003270
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                         00003400
003500 PROGRAM-ID.     SPDISP.                                          00003500
003600 AUTHOR.         DOUG STOUT.                                      00003600
003700 INSTALLATION.   SYSTEMS GROUP DATA CENTER.                        00003700
003800 DATE-WRITTEN.   03/14/91.                                        00003800
003900 DATE-COMPILED.  09/11/09.                                        00003900
004000 SECURITY.       NON-CONFIDENTIAL.                                00004000
004100****************************************************************  00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER. IBM-3081.                                       00004400
004500 OBJECT-COMPUTER. IBM-3081.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     UPSI-0 IS SP-DEBUG-SWITCH.                                   00004800
004900****************************************************************  00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005150 77  WS-DISPATCH-CNT        PIC S9(4) COMP VALUE +0.              00005150
005200*                                                                 00005200
005300 01  WS-FIELDS.                                                   00005300
005400     05  WS-OS-TYPE-UC          PIC X(10) VALUE SPACES.            00005400
005500     05  WS-OS-TYPE-UC-N REDEFINES WS-OS-TYPE-UC PIC 9(10).       00005500
005600     05  FILLER                 PIC X(04).                        00005600
005700*                                                                 00005700
005800 01  WORK-VARIABLES.                                              00005800
005900     05  I                     PIC S9(9)   COMP-3  VALUE +0.      00005900
006000     05  I-RDF REDEFINES I     PIC X(04).                         00006000
006100     05  FILLER                 PIC X(08).                        00006100
006200*                                                                 00006200
006300 01  ABEND-TEST              PIC X(2).                            00006300
006400 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00006400
006500****************************************************************  00006500
006600 LINKAGE SECTION.                                                 00006600
006700*                                                                 00006700
006800 01  SP-DISP-OS-TYPE            PIC X(10).                        00006800
006900 01  SP-DISP-LINE-COUNT         PIC 9(5) COMP-3.                  00006900
007000 01  SP-DISP-RAW-LINES.                                           00007000
007100     05  SP-DISP-RAW-LINE       PIC X(132) OCCURS 200 TIMES.      00007100
007200 01  SP-DISP-REC-COUNT          PIC 9(5) COMP-3.                  00007200
007300 01  SP-DISP-PARSED-RECS.                                         00007300
007400     05  SP-DISP-PARSED-REC OCCURS 200 TIMES.                     00007400
007500         10  SP-DISP-PR-COMMAND      PIC X(60).                   00007500
007600         10  SP-DISP-PR-PID          PIC 9(9).                    00007600
007700         10  SP-DISP-PR-VSZ          PIC 9(9).                    00007700
007800         10  SP-DISP-PR-RSS          PIC 9(9).                    00007800
007900         10  SP-DISP-PR-CPU-USAGE    PIC S9(3)V99 COMP-3.         00007900
008000         10  SP-DISP-PR-MEM-USAGE    PIC S9(7)V99 COMP-3.         00008000
008100         10  SP-DISP-PR-TTY          PIC X(12).                  00008100
008200         10  SP-DISP-PR-STAT         PIC X(08).                  00008200
008300         10  SP-DISP-PR-START-TIME   PIC X(08).                  00008300
008400         10  SP-DISP-PR-DURATION     PIC X(08).                  00008400
008500         10  SP-DISP-PR-USER-NAME    PIC X(16).                  00008500
008600 01  SP-DISP-RETURN-CODE        PIC S9(4) COMP.                   00008600
008700     88  SP-DISP-OK             VALUE ZERO.                       00008700
008800     88  SP-DISP-BAD-CONTENT    VALUE 4.                          00008800
008900     88  SP-DISP-UNSUPPORTED    VALUE 8.                          00008900
009000 01  SP-DISP-ERROR-MSG          PIC X(40).                        00009000
009100****************************************************************  00009100
009200 PROCEDURE DIVISION USING SP-DISP-OS-TYPE, SP-DISP-LINE-COUNT,    00009200
009300         SP-DISP-RAW-LINES, SP-DISP-REC-COUNT,                    00009300
009400         SP-DISP-PARSED-RECS, SP-DISP-RETURN-CODE,                00009400
009500         SP-DISP-ERROR-MSG.                                       00009500
009600****************************************************************  00009600
009700 0100-DISPATCH-PARSER.                                            00009700
009800     MOVE SPACES             TO SP-DISP-ERROR-MSG.                00009800
009850     ADD +1                  TO WS-DISPATCH-CNT.                  00009850
009900     MOVE SP-DISP-OS-TYPE    TO WS-OS-TYPE-UC.                    00009900
010000     INSPECT WS-OS-TYPE-UC CONVERTING                             00010000
010100             'abcdefghijklmnopqrstuvwxyz'                         00010100
010200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00010200
010300                                                                  00010300
010400     EVALUATE WS-OS-TYPE-UC                                       00010400
010500         WHEN 'LINUX     '                                        00010500
010600         WHEN 'UNIX      '                                        00010600
010700         WHEN 'MAC       '                                        00010700
010800             CALL 'SPUXPRS' USING SP-DISP-LINE-COUNT,              00010800
010900                 SP-DISP-RAW-LINES, SP-DISP-REC-COUNT,            00010900
011000                 SP-DISP-PARSED-RECS, SP-DISP-RETURN-CODE         00011000
011100             END-CALL                                             00011100
011200         WHEN 'WINDOWS   '                                        00011200
011300             CALL 'SPWNPRS' USING SP-DISP-LINE-COUNT,              00011300
011400                 SP-DISP-RAW-LINES, SP-DISP-REC-COUNT,            00011400
011500                 SP-DISP-PARSED-RECS, SP-DISP-RETURN-CODE         00011500
011600             END-CALL                                             00011600
011700         WHEN OTHER                                               00011700
011800             SET SP-DISP-UNSUPPORTED TO TRUE                      00011800
011900*    CHG0899 GRT  FIXED STRING DELIMITER TRAILING SPACE BUG.      00011900
012000             STRING 'Unsupported OS type: ' DELIMITED BY SIZE     00012000
012100                    SP-DISP-OS-TYPE         DELIMITED BY SIZE     00012100
012200                INTO SP-DISP-ERROR-MSG                            00012200
012300             END-STRING                                           00012300
012400     END-EVALUATE.                                                00012400
012500                                                                  00012500
012600 0100-EXIT.                                                       00012600
012700     EXIT.                                                        00012700
012800     GOBACK.                                                      00012800
