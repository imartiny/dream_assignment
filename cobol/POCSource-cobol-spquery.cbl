000100************************************************************************00000100
000110* LICENSED MATERIALS - PROPERTY OF IBM                            00000110
000120* ALL RIGHTS RESERVED                                             00000120
000130************************************************************************00000130
000140* PROGRAM:  SPQUERY                                               00000140
000150*                                                                 00000150
000160* AUTHOR :  Doug Stout                                            00000160
000170*                                                                 00000170
000180* READS ONE QUERY-REQUEST FROM SPQRYIN, OPTIMIZES IT (DEFAULTS,   00000180
000190* TIME-RANGE CLAMP, LIMIT/OFFSET CLAMP, AGGREGATION DEDUP/SORT,   00000190
000200* FILTER CLEANUP), PICKS A DATA SOURCE -- THE AGGREGATE-STORE     00000200
000210* WHEN EVERY REQUESTED AGGREGATION IS ONE OF THE PARTITION ROLLUP 00000210
000220* COLUMNS, OTHERWISE THE MASTER STORE -- AND WRITES A COLUMNAR    00000220
000230* REPORT OF THE RESULT TO SPQRYRPT.                               00000230
000240*                                                                 00000240
000250* REAL-TIME QUERY-TYPE IS NOT IMPLEMENTED IN THIS SHOP'S BATCH    00000250
000260* SUITE.  IT IS REPORTED AND THE RUN CONTINUES CLEAN.             00000260
000270*                                                                 00000270
000280* SISTER PROGRAM TO SPORGNZ -- SAME BATCH, SAME STORES, SAME      00000280
000290* SHOP CONVENTIONS.  SEE SPORGNZ FOR HOW THE STORES ARE BUILT.    00000290
000300************************************************************************00000300
000310*                                                                 00000310
000320* MAINTENANCE LOG                                                 00000320
000330* DATE       BY    TKT       DESCRIPTION                          00000330
000340* ---------  ----  --------  -------------------------------      00000340
000350* 03/14/91   DS    INIT0001  ORIGINAL PROGRAM (AS SAM3ABND, A     00000350
000360*                            TRANSACTION-DRIVEN CUSTOMER UPDATE). 00000360
000370* 11/02/94   RBH   CHG0118   REWRITTEN AS THE QUERY ENGINE FOR    00000370
000380*                            THE PROCESS-INVENTORY PROJECT.  ONLY 00000380
000390*                            THE REPORT-FILE SHAPE OF SAM3ABND    00000390
000400*                            SURVIVED.                            00000400
000410* 06/20/98   RBH   Y2K0077   DATE ARITHMETIC (810/820) NOW USES   00000410
000420*                            A WINDOWED CCYY THROUGHOUT -- NO     00000420
000430*                            2-DIGIT YEAR MATH LEFT ANYWHERE.     00000430
000440* 02/09/99   LMW   Y2K0077   SIGNED OFF.                          00000440
000450* 04/03/07   GRT   CHG0502   ADDED THE PRE-AGGREGATED PATH (400)  00000450
000460*                            -- SAME PARTITION TABLE/SEARCH ALL   00000460
000470*                            TECHNIQUE AS SPORGNZ'S REBUILD.      00000470
000480* 08/17/01   GRT   CHG0341   ADDED THE JULIAN-DAY ROUTINES (810/  00000480
000490*                            820) SO THE 30-DAY DEFAULT AND THE   00000490
000500*                            365-DAY CLAMP DO NOT NEED A CALENDAR 00000500
000510*                            TABLE.                               00000510
000520* 09/11/09   GRT   CHG0561   AGGREGATION NAME PARSE (610/615) NOW 00000520
000530*                            DROPS ANY NAME WITH NO UNDERSCORE    00000530
000540*                            INSTEAD OF ABENDING ON IT.           00000540
000550* 03/02/12   GRT   CHG0689   ADDED COMMAND SUBSTRING FILTER (530- 00000550
000560*                            534) USING INSPECT CONVERTING FOR    00000560
000570*                            THE CASE FOLD -- NO VENDOR FUNCTION. 00000570
000575* 06/14/11   GRT   CHG0899   PUT PERFORM...THRU RANGES BACK ON    00000575
000576*                            THE AGG-REC, MASTER-REC, DATE-WALK   00000576
000577*                            AND SCAN/DEDUP LOOPS.                00000577
000580************************************************************************00000580
000590 IDENTIFICATION DIVISION.                                         00000590
000600 PROGRAM-ID.     SPQUERY.                                         00000600
000610 AUTHOR.         DOUG STOUT.                                      00000610
000620 INSTALLATION.   SYSTEMS GROUP DATA CENTER.                       00000620
000630 DATE-WRITTEN.   03/14/91.                                        00000630
000640 DATE-COMPILED.  03/02/12.                                        00000640
000650 SECURITY.       NON-CONFIDENTIAL.                                00000650
000660************************************************************************00000660
000670 ENVIRONMENT DIVISION.                                            00000670
000680 CONFIGURATION SECTION.                                           00000680
000690 SOURCE-COMPUTER. IBM-3081.                                       00000690
000700 OBJECT-COMPUTER. IBM-3081.                                       00000700
000710 SPECIAL-NAMES.                                                   00000710
000720     C01 IS TOP-OF-FORM                                           00000720
000730     UPSI-0 IS SP-DEBUG-SWITCH.                                   00000730
000740 INPUT-OUTPUT SECTION.                                            00000740
000750 FILE-CONTROL.                                                    00000750
000760                                                                  00000760
000770     SELECT QUERY-INPUT-FILE ASSIGN TO SPQRYIN                    00000770
000780         ORGANIZATION IS LINE SEQUENTIAL                          00000780
000790         FILE STATUS  IS  WS-QRYIN-STATUS.                        00000790
000800                                                                  00000800
000810     SELECT MASTER-STORE-FILE ASSIGN TO SPMASTR                   00000810
000820         ACCESS IS SEQUENTIAL                                     00000820
000830         FILE STATUS  IS  WS-MASTR-STATUS.                        00000830
000840                                                                  00000840
000850     SELECT AGGREGATE-STORE-FILE ASSIGN TO SPAGSTR                00000850
000860         ACCESS IS SEQUENTIAL                                     00000860
000870         FILE STATUS  IS  WS-AGSTR-STATUS.                        00000870
000880                                                                  00000880
000890     SELECT QUERY-REPORT-FILE ASSIGN TO SPQRYRPT                  00000890
000900         FILE STATUS  IS  WS-RPT-STATUS.                          00000900
000910                                                                  00000910
000920************************************************************************00000920
000930 DATA DIVISION.                                                   00000930
000940 FILE SECTION.                                                    00000940
000950                                                                  00000950
000960 FD  QUERY-INPUT-FILE                                             00000960
000970     RECORDING MODE IS F.                                         00000970
000980 01  SP-QRYIN-REC-FD             PIC X(400).                      00000980
000990                                                                  00000990
001000 FD  MASTER-STORE-FILE                                            00001000
001010     RECORDING MODE IS F.                                         00001010
001020 01  SP-MSTR-REC-FD              PIC X(270).                      00001020
001030                                                                  00001030
001040 FD  AGGREGATE-STORE-FILE                                         00001040
001050     RECORDING MODE IS F.                                         00001050
001060 01  SP-AGST-REC-FD              PIC X(1336).                     00001060
001070                                                                  00001070
001080 FD  QUERY-REPORT-FILE                                            00001080
001090     RECORDING MODE IS F.                                         00001090
001100 01  REPORT-RECORD               PIC X(132).                      00001100
001110                                                                  00001110
001120************************************************************************00001120
001130 WORKING-STORAGE SECTION.                                         00001130
001140************************************************************************00001140
001150*                                                                 00001150
001160 01  SYSTEM-DATE-AND-TIME.                                        00001160
001170     05  CURRENT-DATE.                                            00001170
001180         10  CURRENT-YEAR        PIC 9(2).                        00001180
001190         10  CURRENT-MONTH       PIC 9(2).                        00001190
001200         10  CURRENT-DAY         PIC 9(2).                        00001200
001210     05  CURRENT-TIME.                                            00001210
001220         10  CURRENT-HOUR        PIC 9(2).                        00001220
001230         10  CURRENT-MINUTE      PIC 9(2).                        00001230
001240         10  CURRENT-SECOND      PIC 9(2).                        00001240
001250         10  CURRENT-HNDSEC      PIC 9(2).                        00001250
001260     05  WS-CURR-CCYY            PIC 9(4) COMP VALUE 0.           00001260
001270     05  FILLER                  PIC X(04) VALUE SPACES.          00001270
001280*                                                                 00001280
001290 01  WS-FIELDS.                                                   00001290
001300     05  WS-QRYIN-STATUS         PIC X(2)  VALUE SPACES.          00001300
001310     05  WS-MASTR-STATUS         PIC X(2)  VALUE SPACES.          00001310
001320     05  WS-AGSTR-STATUS         PIC X(2)  VALUE SPACES.          00001320
001330     05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.          00001330
001340     05  WS-QRYIN-EOF            PIC X     VALUE 'N'.             00001340
001350         88  WS-QRYIN-IS-EOF            VALUE 'Y'.                00001350
001360     05  WS-MASTR-EOF            PIC X     VALUE 'N'.             00001360
001370         88  WS-MASTR-IS-EOF            VALUE 'Y'.                00001370
001380     05  WS-AGSTR-EOF            PIC X     VALUE 'N'.             00001380
001390         88  WS-AGSTR-IS-EOF            VALUE 'Y'.                00001390
001400     05  WS-QUERY-FOUND-SW       PIC X     VALUE 'N'.             00001400
001410         88  WS-QUERY-WAS-FOUND         VALUE 'Y'.                00001410
001420     05  FILLER                  PIC X(04) VALUE SPACES.          00001420
001430*                                                                 00001430
001440 01  WS-QRYIN-REC.                                                00001440
001450     05  WS-QI-START-TIME        PIC X(19).                       00001450
001460     05  WS-QI-END-TIME          PIC X(19).                       00001460
001470     05  WS-QI-QUERY-TYPE        PIC X(12).                       00001470
001480     05  WS-QI-OS-TYPE           PIC X(10).                       00001480
001490     05  WS-QI-MACHINE-ID        PIC X(20).                       00001490
001500     05  WS-QI-COMMAND           PIC X(60).                       00001500
001510     05  WS-QI-CPU-USAGE-GT      PIC S9(3)V99.                    00001510
001520     05  WS-QI-MEM-USAGE-GT      PIC S9(7)V99.                    00001520
001530     05  WS-QI-LIMIT             PIC 9(4).                        00001530
001540     05  WS-QI-OFFSET            PIC 9(7).                        00001540
001550     05  WS-QI-AGG-COUNT         PIC 9(2).                        00001550
001560     05  WS-QI-AGG-LIST OCCURS 10 TIMES      PIC X(20).           00001560
001570     05  FILLER                  PIC X(33).                       00001570
001580*                                                                 00001580
001590     COPY SPQRYCP.                                                00001590
001600*                                                                 00001600
001610     COPY SPMSTCP.                                                00001610
001620*                                                                 00001620
001630 01  WS-DATE-MATH.                                                00001630
001640     05  WS-JY                   PIC S9(9) COMP-3 VALUE 0.        00001640
001650     05  WS-JM                   PIC S9(9) COMP-3 VALUE 0.        00001650
001660     05  WS-JD                   PIC S9(9) COMP-3 VALUE 0.        00001660
001670     05  WS-JY-ADJ               PIC S9(9) COMP-3 VALUE 0.        00001670
001680     05  WS-JMADJ                PIC S9(9) COMP-3 VALUE 0.        00001680
001690     05  WS-JERA                 PIC S9(9) COMP-3 VALUE 0.        00001690
001700     05  WS-JYOE                 PIC S9(9) COMP-3 VALUE 0.        00001700
001710     05  WS-JDOY                 PIC S9(9) COMP-3 VALUE 0.        00001710
001720     05  WS-JDOE                 PIC S9(9) COMP-3 VALUE 0.        00001720
001730     05  WS-JMP                  PIC S9(9) COMP-3 VALUE 0.        00001730
001740     05  WS-JZ                   PIC S9(9) COMP-3 VALUE 0.        00001740
001750     05  WS-JZ2                  PIC S9(9) COMP-3 VALUE 0.        00001750
001760     05  WS-JT1                  PIC S9(9) COMP-3 VALUE 0.        00001760
001770     05  WS-JT2                  PIC S9(9) COMP-3 VALUE 0.        00001770
001780     05  WS-JT3                  PIC S9(9) COMP-3 VALUE 0.        00001780
001790     05  WS-JT4                  PIC S9(9) COMP-3 VALUE 0.        00001790
001800     05  FILLER                  PIC X(04) VALUE SPACES.          00001800
001810*                                                                 00001810
001820 01  WS-START-DAYS               PIC S9(9) COMP-3 VALUE 0.        00001820
001830 01  WS-END-DAYS                 PIC S9(9) COMP-3 VALUE 0.        00001830
001840 01  WS-ITER-DAYS                PIC S9(9) COMP-3 VALUE 0.        00001840
001850 01  WS-RANGE-DAYS               PIC S9(9) COMP-3 VALUE 0.        00001850
001860 01  WS-TODAY-DAYS               PIC S9(9) COMP-3 VALUE 0.        00001860
001870 01  WS-TODAY-SV-Y                PIC S9(9) COMP-3 VALUE 0.       00001870
001880 01  WS-TODAY-SV-M                PIC S9(9) COMP-3 VALUE 0.       00001880
001890 01  WS-TODAY-SV-D                PIC S9(9) COMP-3 VALUE 0.       00001890
001900 01  WS-ITER-DATE                PIC X(10) VALUE SPACES.          00001900
001910 01  WS-DATE-TEXT-GRP.                                            00001910
001920     05  WS-DTX-CCYY             PIC 9(4).                        00001920
001930     05  FILLER                  PIC X    VALUE '-'.              00001930
001940     05  WS-DTX-MM               PIC 99.                          00001940
001950     05  FILLER                  PIC X    VALUE '-'.              00001950
001960     05  WS-DTX-DD               PIC 99.                          00001960
001970 01  WS-DATE-TEXT REDEFINES WS-DATE-TEXT-GRP     PIC X(10).       00001970
001980 01  WS-TODAY-TIME-GRP.                                           00001980
001990     05  FILLER                  PIC X    VALUE SPACE.            00001990
002000     05  WS-TTX-HH               PIC 99.                          00002000
002010     05  FILLER                  PIC X    VALUE ':'.              00002010
002020     05  WS-TTX-MM               PIC 99.                          00002020
002030     05  FILLER                  PIC X    VALUE ':'.              00002030
002040     05  WS-TTX-SS               PIC 99.                          00002040
002050 01  WS-TODAY-TIME-TEXT REDEFINES WS-TODAY-TIME-GRP  PIC X(9).    00002050
002060 01  WS-SWAP-TIME                PIC X(19) VALUE SPACES.          00002060
002070 01  WS-SWAP-NAME                PIC X(20) VALUE SPACES.          00002070
002080 01  WS-SWAP-PRI                 PIC S9(2) COMP-3 VALUE 0.        00002080
002090 01  WS-DUP-FOUND-SW             PIC X        VALUE 'N'.          00002090
002100     88  WS-DUP-WAS-FOUND                VALUE 'Y'.               00002100
002110 01  WS-SUBSTR-FOUND-SW          PIC X        VALUE 'N'.          00002110
002120     88  WS-SUBSTR-WAS-FOUND             VALUE 'Y'.               00002120
002130 01  WS-PART-KEY-BUILD.                                           00002130
002140     05  WS-PKB-DATE             PIC X(10).                       00002140
002150     05  WS-PKB-SEP              PIC X       VALUE '_'.           00002150
002160     05  WS-PKB-OS               PIC X(10).                       00002160
002170 01  WS-PART-KEY-BUILD-R REDEFINES WS-PART-KEY-BUILD PIC X(21).   00002170
002180*                                                                 00002180
002190 01  WS-SUB                      PIC S9(5) COMP VALUE 0.          00002190
002200 01  WS-SUB2                     PIC S9(5) COMP VALUE 0.          00002200
002210 01  WS-SUB3                     PIC S9(5) COMP VALUE 0.          00002210
002220 01  WS-FILT-LEN                 PIC S9(5) COMP VALUE 0.          00002220
002230*                                                                 00002230
002240 01  WS-UP-COMMAND                PIC X(60) VALUE SPACES.         00002240
002250 01  WS-UP-FILTER                 PIC X(60) VALUE SPACES.         00002250
002260*                                                                 00002260
002270 01  SP-PARTITION-TABLE.                                          00002270
002280     05  SP-PT-ENTRY OCCURS 200 TIMES                             00002280
002290             ASCENDING KEY IS SP-PT-KEY                           00002290
002300             INDEXED BY SP-PT-IX SP-PT-IX2.                       00002300
002310         10  SP-PT-KEY           PIC X(21) VALUE HIGH-VALUES.     00002310
002320         10  SP-PT-TOTAL-CPU     PIC S9(7)V99 COMP-3 VALUE 0.     00002320
002330         10  SP-PT-TOTAL-MEM     PIC S9(9)V99 COMP-3 VALUE 0.     00002330
002340         10  SP-PT-PROC-COUNT    PIC 9(7) COMP-3 VALUE 0.         00002340
002350         10  SP-PT-TOP-CPU OCCURS 10 TIMES.                       00002350
002360             15  SP-PT-TOPCPU-CMD PIC X(60).                      00002360
002370             15  SP-PT-TOPCPU-VAL PIC S9(3)V99 COMP-3.            00002370
002380         10  SP-PT-TOP-MEM OCCURS 10 TIMES.                       00002380
002390             15  SP-PT-TOPMEM-CMD PIC X(60).                      00002390
002400             15  SP-PT-TOPMEM-VAL PIC S9(7)V99 COMP-3.            00002400
002410         10  FILLER              PIC X(20).                       00002410
002420 01  WS-PT-COUNT                 PIC S9(5) COMP-3 VALUE 0.        00002420
002430*                                                                 00002430
002440 01  WS-FOUND-PARTITIONS.                                         00002440
002450     05  WS-FOUND-IX OCCURS 200 TIMES         PIC S9(5) COMP.     00002450
002460     05  FILLER                  PIC X(04) VALUE SPACES.          00002460
002470 01  WS-FOUND-COUNT              PIC S9(5) COMP-3 VALUE 0.        00002470
002480*                                                                 00002480
002490 01  WS-OS-DEFAULT-1             PIC X(10) VALUE 'windows'.       00002490
002500 01  WS-OS-DEFAULT-2             PIC X(10) VALUE 'linux'.         00002500
002510 01  WS-OS-DEFAULT-3             PIC X(10) VALUE 'mac'.           00002510
002520 01  WS-CUR-OS-TYPE              PIC X(10) VALUE SPACES.          00002520
002530*                                                                 00002530
002540 01  WS-AGG-RESULTS.                                              00002540
002550     05  WS-AGR-ENTRY OCCURS 10 TIMES.                            00002550
002560         10  WS-AGR-SUM          PIC S9(9)V99 COMP-3 VALUE 0.     00002560
002570         10  WS-AGR-COUNT        PIC S9(9)   COMP-3 VALUE 0.      00002570
002580         10  WS-AGR-MIN          PIC S9(9)V99 COMP-3 VALUE 0.     00002580
002590         10  WS-AGR-MAX          PIC S9(9)V99 COMP-3 VALUE 0.     00002590
002600         10  WS-AGR-INIT-SW      PIC X        VALUE 'N'.          00002600
002610             88  WS-AGR-WAS-INIT        VALUE 'Y'.                00002610
002620         10  WS-AGR-PRIORITY     PIC S9(2)   COMP-3 VALUE 0.      00002620
002630     05  FILLER                  PIC X(04) VALUE SPACES.          00002630
002640 01  WS-AGG-NEW-LIST.                                             00002640
002650     05  WS-AGN-ENTRY OCCURS 10 TIMES         PIC X(20).          00002650
002660     05  WS-AGN-PRIORITY OCCURS 10 TIMES      PIC S9(2) COMP-3.   00002660
002670     05  FILLER                  PIC X(04) VALUE SPACES.          00002670
002680 01  WS-AGG-NEW-COUNT            PIC S9(2) COMP-3 VALUE 0.        00002680
002690 01  WS-CUR-OP                   PIC X(10) VALUE SPACES.          00002690
002700 01  WS-CUR-COLUMN                PIC X(20) VALUE SPACES.         00002700
002710 01  WS-CUR-PRIORITY             PIC S9(2) COMP-3 VALUE 0.        00002710
002720 01  WS-UNDERSCORE-POS           PIC S9(5) COMP VALUE 0.          00002720
002730 01  WS-INS-TO                   PIC S9(5) COMP VALUE 0.          00002730
002740 01  WS-COLUMN-VALUE             PIC S9(9)V99 COMP-3 VALUE 0.     00002740
002750*                                                                 00002750
002760 01  WS-TOTAL-MATCHED            PIC S9(9) COMP-3 VALUE 0.        00002760
002770 01  WS-SKIP-COUNT               PIC S9(9) COMP-3 VALUE 0.        00002770
002780 01  WS-EMITTED-COUNT            PIC S9(9) COMP-3 VALUE 0.        00002780
002790 01  WS-AGG-MODE-SW              PIC X        VALUE 'N'.          00002790
002800     88  WS-AGG-MODE-ON                 VALUE 'Y'.                00002800
002810 01  WS-FILTER-MATCH-SW          PIC X        VALUE 'N'.          00002810
002820     88  WS-FILTER-MATCHED              VALUE 'Y'.                00002820
002830*                                                                 00002830
002840*        *******************                                      00002840
002850*            report lines                                         00002850
002860*        *******************                                      00002860
002870 01  RPT-HEADER1.                                                 00002870
002880     05  FILLER                  PIC X(40)                        00002880
002890               VALUE 'SMART PROCESS ANALYZER - QUERY RUN DATE: '. 00002890
002900     05  RPT-MM                  PIC 99.                          00002900
002910     05  FILLER                  PIC X     VALUE '/'.             00002910
002920     05  RPT-DD                  PIC 99.                          00002920
002930     05  FILLER                  PIC X     VALUE '/'.             00002930
002940     05  RPT-YY                  PIC 99.                          00002940
002950     05  FILLER                  PIC X(20)                        00002950
002960                      VALUE ' (mm/dd/yy)   TIME: '.               00002960
002970     05  RPT-HH                  PIC 99.                          00002970
002980     05  FILLER                  PIC X     VALUE ':'.             00002980
002990     05  RPT-MIN                 PIC 99.                          00002990
003000     05  FILLER                  PIC X     VALUE ':'.             00003000
003010     05  RPT-SS                  PIC 99.                          00003010
003020     05  FILLER                  PIC X(13) VALUE SPACES.          00003020
003030 01  RPT-NOT-IMPL.                                                00003030
003040     05  FILLER PIC X(42)                                         00003040
003050             VALUE 'REAL TIME QUERY TYPE IS NOT IMPLEMENTED.'.    00003050
003060     05  FILLER                  PIC X(90) VALUE SPACES.          00003060
003070 01  RPT-NO-QUERY.                                                00003070
003080     05  FILLER PIC X(30) VALUE 'NO QUERY RECORD ON SPQRYIN.'.    00003080
003090     05  FILLER                  PIC X(102) VALUE SPACES.         00003090
003100 01  RPT-DET-HEADING1.                                            00003100
003110     05  FILLER PIC X(9)  VALUE 'REC-ID   '.                      00003110
003120     05  FILLER PIC X(31) VALUE 'COMMAND                        '.00003120
003130     05  FILLER PIC X(10) VALUE 'PID       '.                     00003130
003140     05  FILLER PIC X(11) VALUE 'CPU-USAGE  '.                    00003140
003150     05  FILLER PIC X(12) VALUE 'MEM-USAGE   '.                   00003150
003160     05  FILLER PIC X(22) VALUE 'MACHINE-ID            '.         00003160
003170     05  FILLER PIC X(19) VALUE 'TIMESTAMP          '.            00003170
003180     05  FILLER               PIC X(18) VALUE SPACES.             00003180
003190 01  RPT-DETAIL-ROW.                                              00003190
003200     05  RPT-DET-RECID           PIC Z(8)9.                       00003200
003210     05  FILLER                  PIC X VALUE SPACE.               00003210
003220     05  RPT-DET-COMMAND         PIC X(30).                       00003220
003230     05  FILLER                  PIC X VALUE SPACE.               00003230
003240     05  RPT-DET-PID             PIC Z(8)9.                       00003240
003250     05  FILLER                  PIC X VALUE SPACE.               00003250
003260     05  RPT-DET-CPU             PIC ZZ9.99.                      00003260
003270     05  FILLER                  PIC X VALUE SPACE.               00003270
003280     05  RPT-DET-MEM             PIC Z(6)9.99.                    00003280
003290     05  FILLER                  PIC X VALUE SPACE.               00003290
003300     05  RPT-DET-MACHID          PIC X(20).                       00003300
003310     05  FILLER                  PIC X VALUE SPACE.               00003310
003320     05  RPT-DET-TS              PIC X(19).                       00003320
003330     05  FILLER                  PIC X(9) VALUE SPACES.           00003330
003340 01  RPT-DET-TRAILER.                                             00003340
003350     05  FILLER PIC X(15) VALUE 'TOTAL RECORDS: '.                00003350
003360     05  RPT-DET-TOTAL           PIC Z(8)9.                       00003360
003370     05  FILLER                  PIC X(108) VALUE SPACES.         00003370
003380 01  RPT-AGG-LINE.                                                00003380
003390     05  RPT-AGG-NAME            PIC X(20).                       00003390
003400     05  FILLER                  PIC X(3) VALUE ' = '.            00003400
003410     05  RPT-AGG-VALUE           PIC Z(8)9.99.                    00003410
003420     05  FILLER                  PIC X(96) VALUE SPACES.          00003420
003430 01  RPT-PREAGG-HDR.                                              00003430
003440     05  FILLER PIC X(2) VALUE SPACES.                            00003440
003450     05  RPT-PA-PART-KEY         PIC X(21).                       00003450
003460     05  FILLER PIC X(2) VALUE SPACES.                            00003460
003470     05  RPT-PA-TOTAL-CPU        PIC ZZZ,ZZ9.99.                  00003470
003480     05  FILLER PIC X(2) VALUE SPACES.                            00003480
003490     05  RPT-PA-TOTAL-MEM        PIC ZZZ,ZZZ,ZZ9.99.              00003490
003500     05  FILLER PIC X(2) VALUE SPACES.                            00003500
003510     05  RPT-PA-PROC-COUNT       PIC ZZZ,ZZ9.                     00003510
003520     05  FILLER                  PIC X(72) VALUE SPACES.          00003520
003530 01  RPT-PREAGG-TOP.                                              00003530
003540     05  FILLER PIC X(3) VALUE SPACES.                            00003540
003550     05  RPT-PA-TOP-RANK         PIC Z9.                          00003550
003560     05  FILLER PIC X(2) VALUE SPACES.                            00003560
003570     05  RPT-PA-TOP-CMD          PIC X(60).                       00003570
003580     05  FILLER PIC X(2) VALUE SPACES.                            00003580
003590     05  RPT-PA-TOP-VAL          PIC ZZZ,ZZZ,ZZ9.99.              00003590
003600     05  FILLER                  PIC X(48) VALUE SPACES.          00003600
003610*                                                                 00003610
003620 01  ABEND-TEST              PIC X(2).                            00003620
003630 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00003630
003640*                                                                 00003640
003650 77  WS-RUN-IND               PIC X VALUE 'Y'.                    00003650
003660 77  WS-ABEND-SW              PIC X VALUE 'N'.                    00003660
003670************************************************************************00003670
003680 PROCEDURE DIVISION.                                              00003680
003690************************************************************************00003690
003700 000-MAIN.                                                        00003700
003710     PERFORM 700-OPEN-FILES.                                      00003710
003720     PERFORM 800-INIT-REPORT.                                     00003720
003730     PERFORM 100-PROCESS-ONE-QUERY.                               00003730
003740     PERFORM 790-CLOSE-FILES.                                     00003740
003750     GOBACK.                                                      00003750
003760*                                                                 00003760
003770 100-PROCESS-ONE-QUERY.                                           00003770
003780     PERFORM 200-ANALYZE-REQUEST.                                 00003780
003790     IF NOT WS-QUERY-WAS-FOUND                                    00003790
003800         WRITE REPORT-RECORD FROM RPT-NO-QUERY                    00003800
003810         GO TO 100-EXIT                                           00003810
003820     END-IF.                                                      00003820
003830     PERFORM 210-OPTIMIZE-REQUEST.                                00003830
003840     PERFORM 300-SELECT-SOURCE.                                   00003840
003850     EVALUATE SP-QS-SOURCE                                        00003850
003860         WHEN 'AGGREGATE'                                         00003860
003870             PERFORM 400-QUERY-AGGREGATE-STORE                    00003870
003880         WHEN 'MASTER'                                            00003880
003890             PERFORM 500-QUERY-MASTER-STORE                       00003890
003900         WHEN OTHER                                               00003900
003910             WRITE REPORT-RECORD FROM RPT-NOT-IMPL                00003910
003920     END-EVALUATE.                                                00003920
003930 100-EXIT.                                                        00003930
003940     EXIT.                                                        00003940
003950*                                                                 00003950
003960*        *************************************                    00003960
003970*            200 SERIES - ANALYZE / OPTIMIZE                      00003970
003980*        *************************************                    00003980
003990 200-ANALYZE-REQUEST.                                             00003990
004000     READ QUERY-INPUT-FILE INTO WS-QRYIN-REC                      00004000
004010         AT END                                                   00004010
004020             MOVE 'N' TO WS-QUERY-FOUND-SW                        00004020
004030             GO TO 200-EXIT                                       00004030
004040     END-READ.                                                    00004040
004050     MOVE 'Y' TO WS-QUERY-FOUND-SW.                               00004050
004060     MOVE WS-QI-START-TIME      TO SP-QR-START-TIME.              00004060
004070     MOVE WS-QI-END-TIME        TO SP-QR-END-TIME.                00004070
004080     MOVE WS-QI-QUERY-TYPE      TO SP-QR-QUERY-TYPE.              00004080
004090     MOVE WS-QI-OS-TYPE         TO SP-QR-OS-TYPE.                 00004090
004100     MOVE WS-QI-MACHINE-ID      TO SP-QR-MACHINE-ID.              00004100
004110     MOVE WS-QI-COMMAND         TO SP-QR-COMMAND.                 00004110
004120     MOVE WS-QI-CPU-USAGE-GT    TO SP-QR-CPU-USAGE-GT.            00004120
004130     MOVE WS-QI-MEM-USAGE-GT    TO SP-QR-MEM-USAGE-GT.            00004130
004140     MOVE WS-QI-LIMIT           TO SP-QR-LIMIT.                   00004140
004150     MOVE WS-QI-OFFSET          TO SP-QR-OFFSET.                  00004150
004160     MOVE WS-QI-AGG-COUNT       TO SP-QR-AGG-COUNT.               00004160
004170     IF SP-QR-QUERY-TYPE = SPACES                                 00004170
004180         MOVE 'historical' TO SP-QR-QUERY-TYPE                    00004180
004190     END-IF.                                                      00004190
004200     PERFORM 205-COPY-ONE-AGG-NAME                                00004200
004210         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.            00004210
004220 200-EXIT.                                                        00004220
004230     EXIT.                                                        00004230
004240*                                                                 00004240
004250 205-COPY-ONE-AGG-NAME.                                           00004250
004260     MOVE WS-QI-AGG-LIST(WS-SUB) TO SP-QR-AGG-NAME(WS-SUB).       00004260
004270 205-EXIT.                                                        00004270
004280     EXIT.                                                        00004280
004290*                                                                 00004290
004300 210-OPTIMIZE-REQUEST.                                            00004300
004310     PERFORM 211-DEFAULT-TIME-RANGE.                              00004310
004320     PERFORM 212-SWAP-TIME-RANGE.                                 00004320
004330     PERFORM 213-CLAMP-TIME-RANGE.                                00004330
004340     PERFORM 214-CLAMP-LIMIT.                                     00004340
004350     PERFORM 215-NORMALIZE-AGGREGATIONS.                          00004350
004360     PERFORM 216-CLEAN-FILTERS.                                   00004360
004370 210-EXIT.                                                        00004370
004380     EXIT.                                                        00004380
004390*                                                                 00004390
004400 211-DEFAULT-TIME-RANGE.                                          00004400
004410     PERFORM 217-GET-TODAY-AS-DAYS.                               00004410
004420     IF SP-QR-START-TIME = SPACES                                 00004420
004430         COMPUTE WS-JZ = WS-TODAY-DAYS - 30                       00004430
004440         PERFORM 820-DAYS-TO-CIVIL                                00004440
004450         PERFORM 218-FORMAT-CIVIL-TO-TEXT                         00004450
004460         MOVE WS-DATE-TEXT TO SP-QR-START-TIME(1:10)              00004460
004470         MOVE ' 00:00:00' TO SP-QR-START-TIME(11:9)               00004470
004480     END-IF.                                                      00004480
004490     IF SP-QR-END-TIME = SPACES                                   00004490
004500         MOVE WS-TODAY-SV-Y TO WS-JY                              00004500
004510         MOVE WS-TODAY-SV-M TO WS-JM                              00004510
004520         MOVE WS-TODAY-SV-D TO WS-JD                              00004520
004530         PERFORM 218-FORMAT-CIVIL-TO-TEXT                         00004530
004540         MOVE WS-DATE-TEXT TO SP-QR-END-TIME(1:10)                00004540
004550         MOVE WS-TODAY-TIME-TEXT TO SP-QR-END-TIME(11:9)          00004550
004560     END-IF.                                                      00004560
004570 211-EXIT.                                                        00004570
004580     EXIT.                                                        00004580
004590*                                                                 00004590
004600 212-SWAP-TIME-RANGE.                                             00004600
004610     IF SP-QR-START-TIME > SP-QR-END-TIME                         00004610
004620         MOVE SP-QR-START-TIME TO WS-SWAP-TIME                    00004620
004630         MOVE SP-QR-END-TIME   TO SP-QR-START-TIME                00004630
004640         MOVE WS-SWAP-TIME     TO SP-QR-END-TIME                  00004640
004650     END-IF.                                                      00004650
004660 212-EXIT.                                                        00004660
004670     EXIT.                                                        00004670
004680*                                                                 00004680
004690 213-CLAMP-TIME-RANGE.                                            00004690
004700     MOVE SP-QR-START-TIME(1:4) TO WS-JY.                         00004700
004710     MOVE SP-QR-START-TIME(6:2) TO WS-JM.                         00004710
004720     MOVE SP-QR-START-TIME(9:2) TO WS-JD.                         00004720
004730     PERFORM 810-CIVIL-TO-DAYS.                                   00004730
004740     MOVE WS-JZ TO WS-START-DAYS.                                 00004740
004750     MOVE SP-QR-END-TIME(1:4) TO WS-JY.                           00004750
004760     MOVE SP-QR-END-TIME(6:2) TO WS-JM.                           00004760
004770     MOVE SP-QR-END-TIME(9:2) TO WS-JD.                           00004770
004780     PERFORM 810-CIVIL-TO-DAYS.                                   00004780
004790     MOVE WS-JZ TO WS-END-DAYS.                                   00004790
004800     COMPUTE WS-RANGE-DAYS = WS-END-DAYS - WS-START-DAYS.         00004800
004810     IF WS-RANGE-DAYS > 365                                       00004810
004820         COMPUTE WS-JZ = WS-END-DAYS - 365                        00004820
004830         PERFORM 820-DAYS-TO-CIVIL                                00004830
004840         PERFORM 218-FORMAT-CIVIL-TO-TEXT                         00004840
004850         MOVE WS-DATE-TEXT TO SP-QR-START-TIME(1:10)              00004850
004860         MOVE SP-QR-END-TIME(11:9) TO                             00004860
004870             SP-QR-START-TIME(11:9)                               00004870
004880         COMPUTE WS-START-DAYS = WS-END-DAYS - 365                00004880
004890     END-IF.                                                      00004890
004900 213-EXIT.                                                        00004900
004910     EXIT.                                                        00004910
004920*                                                                 00004920
004930 214-CLAMP-LIMIT.                                                 00004930
004940     IF SP-QR-LIMIT = 0                                           00004940
004950         MOVE 100 TO SP-QR-LIMIT                                  00004950
004960     END-IF.                                                      00004960
004970     IF SP-QR-LIMIT > 1000                                        00004970
004980         MOVE 1000 TO SP-QR-LIMIT                                 00004980
004990     END-IF.                                                      00004990
005000 214-EXIT.                                                        00005000
005010     EXIT.                                                        00005010
005020*                                                                 00005020
005030 215-NORMALIZE-AGGREGATIONS.                                      00005030
005040     MOVE 0 TO WS-AGG-NEW-COUNT.                                  00005040
005050     PERFORM 220-NORMALIZE-ONE-AGG THRU 220-EXIT                  00005050
005060         VARYING WS-SUB FROM 1 BY 1                               00005060
005070         UNTIL WS-SUB > SP-QR-AGG-COUNT.                          00005070
005080     MOVE WS-AGG-NEW-COUNT TO SP-QR-AGG-COUNT.                    00005080
005090     PERFORM 227-COPY-BACK-ONE-AGG THRU 227-EXIT                  00005090
005100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.            00005100
005110 215-EXIT.                                                        00005110
005120     EXIT.                                                        00005120
005130*                                                                 00005130
005140 216-CLEAN-FILTERS.                                               00005140
005150     IF SP-QR-CPU-USAGE-GT < 0                                    00005150
005160         MOVE 0 TO SP-QR-CPU-USAGE-GT                             00005160
005170     END-IF.                                                      00005170
005180     IF SP-QR-MEM-USAGE-GT < 0                                    00005180
005190         MOVE 0 TO SP-QR-MEM-USAGE-GT                             00005190
005200     END-IF.                                                      00005200
005210 216-EXIT.                                                        00005210
005220     EXIT.                                                        00005220
005230*                                                                 00005230
005240 217-GET-TODAY-AS-DAYS.                                           00005240
005250     ACCEPT CURRENT-DATE FROM DATE.                               00005250
005260     ACCEPT CURRENT-TIME FROM TIME.                               00005260
005270     IF CURRENT-YEAR < 50                                         00005270
005280         COMPUTE WS-CURR-CCYY = 2000 + CURRENT-YEAR               00005280
005290     ELSE                                                         00005290
005300         COMPUTE WS-CURR-CCYY = 1900 + CURRENT-YEAR               00005300
005310     END-IF.                                                      00005310
005320     MOVE WS-CURR-CCYY TO WS-JY.                                  00005320
005330     MOVE CURRENT-MONTH TO WS-JM.                                 00005330
005340     MOVE CURRENT-DAY TO WS-JD.                                   00005340
005350     PERFORM 810-CIVIL-TO-DAYS.                                   00005350
005360     MOVE WS-JZ TO WS-TODAY-DAYS.                                 00005360
005370     MOVE WS-JY TO WS-TODAY-SV-Y.                                 00005370
005380     MOVE WS-JM TO WS-TODAY-SV-M.                                 00005380
005390     MOVE WS-JD TO WS-TODAY-SV-D.                                 00005390
005400     MOVE CURRENT-HOUR   TO WS-TTX-HH.                            00005400
005410     MOVE CURRENT-MINUTE TO WS-TTX-MM.                            00005410
005420     MOVE CURRENT-SECOND TO WS-TTX-SS.                            00005420
005430 217-EXIT.                                                        00005430
005440     EXIT.                                                        00005440
005450*                                                                 00005450
005460 218-FORMAT-CIVIL-TO-TEXT.                                        00005460
005470     MOVE WS-JY TO WS-DTX-CCYY.                                   00005470
005480     MOVE WS-JM TO WS-DTX-MM.                                     00005480
005490     MOVE WS-JD TO WS-DTX-DD.                                     00005490
005500 218-EXIT.                                                        00005500
005510     EXIT.                                                        00005510
005520*                                                                 00005520
005530 219-FIND-UNDERSCORE.                                             00005530
005540     MOVE 0 TO WS-UNDERSCORE-POS.                                 00005540
005550     PERFORM 226-SCAN-ONE-CHAR THRU 226-EXIT                      00005550
005560         VARYING WS-SUB3 FROM 1 BY 1                              00005560
005570         UNTIL WS-SUB3 > 20 OR WS-UNDERSCORE-POS > 0.             00005570
005580 219-EXIT.                                                        00005580
005590     EXIT.                                                        00005590
005600*                                                                 00005600
005610 220-NORMALIZE-ONE-AGG.                                           00005610
005620     IF SP-QR-AGG-NAME(WS-SUB) = SPACES                           00005620
005630         GO TO 220-EXIT                                           00005630
005640     END-IF.                                                      00005640
005650     PERFORM 219-FIND-UNDERSCORE.                                 00005650
005660     IF WS-UNDERSCORE-POS = 0                                     00005660
005670         GO TO 220-EXIT                                           00005670
005680     END-IF.                                                      00005680
005690     PERFORM 221-DEDUP-CHECK.                                     00005690
005700     IF WS-DUP-WAS-FOUND                                          00005700
005710         GO TO 220-EXIT                                           00005710
005720     END-IF.                                                      00005720
005730     IF WS-AGG-NEW-COUNT >= 10                                    00005730
005740         GO TO 220-EXIT                                           00005740
005750     END-IF.                                                      00005750
005760     PERFORM 222-AGG-PRIORITY.                                    00005760
005770     PERFORM 223-INSERT-SORTED-AGG.                               00005770
005780 220-EXIT.                                                        00005780
005790     EXIT.                                                        00005790
005800*                                                                 00005800
005810 221-DEDUP-CHECK.                                                 00005810
005820     MOVE 'N' TO WS-DUP-FOUND-SW.                                 00005820
005830     PERFORM 224-CHECK-ONE-DUP THRU 224-EXIT                      00005830
005840         VARYING WS-SUB2 FROM 1 BY 1                              00005840
005850         UNTIL WS-SUB2 > WS-AGG-NEW-COUNT OR WS-DUP-WAS-FOUND.    00005850
005860 221-EXIT.                                                        00005860
005870     EXIT.                                                        00005870
005880*                                                                 00005880
005890 222-AGG-PRIORITY.                                                00005890
005900     MOVE SPACES TO WS-CUR-OP.                                    00005900
005910     MOVE SP-QR-AGG-NAME(WS-SUB)(1 : WS-UNDERSCORE-POS - 1)       00005910
005920         TO WS-CUR-OP.                                            00005920
005930     EVALUATE WS-CUR-OP                                           00005930
005940         WHEN 'count'                                             00005940
005950             MOVE 1 TO WS-CUR-PRIORITY                            00005950
005960         WHEN 'sum'                                               00005960
005970             MOVE 2 TO WS-CUR-PRIORITY                            00005970
005980         WHEN 'avg'                                               00005980
005990             MOVE 3 TO WS-CUR-PRIORITY                            00005990
006000         WHEN 'min'                                               00006000
006010             MOVE 4 TO WS-CUR-PRIORITY                            00006010
006020         WHEN 'max'                                               00006020
006030             MOVE 5 TO WS-CUR-PRIORITY                            00006030
006040         WHEN OTHER                                               00006040
006050             MOVE 9 TO WS-CUR-PRIORITY                            00006050
006060     END-EVALUATE.                                                00006060
006070 222-EXIT.                                                        00006070
006080     EXIT.                                                        00006080
006090*                                                                 00006090
006100 223-INSERT-SORTED-AGG.                                           00006100
006110     ADD 1 TO WS-AGG-NEW-COUNT.                                   00006110
006120     MOVE WS-AGG-NEW-COUNT TO WS-INS-TO.                          00006120
006130     MOVE SP-QR-AGG-NAME(WS-SUB) TO WS-AGN-ENTRY(WS-INS-TO).      00006130
006140     MOVE WS-CUR-PRIORITY TO WS-AGN-PRIORITY(WS-INS-TO).          00006140
006150     PERFORM 225-BUBBLE-ONE-LEFT THRU 225-EXIT                    00006150
006160         VARYING WS-SUB2 FROM WS-AGG-NEW-COUNT BY -1              00006160
006170         UNTIL WS-SUB2 <= 1 OR                                    00006170
006180             WS-AGN-PRIORITY(WS-SUB2 - 1) <=                      00006180
006190             WS-AGN-PRIORITY(WS-SUB2).                            00006190
006200 223-EXIT.                                                        00006200
006210     EXIT.                                                        00006210
006220*                                                                 00006220
006230 224-CHECK-ONE-DUP.                                               00006230
006240     IF WS-AGN-ENTRY(WS-SUB2) = SP-QR-AGG-NAME(WS-SUB)            00006240
006250         MOVE 'Y' TO WS-DUP-FOUND-SW                              00006250
006260     END-IF.                                                      00006260
006270 224-EXIT.                                                        00006270
006280     EXIT.                                                        00006280
006290*                                                                 00006290
006300 225-BUBBLE-ONE-LEFT.                                             00006300
006310     MOVE WS-AGN-ENTRY(WS-SUB2 - 1)    TO WS-SWAP-NAME.           00006310
006320     MOVE WS-AGN-PRIORITY(WS-SUB2 - 1) TO WS-SWAP-PRI.            00006320
006330     MOVE WS-AGN-ENTRY(WS-SUB2) TO WS-AGN-ENTRY(WS-SUB2 - 1).     00006330
006340     MOVE WS-AGN-PRIORITY(WS-SUB2)                                00006340
006350         TO WS-AGN-PRIORITY(WS-SUB2 - 1).                         00006350
006360     MOVE WS-SWAP-NAME TO WS-AGN-ENTRY(WS-SUB2).                  00006360
006370     MOVE WS-SWAP-PRI  TO WS-AGN-PRIORITY(WS-SUB2).               00006370
006380 225-EXIT.                                                        00006380
006390     EXIT.                                                        00006390
006400*                                                                 00006400
006410 226-SCAN-ONE-CHAR.                                               00006410
006420     IF SP-QR-AGG-NAME(WS-SUB)(WS-SUB3 : 1) = '_'                 00006420
006430         MOVE WS-SUB3 TO WS-UNDERSCORE-POS                        00006430
006440     END-IF.                                                      00006440
006450 226-EXIT.                                                        00006450
006460     EXIT.                                                        00006460
006470*                                                                 00006470
006480 227-COPY-BACK-ONE-AGG.                                           00006480
006490     IF WS-SUB <= WS-AGG-NEW-COUNT                                00006490
006500         MOVE WS-AGN-ENTRY(WS-SUB) TO SP-QR-AGG-NAME(WS-SUB)      00006500
006510     ELSE                                                         00006510
006520         MOVE SPACES TO SP-QR-AGG-NAME(WS-SUB)                    00006520
006530     END-IF.                                                      00006530
006540 227-EXIT.                                                        00006540
006550     EXIT.                                                        00006550
006560*                                                                 00006560
006570*        *************************************                    00006570
006580*            300 SERIES - SELECT SOURCE                           00006580
006590*        *************************************                    00006590
006600 300-SELECT-SOURCE.                                               00006600
006610     IF SP-QR-QUERY-TYPE = 'real_time'                            00006610
006620         MOVE 'REAL-TIME'  TO SP-QS-SOURCE                        00006620
006630         GO TO 300-EXIT                                           00006630
006640     END-IF.                                                      00006640
006650     MOVE 'MASTER' TO SP-QS-SOURCE.                               00006650
006660     IF SP-QR-AGG-COUNT > 0                                       00006660
006670         PERFORM 310-CHECK-PREAGG-ELIGIBLE                        00006670
006680         IF WS-RUN-IND = 'P'                                      00006680
006690             MOVE 'AGGREGATE' TO SP-QS-SOURCE                     00006690
006700         END-IF                                                   00006700
006710     END-IF.                                                      00006710
006720 300-EXIT.                                                        00006720
006730     EXIT.                                                        00006730
006740*                                                                 00006740
006750 310-CHECK-PREAGG-ELIGIBLE.                                       00006750
006760     MOVE 'P' TO WS-RUN-IND.                                      00006760
006770     PERFORM 311-CHECK-ONE-AGG-COLUMN THRU 311-EXIT               00006770
006780         VARYING WS-SUB FROM 1 BY 1                               00006780
006790         UNTIL WS-SUB > SP-QR-AGG-COUNT.                          00006790
006800 310-EXIT.                                                        00006800
006810     EXIT.                                                        00006810
006820*                                                                 00006820
006830 311-CHECK-ONE-AGG-COLUMN.                                        00006830
006840     IF SP-QR-AGG-NAME(WS-SUB) NOT = 'total_cpu_usage'            00006840
006850         AND SP-QR-AGG-NAME(WS-SUB) NOT = 'total_memory_usage'    00006850
006860         AND SP-QR-AGG-NAME(WS-SUB) NOT = 'process_count'         00006860
006870         MOVE 'N' TO WS-RUN-IND                                   00006870
006880     END-IF.                                                      00006880
006890 311-EXIT.                                                        00006890
006900     EXIT.                                                        00006900
006910*                                                                 00006910
006920*        *************************************                    00006920
006930*            400 SERIES - PRE-AGGREGATED PATH                     00006930
006940*        *************************************                    00006940
006950 400-QUERY-AGGREGATE-STORE.                                       00006950
006960     PERFORM 410-LOAD-PARTITION-TABLE.                            00006960
006970     MOVE 0 TO WS-FOUND-COUNT.                                    00006970
006980     MOVE SP-QR-START-TIME(1:4) TO WS-JY.                         00006980
006990     MOVE SP-QR-START-TIME(6:2) TO WS-JM.                         00006990
007000     MOVE SP-QR-START-TIME(9:2) TO WS-JD.                         00007000
007010     PERFORM 810-CIVIL-TO-DAYS.                                   00007010
007020     MOVE WS-JZ TO WS-START-DAYS.                                 00007020
007030     MOVE SP-QR-END-TIME(1:4) TO WS-JY.                           00007030
007040     MOVE SP-QR-END-TIME(6:2) TO WS-JM.                           00007040
007050     MOVE SP-QR-END-TIME(9:2) TO WS-JD.                           00007050
007060     PERFORM 810-CIVIL-TO-DAYS.                                   00007060
007070     MOVE WS-JZ TO WS-END-DAYS.                                   00007070
007080     PERFORM 421-ITERATE-ONE-DATE THRU 421-EXIT                   00007080
007090         VARYING WS-ITER-DAYS FROM WS-START-DAYS BY 1             00007090
007100         UNTIL WS-ITER-DAYS > WS-END-DAYS.                        00007100
007110     MOVE WS-FOUND-COUNT TO SP-QS-TOTAL-COUNT.                    00007110
007120     PERFORM 620-WRITE-PARTITION-REPORT.                          00007120
007130 400-EXIT.                                                        00007130
007140     EXIT.                                                        00007140
007150*                                                                 00007150
007160 410-LOAD-PARTITION-TABLE.                                        00007160
007170     OPEN INPUT AGGREGATE-STORE-FILE.                             00007170
007180     MOVE 0 TO WS-PT-COUNT.                                       00007180
007190     MOVE 'N' TO WS-AGSTR-EOF.                                    00007190
007200     PERFORM 411-READ-NEXT-AGG-REC THRU 411-EXIT                  00007200
007205         UNTIL WS-AGSTR-IS-EOF.                                   00007205
007210     CLOSE AGGREGATE-STORE-FILE.                                  00007210
007220 410-EXIT.                                                        00007220
007230     EXIT.                                                        00007230
007240*                                                                 00007240
007250 411-READ-NEXT-AGG-REC.                                           00007250
007260     READ AGGREGATE-STORE-FILE                                    00007260
007270         AT END                                                   00007270
007280             MOVE 'Y' TO WS-AGSTR-EOF                             00007280
007290         NOT AT END                                               00007290
007300             ADD 1 TO WS-PT-COUNT                                 00007300
007310             MOVE SP-AGST-REC-FD TO SP-PT-ENTRY(WS-PT-COUNT)      00007310
007320     END-READ.                                                    00007320
007330 411-EXIT.                                                        00007330
007340     EXIT.                                                        00007340
007350*                                                                 00007350
007360 421-ITERATE-ONE-DATE.                                            00007360
007370     MOVE WS-ITER-DAYS TO WS-JZ.                                  00007370
007380     PERFORM 820-DAYS-TO-CIVIL.                                   00007380
007390     PERFORM 218-FORMAT-CIVIL-TO-TEXT.                            00007390
007400     MOVE WS-DATE-TEXT TO WS-ITER-DATE.                           00007400
007410     IF SP-QR-OS-TYPE NOT = SPACES                                00007410
007420         MOVE SP-QR-OS-TYPE TO WS-CUR-OS-TYPE                     00007420
007430         PERFORM 422-LOOKUP-ONE-PARTITION                         00007430
007440     ELSE                                                         00007440
007450         MOVE WS-OS-DEFAULT-1 TO WS-CUR-OS-TYPE                   00007450
007460         PERFORM 422-LOOKUP-ONE-PARTITION                         00007460
007470         MOVE WS-OS-DEFAULT-2 TO WS-CUR-OS-TYPE                   00007470
007480         PERFORM 422-LOOKUP-ONE-PARTITION                         00007480
007490         MOVE WS-OS-DEFAULT-3 TO WS-CUR-OS-TYPE                   00007490
007500         PERFORM 422-LOOKUP-ONE-PARTITION                         00007500
007510     END-IF.                                                      00007510
007520 421-EXIT.                                                        00007520
007530     EXIT.                                                        00007530
007540*                                                                 00007540
007550 422-LOOKUP-ONE-PARTITION.                                        00007550
007560     MOVE WS-ITER-DATE   TO WS-PKB-DATE.                          00007560
007570     MOVE WS-CUR-OS-TYPE TO WS-PKB-OS.                            00007570
007580     SEARCH ALL SP-PT-ENTRY                                       00007580
007590         AT END                                                   00007590
007600             CONTINUE                                             00007600
007610         WHEN SP-PT-KEY(SP-PT-IX) = WS-PART-KEY-BUILD-R           00007610
007620             ADD 1 TO WS-FOUND-COUNT                              00007620
007630             SET WS-SUB TO SP-PT-IX                               00007630
007640             MOVE WS-SUB TO WS-FOUND-IX(WS-FOUND-COUNT)           00007640
007650     END-SEARCH.                                                  00007650
007660 422-EXIT.                                                        00007660
007670     EXIT.                                                        00007670
007680*                                                                 00007680
007690*        *************************************                    00007690
007700*            500 SERIES - MASTER STORE PATH                       00007700
007710*        *************************************                    00007710
007720 500-QUERY-MASTER-STORE.                                          00007720
007730     MOVE 0 TO WS-TOTAL-MATCHED.                                  00007730
007740     MOVE 0 TO WS-SKIP-COUNT.                                     00007740
007750     MOVE 0 TO WS-EMITTED-COUNT.                                  00007750
007760     MOVE 'N' TO WS-AGG-MODE-SW.                                  00007760
007770     IF SP-QR-AGG-COUNT > 0                                       00007770
007780         MOVE 'Y' TO WS-AGG-MODE-SW                               00007780
007790     END-IF.                                                      00007790
007800     PERFORM 516-FOLD-FILTER-COMMAND.                             00007800
007810     OPEN INPUT MASTER-STORE-FILE.                                00007810
007820     MOVE 'N' TO WS-MASTR-EOF.                                    00007820
007830     IF NOT WS-AGG-MODE-ON                                        00007830
007840         PERFORM 600-WRITE-DETAIL-HEADING                         00007840
007850     END-IF.                                                      00007850
007860     PERFORM 520-SCAN-ONE-MASTER-REC THRU 520-EXIT                00007860
007865         UNTIL WS-MASTR-IS-EOF.                                   00007865
007870     CLOSE MASTER-STORE-FILE.                                     00007870
007880     MOVE WS-TOTAL-MATCHED TO SP-QS-TOTAL-COUNT.                  00007880
007890     IF WS-AGG-MODE-ON                                            00007890
007900         PERFORM 610-WRITE-AGGREGATION-REPORT                     00007900
007910     ELSE                                                         00007910
007920         PERFORM 605-WRITE-DETAIL-TRAILER                         00007920
007930     END-IF.                                                      00007930
007940 500-EXIT.                                                        00007940
007950     EXIT.                                                        00007950
007960*                                                                 00007960
007970 516-FOLD-FILTER-COMMAND.                                         00007970
007980     MOVE SP-QR-COMMAND TO WS-UP-FILTER.                          00007980
007990     INSPECT WS-UP-FILTER CONVERTING                              00007990
008000         'abcdefghijklmnopqrstuvwxyz' TO                          00008000
008010         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00008010
008020     MOVE 60 TO WS-SUB3.                                          00008020
008030     MOVE 0 TO WS-FILT-LEN.                                       00008030
008040     PERFORM 517-SHRINK-ONE-CHAR                                  00008040
008050         VARYING WS-SUB3 FROM 60 BY -1                            00008050
008060         UNTIL WS-SUB3 = 0 OR WS-FILT-LEN NOT = 0.                00008060
008070 516-EXIT.                                                        00008070
008080     EXIT.                                                        00008080
008090*                                                                 00008090
008100 517-SHRINK-ONE-CHAR.                                             00008100
008110     IF WS-UP-FILTER(WS-SUB3 : 1) NOT = SPACE                     00008110
008120         MOVE WS-SUB3 TO WS-FILT-LEN                              00008120
008130     END-IF.                                                      00008130
008140 517-EXIT.                                                        00008140
008150     EXIT.                                                        00008150
008160*                                                                 00008160
008170 520-SCAN-ONE-MASTER-REC.                                         00008170
008180     READ MASTER-STORE-FILE                                       00008180
008190         AT END                                                   00008190
008200             MOVE 'Y' TO WS-MASTR-EOF                             00008200
008210         NOT AT END                                               00008210
008220             MOVE SP-MSTR-REC-FD TO SP-PROCESS-REC                00008220
008230             PERFORM 530-APPLY-FILTERS                            00008230
008240             IF WS-FILTER-MATCHED                                 00008240
008250                 ADD 1 TO WS-TOTAL-MATCHED                        00008250
008260                 IF WS-AGG-MODE-ON                                00008260
008270                     PERFORM 540-ACCUMULATE-AGGREGATIONS          00008270
008280                 ELSE                                             00008280
008290                     PERFORM 560-EMIT-DETAIL-ROW                  00008290
008300                 END-IF                                           00008300
008310             END-IF                                               00008310
008320     END-READ.                                                    00008320
008330 520-EXIT.                                                        00008330
008340     EXIT.                                                        00008340
008350*                                                                 00008350
008360 530-APPLY-FILTERS.                                               00008360
008370     MOVE 'N' TO WS-FILTER-MATCH-SW.                              00008370
008380     IF SP-TIMESTAMP < SP-QR-START-TIME                           00008380
008390         OR SP-TIMESTAMP > SP-QR-END-TIME                         00008390
008400         GO TO 530-EXIT                                           00008400
008410     END-IF.                                                      00008410
008420     IF SP-QR-OS-TYPE NOT = SPACES                                00008420
008430         IF SP-OS-TYPE NOT = SP-QR-OS-TYPE                        00008430
008440             GO TO 530-EXIT                                       00008440
008450         END-IF                                                   00008450
008460     END-IF.                                                      00008460
008470     IF SP-QR-MACHINE-ID NOT = SPACES                             00008470
008480         IF SP-MACHINE-ID NOT = SP-QR-MACHINE-ID                  00008480
008490             GO TO 530-EXIT                                       00008490
008500         END-IF                                                   00008500
008510     END-IF.                                                      00008510
008520     IF WS-FILT-LEN > 0                                           00008520
008530         PERFORM 531-FOLD-COMMAND-TO-UPPER                        00008530
008540         PERFORM 532-CHECK-COMMAND-CONTAINS                       00008540
008550         IF NOT WS-SUBSTR-WAS-FOUND                               00008550
008560             GO TO 530-EXIT                                       00008560
008570         END-IF                                                   00008570
008580     END-IF.                                                      00008580
008590     IF SP-QR-CPU-USAGE-GT > 0                                    00008590
008600         IF SP-CPU-USAGE NOT > SP-QR-CPU-USAGE-GT                 00008600
008610             GO TO 530-EXIT                                       00008610
008620         END-IF                                                   00008620
008630     END-IF.                                                      00008630
008640     IF SP-QR-MEM-USAGE-GT > 0                                    00008640
008650         IF SP-MEM-USAGE NOT > SP-QR-MEM-USAGE-GT                 00008650
008660             GO TO 530-EXIT                                       00008660
008670         END-IF                                                   00008670
008680     END-IF.                                                      00008680
008690     MOVE 'Y' TO WS-FILTER-MATCH-SW.                              00008690
008700 530-EXIT.                                                        00008700
008710     EXIT.                                                        00008710
008720*                                                                 00008720
008730 531-FOLD-COMMAND-TO-UPPER.                                       00008730
008740     MOVE SP-COMMAND TO WS-UP-COMMAND.                            00008740
008750     INSPECT WS-UP-COMMAND CONVERTING                             00008750
008760         'abcdefghijklmnopqrstuvwxyz' TO                          00008760
008770         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00008770
008780 531-EXIT.                                                        00008780
008790     EXIT.                                                        00008790
008800*                                                                 00008800
008810 532-CHECK-COMMAND-CONTAINS.                                      00008810
008820     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                              00008820
008830     COMPUTE WS-SUB3 = 61 - WS-FILT-LEN.                          00008830
008840     PERFORM 533-CHECK-ONE-POSITION                               00008840
008850         VARYING WS-SUB2 FROM 1 BY 1                              00008850
008860         UNTIL WS-SUB2 > WS-SUB3 OR WS-SUBSTR-WAS-FOUND.          00008860
008870 532-EXIT.                                                        00008870
008880     EXIT.                                                        00008880
008890*                                                                 00008890
008900 533-CHECK-ONE-POSITION.                                          00008900
008910     IF WS-UP-COMMAND(WS-SUB2 : WS-FILT-LEN) =                    00008910
008920         WS-UP-FILTER(1 : WS-FILT-LEN)                            00008920
008930         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                           00008930
008940     END-IF.                                                      00008940
008950 533-EXIT.                                                        00008950
008960     EXIT.                                                        00008960
008970*                                                                 00008970
008980 540-ACCUMULATE-AGGREGATIONS.                                     00008980
008990     PERFORM 541-ACCUMULATE-ONE-AGG                               00008990
009000         VARYING WS-SUB FROM 1 BY 1                               00009000
009010         UNTIL WS-SUB > SP-QR-AGG-COUNT.                          00009010
009020 540-EXIT.                                                        00009020
009030     EXIT.                                                        00009030
009040*                                                                 00009040
009050 541-ACCUMULATE-ONE-AGG.                                          00009050
009060     PERFORM 219-FIND-UNDERSCORE.                                 00009060
009070     IF WS-UNDERSCORE-POS = 0                                     00009070
009080         GO TO 541-EXIT                                           00009080
009090     END-IF.                                                      00009090
009100     MOVE SP-QR-AGG-NAME(WS-SUB)(1 : WS-UNDERSCORE-POS - 1)       00009100
009110         TO WS-CUR-OP.                                            00009110
009120     MOVE SPACES TO WS-CUR-COLUMN.                                00009120
009130     COMPUTE WS-SUB3 = WS-UNDERSCORE-POS + 1.                     00009130
009140     MOVE SP-QR-AGG-NAME(WS-SUB)                                  00009140
009150         (WS-SUB3 : 20 - WS-UNDERSCORE-POS) TO WS-CUR-COLUMN.     00009150
009160     PERFORM 550-GET-COLUMN-VALUE.                                00009160
009170     ADD 1 TO WS-AGR-COUNT(WS-SUB).                               00009170
009180     ADD WS-COLUMN-VALUE TO WS-AGR-SUM(WS-SUB).                   00009180
009190     IF NOT WS-AGR-WAS-INIT(WS-SUB)                               00009190
009200         MOVE WS-COLUMN-VALUE TO WS-AGR-MIN(WS-SUB)               00009200
009210         MOVE WS-COLUMN-VALUE TO WS-AGR-MAX(WS-SUB)               00009210
009220         MOVE 'Y' TO WS-AGR-INIT-SW(WS-SUB)                       00009220
009230     ELSE                                                         00009230
009240         IF WS-COLUMN-VALUE < WS-AGR-MIN(WS-SUB)                  00009240
009250             MOVE WS-COLUMN-VALUE TO WS-AGR-MIN(WS-SUB)           00009250
009260         END-IF                                                   00009260
009270         IF WS-COLUMN-VALUE > WS-AGR-MAX(WS-SUB)                  00009270
009280             MOVE WS-COLUMN-VALUE TO WS-AGR-MAX(WS-SUB)           00009280
009290         END-IF                                                   00009290
009300     END-IF.                                                      00009300
009310 541-EXIT.                                                        00009310
009320     EXIT.                                                        00009320
009330*                                                                 00009330
009340 550-GET-COLUMN-VALUE.                                            00009340
009350     EVALUATE WS-CUR-COLUMN                                       00009350
009360         WHEN 'cpu_usage'                                         00009360
009370             MOVE SP-CPU-USAGE TO WS-COLUMN-VALUE                 00009370
009380         WHEN 'mem_usage'                                         00009380
009390             MOVE SP-MEM-USAGE TO WS-COLUMN-VALUE                 00009390
009400         WHEN 'pid'                                               00009400
009410             MOVE SP-PID       TO WS-COLUMN-VALUE                 00009410
009420         WHEN 'vsz'                                               00009420
009430             MOVE SP-VSZ       TO WS-COLUMN-VALUE                 00009430
009440         WHEN 'rss'                                               00009440
009450             MOVE SP-RSS       TO WS-COLUMN-VALUE                 00009450
009460         WHEN OTHER                                               00009460
009470             MOVE 0            TO WS-COLUMN-VALUE                 00009470
009480     END-EVALUATE.                                                00009480
009490 550-EXIT.                                                        00009490
009500     EXIT.                                                        00009500
009510*                                                                 00009510
009520 560-EMIT-DETAIL-ROW.                                             00009520
009530     IF WS-SKIP-COUNT < SP-QR-OFFSET                              00009530
009540         ADD 1 TO WS-SKIP-COUNT                                   00009540
009550         GO TO 560-EXIT                                           00009550
009560     END-IF.                                                      00009560
009570     IF WS-EMITTED-COUNT NOT < SP-QR-LIMIT                        00009570
009580         GO TO 560-EXIT                                           00009580
009590     END-IF.                                                      00009590
009600     MOVE SP-REC-ID      TO RPT-DET-RECID.                        00009600
009610     MOVE SP-COMMAND(1:30) TO RPT-DET-COMMAND.                    00009610
009620     MOVE SP-PID         TO RPT-DET-PID.                          00009620
009630     MOVE SP-CPU-USAGE   TO RPT-DET-CPU.                          00009630
009640     MOVE SP-MEM-USAGE   TO RPT-DET-MEM.                          00009640
009650     MOVE SP-MACHINE-ID  TO RPT-DET-MACHID.                       00009650
009660     MOVE SP-TIMESTAMP   TO RPT-DET-TS.                           00009660
009670     WRITE REPORT-RECORD FROM RPT-DETAIL-ROW.                     00009670
009680     ADD 1 TO WS-EMITTED-COUNT.                                   00009680
009690 560-EXIT.                                                        00009690
009700     EXIT.                                                        00009700
009710*                                                                 00009710
009720*        *************************************                    00009720
009730*            600 SERIES - REPORT WRITERS                          00009730
009740*        *************************************                    00009740
009750 600-WRITE-DETAIL-HEADING.                                        00009750
009760     WRITE REPORT-RECORD FROM RPT-DET-HEADING1.                   00009760
009770 600-EXIT.                                                        00009770
009780     EXIT.                                                        00009780
009790*                                                                 00009790
009800 605-WRITE-DETAIL-TRAILER.                                        00009800
009810     MOVE SP-QS-TOTAL-COUNT TO RPT-DET-TOTAL.                     00009810
009820     WRITE REPORT-RECORD FROM RPT-DET-TRAILER.                    00009820
009830 605-EXIT.                                                        00009830
009840     EXIT.                                                        00009840
009850*                                                                 00009850
009860 610-WRITE-AGGREGATION-REPORT.                                    00009860
009870     PERFORM 611-WRITE-ONE-AGG-LINE                               00009870
009880         VARYING WS-SUB FROM 1 BY 1                               00009880
009890         UNTIL WS-SUB > SP-QR-AGG-COUNT.                          00009890
009900 610-EXIT.                                                        00009900
009910     EXIT.                                                        00009910
009920*                                                                 00009920
009930 611-WRITE-ONE-AGG-LINE.                                          00009930
009940     PERFORM 219-FIND-UNDERSCORE.                                 00009940
009950     IF WS-UNDERSCORE-POS = 0                                     00009950
009960         GO TO 611-EXIT                                           00009960
009970     END-IF.                                                      00009970
009980     MOVE SP-QR-AGG-NAME(WS-SUB)(1 : WS-UNDERSCORE-POS - 1)       00009980
009990         TO WS-CUR-OP.                                            00009990
010000     IF WS-AGR-COUNT(WS-SUB) = 0                                  00010000
010010         MOVE 0 TO WS-COLUMN-VALUE                                00010010
010020     ELSE                                                         00010020
010030         EVALUATE WS-CUR-OP                                       00010030
010040             WHEN 'count'                                         00010040
010050                 MOVE WS-AGR-COUNT(WS-SUB) TO WS-COLUMN-VALUE     00010050
010060             WHEN 'sum'                                           00010060
010070                 MOVE WS-AGR-SUM(WS-SUB) TO WS-COLUMN-VALUE       00010070
010080             WHEN 'min'                                           00010080
010090                 MOVE WS-AGR-MIN(WS-SUB) TO WS-COLUMN-VALUE       00010090
010100             WHEN 'max'                                           00010100
010110                 MOVE WS-AGR-MAX(WS-SUB) TO WS-COLUMN-VALUE       00010110
010120             WHEN OTHER                                           00010120
010130                 COMPUTE WS-COLUMN-VALUE ROUNDED =                00010130
010140                     WS-AGR-SUM(WS-SUB) / WS-AGR-COUNT(WS-SUB)    00010140
010150         END-EVALUATE                                             00010150
010160     END-IF.                                                      00010160
010170     MOVE SP-QR-AGG-NAME(WS-SUB) TO RPT-AGG-NAME.                 00010170
010180     MOVE WS-COLUMN-VALUE TO RPT-AGG-VALUE.                       00010180
010190     WRITE REPORT-RECORD FROM RPT-AGG-LINE.                       00010190
010200 611-EXIT.                                                        00010200
010210     EXIT.                                                        00010210
010220*                                                                 00010220
010230 620-WRITE-PARTITION-REPORT.                                      00010230
010240     PERFORM 621-WRITE-ONE-PARTITION                              00010240
010250         VARYING WS-SUB FROM 1 BY 1                               00010250
010260         UNTIL WS-SUB > WS-FOUND-COUNT.                           00010260
010270 620-EXIT.                                                        00010270
010280     EXIT.                                                        00010280
010290*                                                                 00010290
010300 621-WRITE-ONE-PARTITION.                                         00010300
010310     SET SP-PT-IX TO WS-FOUND-IX(WS-SUB).                         00010310
010320     MOVE SP-PT-KEY(SP-PT-IX) TO RPT-PA-PART-KEY.                 00010320
010330     MOVE SP-PT-TOTAL-CPU(SP-PT-IX) TO RPT-PA-TOTAL-CPU.          00010330
010340     MOVE SP-PT-TOTAL-MEM(SP-PT-IX) TO RPT-PA-TOTAL-MEM.          00010340
010350     MOVE SP-PT-PROC-COUNT(SP-PT-IX) TO RPT-PA-PROC-COUNT.        00010350
010360     WRITE REPORT-RECORD FROM RPT-PREAGG-HDR.                     00010360
010370     PERFORM 622-WRITE-ONE-TOP-CPU                                00010370
010380         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10.          00010380
010390     PERFORM 623-WRITE-ONE-TOP-MEM                                00010390
010400         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 10.          00010400
010410 621-EXIT.                                                        00010410
010420     EXIT.                                                        00010420
010430*                                                                 00010430
010440 622-WRITE-ONE-TOP-CPU.                                           00010440
010450     IF SP-PT-TOPCPU-VAL(SP-PT-IX, WS-SUB2) = -1                  00010450
010460         GO TO 622-EXIT                                           00010460
010470     END-IF.                                                      00010470
010480     MOVE WS-SUB2 TO RPT-PA-TOP-RANK.                             00010480
010490     MOVE SP-PT-TOPCPU-CMD(SP-PT-IX, WS-SUB2) TO RPT-PA-TOP-CMD.  00010490
010500     MOVE SP-PT-TOPCPU-VAL(SP-PT-IX, WS-SUB2) TO RPT-PA-TOP-VAL.  00010500
010510     WRITE REPORT-RECORD FROM RPT-PREAGG-TOP.                     00010510
010520 622-EXIT.                                                        00010520
010530     EXIT.                                                        00010530
010540*                                                                 00010540
010550 623-WRITE-ONE-TOP-MEM.                                           00010550
010560     IF SP-PT-TOPMEM-VAL(SP-PT-IX, WS-SUB2) = -1                  00010560
010570         GO TO 623-EXIT                                           00010570
010580     END-IF.                                                      00010580
010590     MOVE WS-SUB2 TO RPT-PA-TOP-RANK.                             00010590
010600     MOVE SP-PT-TOPMEM-CMD(SP-PT-IX, WS-SUB2) TO RPT-PA-TOP-CMD.  00010600
010610     MOVE SP-PT-TOPMEM-VAL(SP-PT-IX, WS-SUB2) TO RPT-PA-TOP-VAL.  00010610
010620     WRITE REPORT-RECORD FROM RPT-PREAGG-TOP.                     00010620
010630 623-EXIT.                                                        00010630
010640     EXIT.                                                        00010640
010650*                                                                 00010650
010660*        *************************************                    00010660
010670*            700-900 SERIES - HOUSEKEEPING                        00010670
010680*        *************************************                    00010680
010690 700-OPEN-FILES.                                                  00010690
010700     OPEN INPUT QUERY-INPUT-FILE.                                 00010700
010710     IF WS-QRYIN-STATUS NOT = '00'                                00010710
010720         DISPLAY 'SPQUERY: ERROR OPENING SPQRYIN, STATUS='        00010720
010730             WS-QRYIN-STATUS                                      00010730
010740         MOVE 'Y' TO WS-ABEND-SW                                  00010740
010750         GOBACK                                                   00010750
010760     END-IF.                                                      00010760
010770     OPEN OUTPUT QUERY-REPORT-FILE.                               00010770
010780     IF WS-RPT-STATUS NOT = '00'                                  00010780
010790         DISPLAY 'SPQUERY: ERROR OPENING SPQRYRPT, STATUS='       00010790
010800             WS-RPT-STATUS                                        00010800
010810         MOVE 'Y' TO WS-ABEND-SW                                  00010810
010820         GOBACK                                                   00010820
010830     END-IF.                                                      00010830
010840 700-EXIT.                                                        00010840
010850     EXIT.                                                        00010850
010860*                                                                 00010860
010870 790-CLOSE-FILES.                                                 00010870
010880     CLOSE QUERY-INPUT-FILE.                                      00010880
010890     CLOSE QUERY-REPORT-FILE.                                     00010890
010900 790-EXIT.                                                        00010900
010910     EXIT.                                                        00010910
010920*                                                                 00010920
010930 800-INIT-REPORT.                                                 00010930
010940     PERFORM 217-GET-TODAY-AS-DAYS.                               00010940
010950     MOVE CURRENT-MONTH  TO RPT-MM.                               00010950
010960     MOVE CURRENT-DAY    TO RPT-DD.                               00010960
010970     MOVE CURRENT-YEAR   TO RPT-YY.                               00010970
010980     MOVE CURRENT-HOUR   TO RPT-HH.                               00010980
010990     MOVE CURRENT-MINUTE TO RPT-MIN.                              00010990
011000     MOVE CURRENT-SECOND TO RPT-SS.                               00011000
011010     WRITE REPORT-RECORD FROM RPT-HEADER1.                        00011010
011020 800-EXIT.                                                        00011020
011030     EXIT.                                                        00011030
011040*                                                                 00011040
011050*        *************************************                    00011050
011060*            800 SERIES - JULIAN DAY ROUTINES                     00011060
011070*        *************************************                    00011070
011080 810-CIVIL-TO-DAYS.                                               00011080
011090     MOVE WS-JY TO WS-JY-ADJ.                                     00011090
011100     IF WS-JM <= 2                                                00011100
011110         SUBTRACT 1 FROM WS-JY-ADJ                                00011110
011120     END-IF.                                                      00011120
011130     COMPUTE WS-JERA = WS-JY-ADJ / 400.                           00011130
011140     COMPUTE WS-JYOE = WS-JY-ADJ - (WS-JERA * 400).               00011140
011150     IF WS-JM > 2                                                 00011150
011160         COMPUTE WS-JMADJ = WS-JM - 3                             00011160
011170     ELSE                                                         00011170
011180         COMPUTE WS-JMADJ = WS-JM + 9                             00011180
011190     END-IF.                                                      00011190
011200     COMPUTE WS-JDOY = ((153 * WS-JMADJ) + 2) / 5 + WS-JD - 1.    00011200
011210     COMPUTE WS-JT1 = WS-JYOE / 4.                                00011210
011220     COMPUTE WS-JT2 = WS-JYOE / 100.                              00011220
011230     COMPUTE WS-JDOE =                                            00011230
011240         (WS-JYOE * 365) + WS-JT1 - WS-JT2 + WS-JDOY.             00011240
011250     COMPUTE WS-JZ = (WS-JERA * 146097) + WS-JDOE - 719468.       00011250
011260 810-EXIT.                                                        00011260
011270     EXIT.                                                        00011270
011280*                                                                 00011280
011290 820-DAYS-TO-CIVIL.                                               00011290
011300     COMPUTE WS-JZ2  = WS-JZ + 719468.                            00011300
011310     COMPUTE WS-JERA = WS-JZ2 / 146097.                           00011310
011320     COMPUTE WS-JDOE = WS-JZ2 - (WS-JERA * 146097).               00011320
011330     COMPUTE WS-JT1  = WS-JDOE / 1460.                            00011330
011340     COMPUTE WS-JT2  = WS-JDOE / 36524.                           00011340
011350     COMPUTE WS-JT3  = WS-JDOE / 146096.                          00011350
011360     COMPUTE WS-JYOE =                                            00011360
011370         (WS-JDOE - WS-JT1 + WS-JT2 - WS-JT3) / 365.              00011370
011380     COMPUTE WS-JY   = WS-JYOE + (WS-JERA * 400).                 00011380
011390     COMPUTE WS-JT1  = WS-JYOE / 4.                               00011390
011400     COMPUTE WS-JT2  = WS-JYOE / 100.                             00011400
011410     COMPUTE WS-JDOY =                                            00011410
011420         WS-JDOE - ((365 * WS-JYOE) + WS-JT1 - WS-JT2).           00011420
011430     COMPUTE WS-JMP  = ((5 * WS-JDOY) + 2) / 153.                 00011430
011440     COMPUTE WS-JT4  = ((153 * WS-JMP) + 2) / 5.                  00011440
011450     COMPUTE WS-JD   = WS-JDOY - WS-JT4 + 1.                      00011450
011460     IF WS-JMP < 10                                               00011460
011470         COMPUTE WS-JM = WS-JMP + 3                               00011470
011480     ELSE                                                         00011480
011490         COMPUTE WS-JM = WS-JMP - 9                               00011490
011500     END-IF.                                                      00011500
011510     IF WS-JM <= 2                                                00011510
011520         ADD 1 TO WS-JY                                           00011520
011530     END-IF.                                                      00011530
011540 820-EXIT.                                                        00011540
011550     EXIT.                                                        00011550
