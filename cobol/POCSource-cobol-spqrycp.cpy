000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  SPQRYCP                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* QUERY-REQUEST / QUERY-RESPONSE WORKING FIELDS FOR SPQUERY.      00000900
001000* ONE SP-QUERY-REQUEST GROUP IS READ PER SPQRYIN RECORD.          00001000
001100*                                                                 00001100
001200* MAINTENANCE LOG                                                 00001200
001300* DATE       BY    TKT       DESCRIPTION                          00001300
001400* ---------  ----  --------  -------------------------------      00001400
001500* 09/11/09   GRT   CHG0561   ORIGINAL LAYOUT.                      00001500
001600* 05/02/12   GRT   CHG0689   ADDED SP-QR-AGG-LIST TABLE, 10 MAX.  00001600
001700****************************************************************  00001700
001800 01  SP-QUERY-REQUEST.                                             00001800
001900     05  SP-QR-START-TIME       PIC X(19).                        00001900
002000     05  SP-QR-END-TIME         PIC X(19).                        00002000
002100     05  SP-QR-QUERY-TYPE       PIC X(12).                        00002100
002200     05  SP-QR-OS-TYPE          PIC X(10).                        00002200
002300     05  SP-QR-MACHINE-ID       PIC X(20).                        00002300
002400     05  SP-QR-COMMAND          PIC X(60).                        00002400
002500     05  SP-QR-CPU-USAGE-GT     PIC S9(3)V99 COMP-3.              00002500
002600     05  SP-QR-MEM-USAGE-GT     PIC S9(7)V99 COMP-3.              00002600
002700     05  SP-QR-LIMIT            PIC 9(4) COMP-3.                  00002700
002800     05  SP-QR-OFFSET           PIC 9(7) COMP-3.                  00002800
002900     05  SP-QR-AGG-COUNT        PIC 9(2) COMP-3.                  00002900
003000     05  SP-QR-AGG-LIST OCCURS 10 TIMES.                          00003000
003100         10  SP-QR-AGG-NAME     PIC X(20).                        00003100
003200     05  FILLER                 PIC X(30).                        00003200
003300*                                                                 00003300
003400 01  SP-QUERY-RESPONSE.                                            00003400
003500     05  SP-QS-TOTAL-COUNT      PIC 9(7) COMP-3.                  00003500
003600     05  SP-QS-SOURCE           PIC X(12).                        00003600
003700     05  FILLER                 PIC X(20).                        00003700
