000100 IDENTIFICATION DIVISION.                                         00000100
000110****************************************************************  00000110
000120* LICENSED MATERIALS - PROPERTY OF IBM                            00000120
000130* ALL RIGHTS RESERVED                                             00000130
000140****************************************************************  00000140
000150* PROGRAM:  SPORGNZ                                               00000150
000160*                                                                 00000160
000170* AUTHOR :  Doug Stout                                            00000170
000180*                                                                 00000180
000190* READS ONE STAGED PROCESS-LISTING BATCH (HEADER + RAW LISTING    00000190
000200* LINES) FROM SPBATIN, HANDS THE LISTING OFF TO SPDISP FOR        00000200
000210* PARSING, STAMPS EVERY PARSED RECORD WITH THE BATCH'S CAPTURE    00000210
000220* METADATA, APPENDS THE RESULT TO THE MASTER PROCESS STORE, AND   00000220
000230* REBUILDS THE ONE AGGREGATE-STORE PARTITION THIS BATCH FALLS     00000230
000240* INTO -- REPLACING IT WHOLESALE, NOT MERGING.                    00000240
000250*                                                                 00000250
000260* A BATCH WITH NO OS-TYPE ON ITS HEADER, OR WITH NO LISTING       00000260
000270* LINES BEHIND THE HEADER, IS REJECTED AND THE RUN CONTINUES      00000270
000280* CLEAN -- IT DOES NOT ABEND THE JOB STEP.                        00000280
000290*                                                                 00000290
000300* A GOOD CASE FOR DEBUGGING LAB - INDEED                          00000300
000310*                                                                 00000310
000320* CAN BE MADE TO ABEND WITH BAD INPUT DATA FOR FAULT ANALYSIS LAB 00000320
000330****************************************************************  00000330
000340*                                                                 00000340
000350* MAINTENANCE LOG                                                 00000350
000360* DATE       BY    TKT       DESCRIPTION                          00000360
000370* ---------  ----  --------  -------------------------------      00000370
000380* 03/14/91   DS    INIT0001  ORIGINAL PROGRAM (AS SAM1, CUSTOMER  00000380
000390*                            FILE UPDATE FROM A TRANSACTION FILE).00000390
000400* 11/02/94   RBH   CHG0118   REWRITTEN HEAD TO FOOT AS THE BATCH  00000400
000410*                            ORGANIZER FOR THE PROCESS-INVENTORY  00000410
000420*                            PROJECT.  ONLY THE OPEN/REPORT SHAPE 00000420
000430*                            OF SAM1 WAS CARRIED FORWARD.         00000430
000440* 06/20/98   RBH   Y2K0077   BATCH ID TIMESTAMP NOW BUILT FROM A  00000440
000450*                            WINDOWED CCYY -- SEE 722-DERIVE-     00000450
000460*                            CENTURY.  NO OTHER 2-DIGIT YEAR MATH 00000460
000470*                            IN THIS PROGRAM.                     00000470
000480* 02/09/99   LMW   Y2K0077   SIGNED OFF.                          00000480
000490* 04/03/07   GRT   CHG0502   ADDED THE AGGREGATE-STORE REBUILD    00000490
000500*                            (750/760) -- PARTITION TABLE USES    00000500
000510*                            THE OLD ADSORT INSERTION LOGIC AND   00000510
000520*                            A NEW SEARCH ALL LOOKUP ON THE       00000520
000521*                            PARTITION TABLE KEY.                 00000521
000530* 08/17/01   GRT   CHG0341   REC-ID CONTINUATION (741) NOW SCANS  00000530
000540*                            THE EXISTING MASTER STORE INSTEAD OF 00000540
000550*                            A SEPARATE CONTROL RECORD -- ONE LESS00000550
000560*                            FILE TO LOSE TRACK OF.               00000560
000570* 09/11/09   GRT   CHG0561   SKIP-ON-BAD-BATCH PATH (100) NO      00000570
000580*                            LONGER SETS A NONZERO RETURN-CODE -- 00000580
000590*                            OPERATIONS WAS PAGING OUT ON THIS.   00000590
000595* 06/14/11   GRT   CHG0899   PUT PERFORM...THRU RANGES BACK ON    00000595
000596*                            THE READ, ENRICH, SHIFT AND SEARCH   00000596
000597*                            LOOPS -- THEY HAD QUIETLY GONE BARE. 00000597
000600****************************************************************  00000600
000610 IDENTIFICATION DIVISION.                                         00000610
000620 PROGRAM-ID.     SPORGNZ.                                         00000620
000630 AUTHOR.         DOUG STOUT.                                      00000630
000640 INSTALLATION.   SYSTEMS GROUP DATA CENTER.                       00000640
000650 DATE-WRITTEN.   03/14/91.                                        00000650
000660 DATE-COMPILED.  09/11/09.                                        00000660
000670 SECURITY.       NON-CONFIDENTIAL.                                00000670
000680****************************************************************  00000680
000690 ENVIRONMENT DIVISION.                                            00000690
000700 CONFIGURATION SECTION.                                           00000700
000710 SOURCE-COMPUTER. IBM-3081.                                       00000710
000720 OBJECT-COMPUTER. IBM-3081.                                       00000720
000730 SPECIAL-NAMES.                                                   00000730
000740     C01 IS TOP-OF-FORM                                           00000740
000750     UPSI-0 IS SP-DEBUG-SWITCH.                                   00000750
000760 INPUT-OUTPUT SECTION.                                            00000760
000770 FILE-CONTROL.                                                    00000770
000780                                                                  00000780
000790     SELECT BATCH-INPUT-FILE ASSIGN TO SPBATIN                    00000790
000800         ORGANIZATION IS LINE SEQUENTIAL                          00000800
000810         FILE STATUS  IS  WS-BATIN-STATUS.                        00000810
000820                                                                  00000820
000830     SELECT MASTER-STORE-FILE ASSIGN TO SPMASTR                   00000830
000840         ACCESS IS SEQUENTIAL                                     00000840
000850         FILE STATUS  IS  WS-MASTR-STATUS.                        00000850
000860                                                                  00000860
000870     SELECT AGGREGATE-STORE-FILE ASSIGN TO SPAGSTR                00000870
000880         ACCESS IS SEQUENTIAL                                     00000880
000890         FILE STATUS  IS  WS-AGSTR-STATUS.                        00000890
000900                                                                  00000900
000910     SELECT BATCH-REPORT-FILE ASSIGN TO SPORGRPT                  00000910
000920         FILE STATUS  IS  WS-RPT-STATUS.                          00000920
000930                                                                  00000930
000940****************************************************************  00000940
000950 DATA DIVISION.                                                   00000950
000960 FILE SECTION.                                                    00000960
000970                                                                  00000970
000980 FD  BATCH-INPUT-FILE                                             00000980
000990     RECORDING MODE IS F.                                         00000990
001000 01  SP-RAW-LINE                 PIC X(132).                      00001000
001010                                                                  00001010
001020 FD  MASTER-STORE-FILE                                            00001020
001030     RECORDING MODE IS F.                                         00001030
001040 01  SP-MSTR-REC-FD              PIC X(270).                      00001040
001050                                                                  00001050
001060 FD  AGGREGATE-STORE-FILE                                         00001060
001070     RECORDING MODE IS F.                                         00001070
001080 01  SP-AGST-REC-FD              PIC X(1336).                     00001080
001090                                                                  00001090
001100 FD  BATCH-REPORT-FILE                                            00001100
001110     RECORDING MODE IS F.                                         00001110
001120 01  REPORT-RECORD               PIC X(132).                      00001120
001130                                                                  00001130
001140****************************************************************  00001140
001150 WORKING-STORAGE SECTION.                                         00001150
001160****************************************************************  00001160
001170*                                                                 00001170
001180 01  SYSTEM-DATE-AND-TIME.                                        00001180
001190     05  CURRENT-DATE.                                            00001190
001200         10  CURRENT-YEAR        PIC 9(2).                        00001200
001210         10  CURRENT-MONTH       PIC 9(2).                        00001210
001220         10  CURRENT-DAY         PIC 9(2).                        00001220
001230     05  CURRENT-TIME.                                            00001230
001240         10  CURRENT-HOUR        PIC 9(2).                        00001240
001250         10  CURRENT-MINUTE      PIC 9(2).                        00001250
001260         10  CURRENT-SECOND      PIC 9(2).                        00001260
001270         10  CURRENT-HNDSEC      PIC 9(2).                        00001270
001280     05  WS-CURR-CCYY            PIC 9(4) VALUE 0.                00001280
001290     05  WS-BATCH-ID             PIC X(20) VALUE SPACES.          00001290
001300*                                                                 00001300
001310 01  WS-FIELDS.                                                   00001310
001320     05  WS-BATIN-STATUS         PIC X(2)  VALUE SPACES.          00001320
001330     05  WS-MASTR-STATUS         PIC X(2)  VALUE SPACES.          00001330
001340     05  WS-AGSTR-STATUS         PIC X(2)  VALUE SPACES.          00001340
001350     05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.          00001350
001360     05  WS-BATIN-EOF            PIC X     VALUE 'N'.             00001360
001370         88  WS-BATIN-IS-EOF            VALUE 'Y'.                00001370
001380     05  WS-MASTR-EOF            PIC X     VALUE 'N'.             00001380
001390         88  WS-MASTR-IS-EOF            VALUE 'Y'.                00001390
001400     05  WS-AGSTR-EOF            PIC X     VALUE 'N'.             00001400
001410         88  WS-AGSTR-IS-EOF            VALUE 'Y'.                00001410
001420     05  WS-BATCH-STATUS         PIC X     VALUE SPACES.          00001420
001430         88  WS-BATCH-IS-OK             VALUE 'G'.                00001430
001440         88  WS-BATCH-IS-BAD            VALUE 'B'.                00001440
001450*                                                                 00001450
001460 01  WORK-VARIABLES.                                              00001460
001470     05  I                       PIC S9(9)   COMP-3  VALUE +0.    00001470
001480     05  WS-SUB                  PIC S9(5)   COMP-3  VALUE +0.    00001480
001490     05  WS-SUB2                 PIC S9(5)   COMP-3  VALUE +0.    00001490
001500     05  WS-INS-TO               PIC S9(5)   COMP    VALUE +0.    00001500
001510     05  WS-PT-IX3               PIC S9(5)   COMP-3  VALUE +0.    00001510
001520*                                                                 00001520
001530 01  REPORT-TOTALS.                                               00001530
001540     05  NUM-BATCH-LINES-READ    PIC S9(9)   COMP-3  VALUE +0.    00001540
001550     05  NUM-RECORDS-PARSED      PIC S9(9)   COMP-3  VALUE +0.    00001550
001560     05  NUM-RECORDS-WRITTEN     PIC S9(9)   COMP-3  VALUE +0.    00001560
001570     05  NUM-BATCH-ERRORS        PIC S9(9)   COMP-3  VALUE +0.    00001570
001580*                                                                 00001580
001590     COPY SPBHDCP.                                                00001590
001600*                                                                 00001600
001610 01  WS-ERROR-MSG                PIC X(40)   VALUE SPACES.        00001610
001620*                                                                 00001620
001630 01  WS-RAW-LINES.                                                00001630
001640     05  WS-RAW-LINE OCCURS 200 TIMES        PIC X(132).          00001640
001650 01  WS-LINE-COUNT                PIC 9(5) COMP-3 VALUE 0.        00001650
001660 01  WS-LINE-COUNT-RDF REDEFINES WS-LINE-COUNT PIC X(03).         00001660
001670*                                                                 00001670
001680 01  WS-PARSED-RECS.                                              00001680
001690     05  WS-PARSED-REC OCCURS 200 TIMES.                          00001690
001700         10  WS-PR-COMMAND       PIC X(60).                       00001700
001710         10  WS-PR-PID           PIC 9(9).                        00001710
001720         10  WS-PR-VSZ           PIC 9(9).                        00001720
001730         10  WS-PR-RSS           PIC 9(9).                        00001730
001740         10  WS-PR-CPU-USAGE     PIC S9(3)V99 COMP-3.             00001740
001750         10  WS-PR-MEM-USAGE     PIC S9(7)V99 COMP-3.             00001750
001760         10  WS-PR-TTY           PIC X(12).                       00001760
001770         10  WS-PR-STAT          PIC X(08).                       00001770
001780         10  WS-PR-START-TIME    PIC X(08).                       00001780
001790         10  WS-PR-DURATION      PIC X(08).                       00001790
001800         10  WS-PR-USER-NAME     PIC X(16).                       00001800
001810 01  WS-REC-COUNT                 PIC 9(5) COMP-3 VALUE 0.        00001810
001820 01  WS-REC-COUNT-RDF REDEFINES WS-REC-COUNT PIC X(03).           00001820
001830 01  WS-RETURN-CODE               PIC S9(4) COMP.                 00001830
001840     88  WS-DISP-OK                    VALUE ZERO.                00001840
001850     88  WS-DISP-BAD-CONTENT           VALUE 4.                   00001850
001860     88  WS-DISP-UNSUPPORTED           VALUE 8.                   00001860
001870*                                                                 00001870
001880 01  WS-PART-KEY                 PIC X(21) VALUE SPACES.          00001880
001890 01  WS-PART-KEY-RDF REDEFINES WS-PART-KEY.                       00001890
001900     05  WS-PART-KEY-DATE        PIC X(10).                       00001900
001910     05  WS-PART-KEY-SEP         PIC X(01).                       00001910
001920     05  WS-PART-KEY-OS          PIC X(10).                       00001920
001930*                                                                 00001930
001940 01  SP-ENRICHED-RECS.                                            00001940
001950     05  SP-ENR-REC OCCURS 200 TIMES.                             00001950
001960         10  SP-ENR-COMMAND      PIC X(60).                       00001960
001970         10  SP-ENR-PID          PIC 9(9).                        00001970
001980         10  SP-ENR-VSZ          PIC 9(9).                        00001980
001990         10  SP-ENR-RSS          PIC 9(9).                        00001990
002000         10  SP-ENR-CPU-USAGE    PIC S9(3)V99 COMP-3.             00002000
002010         10  SP-ENR-MEM-USAGE    PIC S9(7)V99 COMP-3.             00002010
002020         10  SP-ENR-TTY          PIC X(12).                       00002020
002030         10  SP-ENR-STAT         PIC X(08).                       00002030
002040         10  SP-ENR-START-TIME   PIC X(08).                       00002040
002050         10  SP-ENR-DURATION     PIC X(08).                       00002050
002060         10  SP-ENR-USER-NAME    PIC X(16).                       00002060
002070         10  SP-ENR-TIMESTAMP    PIC X(19).                       00002070
002080         10  SP-ENR-MACHINE-NAME PIC X(20).                       00002080
002090         10  SP-ENR-MACHINE-ID   PIC X(20).                       00002090
002100         10  SP-ENR-OS-TYPE      PIC X(10).                       00002100
002110         10  SP-ENR-PARTITION-KEY PIC X(21).                      00002110
002120*                                                                 00002120
002130     COPY SPMSTCP.                                                00002130
002140*                                                                 00002140
002150 01  WS-LAST-REC-ID              PIC 9(9) COMP VALUE 0.           00002150
002160*                                                                 00002160
002170 01  WS-CMD-TABLE.                                                00002170
002180     05  WS-CMD-NAME OCCURS 200 TIMES           PIC X(60).        00002180
002190 01  WS-CMD-COUNT                PIC 9(4) COMP-3 VALUE 0.         00002190
002200*                                                                 00002200
002210 01  WS-TOP-CPU-WORK.                                             00002210
002220     05  WS-TOP-CPU-ENTRY OCCURS 10 TIMES.                        00002220
002230         10  WS-TOP-CPU-CMD      PIC X(60)        VALUE SPACES.   00002230
002240         10  WS-TOP-CPU-VAL      PIC S9(3)V99 COMP-3 VALUE -1.    00002240
002250 01  WS-TOP-CPU-COUNT            PIC 9(2) COMP-3 VALUE 0.         00002250
002260*                                                                 00002260
002270 01  WS-TOP-MEM-WORK.                                             00002270
002280     05  WS-TOP-MEM-ENTRY OCCURS 10 TIMES.                        00002280
002290         10  WS-TOP-MEM-CMD      PIC X(60)        VALUE SPACES.   00002290
002300         10  WS-TOP-MEM-VAL      PIC S9(7)V99 COMP-3 VALUE -1.    00002300
002310 01  WS-TOP-MEM-COUNT            PIC 9(2) COMP-3 VALUE 0.         00002310
002320*                                                                 00002320
002330 01  WS-INSERT-WORK.                                              00002330
002340     05  WS-INS-CMD              PIC X(60) VALUE SPACES.          00002340
002350     05  WS-INS-CPU-VAL          PIC S9(3)V99 COMP-3 VALUE 0.     00002350
002360     05  WS-INS-MEM-VAL          PIC S9(7)V99 COMP-3 VALUE 0.     00002360
002370*                                                                 00002370
002380 01  WS-PART-TOTALS.                                              00002380
002390     05  WS-TOTAL-CPU            PIC S9(7)V99 COMP-3 VALUE 0.     00002390
002400     05  WS-TOTAL-MEM            PIC S9(9)V99 COMP-3 VALUE 0.     00002400
002410*                                                                 00002410
002420 01  SP-PARTITION-TABLE.                                          00002420
002430     05  SP-PT-ENTRY OCCURS 200 TIMES                             00002430
002440             ASCENDING KEY IS SP-PT-KEY                           00002440
002450             INDEXED BY SP-PT-IX SP-PT-IX2.                       00002450
002460         10  SP-PT-KEY           PIC X(21) VALUE HIGH-VALUES.     00002460
002470         10  SP-PT-TOTAL-CPU     PIC S9(7)V99 COMP-3 VALUE 0.     00002470
002480         10  SP-PT-TOTAL-MEM     PIC S9(9)V99 COMP-3 VALUE 0.     00002480
002490         10  SP-PT-PROC-COUNT    PIC 9(7) COMP-3 VALUE 0.         00002490
002500         10  SP-PT-TOP-CPU OCCURS 10 TIMES.                       00002500
002510             15  SP-PT-TOPCPU-CMD PIC X(60).                      00002510
002520             15  SP-PT-TOPCPU-VAL PIC S9(3)V99 COMP-3.            00002520
002530         10  SP-PT-TOP-MEM OCCURS 10 TIMES.                       00002530
002540             15  SP-PT-TOPMEM-CMD PIC X(60).                      00002540
002550             15  SP-PT-TOPMEM-VAL PIC S9(7)V99 COMP-3.            00002550
002560         10  FILLER              PIC X(20).                       00002560
002570 01  WS-PT-COUNT                 PIC S9(5) COMP-3 VALUE 0.        00002570
002580 01  WS-PT-FOUND-SW              PIC X VALUE 'N'.                 00002580
002590     88  WS-PT-WAS-FOUND               VALUE 'Y'.                 00002590
002600*                                                                 00002600
002610*        *******************                                      00002610
002620*            report lines                                         00002620
002630*        *******************                                      00002630
002640 01  RPT-HEADER1.                                                 00002640
002650     05  FILLER                  PIC X(40)                        00002650
002660               VALUE 'SMART PROCESS ANALYZER - BATCH RUN DATE: '. 00002660
002670     05  RPT-MM                  PIC 99.                          00002670
002680     05  FILLER                  PIC X     VALUE '/'.             00002680
002690     05  RPT-DD                  PIC 99.                          00002690
002700     05  FILLER                  PIC X     VALUE '/'.             00002700
002710     05  RPT-YY                  PIC 99.                          00002710
002720     05  FILLER                  PIC X(20)                        00002720
002730                      VALUE ' (mm/dd/yy)   TIME: '.               00002730
002740     05  RPT-HH                  PIC 99.                          00002740
002750     05  FILLER                  PIC X     VALUE ':'.             00002750
002760     05  RPT-MIN                 PIC 99.                          00002760
002770     05  FILLER                  PIC X     VALUE ':'.             00002770
002780     05  RPT-SS                  PIC 99.                          00002780
002790     05  FILLER                  PIC X(15) VALUE SPACES.          00002790
002800 01  RPT-BATCH-DETAIL1.                                           00002800
002810     05  FILLER PIC X(12) VALUE 'BATCH ID:  '.                    00002810
002820     05  RPT-BATCH-ID            PIC X(20).                       00002820
002830     05  FILLER PIC X(14) VALUE '  LINES READ: '.                 00002830
002840     05  RPT-LINES-READ          PIC ZZZ,ZZ9.                     00002840
002850     05  FILLER                  PIC X(79) VALUE SPACES.          00002850
002860 01  RPT-BATCH-DETAIL2.                                           00002860
002870     05  FILLER PIC X(16) VALUE 'RECORDS PARSED: '.               00002870
002880     05  RPT-RECS-PARSED         PIC ZZZ,ZZ9.                     00002880
002890     05  FILLER PIC X(17) VALUE '   RECS WRITTEN: '.              00002890
002900     05  RPT-RECS-WRITTEN        PIC ZZZ,ZZ9.                     00002900
002910     05  FILLER                  PIC X(83) VALUE SPACES.          00002910
002920 01  RPT-BATCH-ERROR.                                             00002920
002930     05  FILLER PIC X(22) VALUE '** BATCH REJECTED ** '.          00002930
002940     05  RPT-ERR-TEXT            PIC X(40).                       00002940
002950     05  FILLER                  PIC X(70) VALUE SPACES.          00002950
002960 01  RPT-STATS-HDR1.                                              00002960
002970     05  FILLER PIC X(40) VALUE 'PARTITION REBUILT:'.             00002970
002980     05  FILLER PIC X(92) VALUE SPACES.                           00002980
002990 01  RPT-STATS-DETAIL.                                            00002990
003000     05  FILLER PIC X(2) VALUE SPACES.                            00003000
003010     05  RPT-PART-KEY            PIC X(21).                       00003010
003020     05  FILLER PIC X(2) VALUE SPACES.                            00003020
003030     05  RPT-TOTAL-CPU           PIC ZZZ,ZZ9.99.                  00003030
003040     05  FILLER PIC X(2) VALUE SPACES.                            00003040
003050     05  RPT-TOTAL-MEM           PIC ZZZ,ZZZ,ZZ9.99.              00003050
003060     05  FILLER PIC X(2) VALUE SPACES.                            00003060
003070     05  RPT-PROC-COUNT          PIC ZZZ,ZZ9.                     00003070
003080     05  FILLER                  PIC X(72) VALUE SPACES.          00003080
003090 01  RPT-TOP-DETAIL.                                              00003090
003100     05  FILLER PIC X(3) VALUE SPACES.                            00003100
003110     05  RPT-TOP-RANK            PIC Z9.                          00003110
003120     05  FILLER PIC X(2) VALUE SPACES.                            00003120
003130     05  RPT-TOP-CMD             PIC X(60).                       00003130
003140     05  FILLER PIC X(2) VALUE SPACES.                            00003140
003150     05  RPT-TOP-VAL             PIC ZZZ,ZZZ,ZZ9.99.              00003150
003160     05  FILLER                  PIC X(48) VALUE SPACES.          00003160
003170*                                                                 00003170
003180 01  ABEND-TEST              PIC X(2).                            00003180
003190 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.          00003190
003200*                                                                 00003200
003210 77  WS-RUN-IND               PIC X VALUE 'Y'.                    00003210
003220 77  WS-ABEND-SW              PIC X VALUE 'N'.                    00003220
003230                                                                  00003230
003240****************************************************************  00003240
003250 PROCEDURE DIVISION.                                              00003250
003260****************************************************************  00003260
003270                                                                  00003270
003280 000-MAIN.                                                        00003280
003290     ACCEPT CURRENT-DATE FROM DATE.                               00003290
003300     ACCEPT CURRENT-TIME FROM TIME.                               00003300
003310     DISPLAY 'SPORGNZ STARTED DATE = ' CURRENT-MONTH '/'          00003310
003320            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          00003320
003330     DISPLAY '             TIME = ' CURRENT-HOUR ':'              00003330
003340            CURRENT-MINUTE ':' CURRENT-SECOND.                    00003340
003350                                                                  00003350
003360     PERFORM 700-OPEN-FILES.                                      00003360
003370     PERFORM 800-INIT-REPORT.                                     00003370
003380                                                                  00003380
003390     PERFORM 100-PROCESS-ONE-BATCH.                               00003390
003400                                                                  00003400
003410     PERFORM 850-REPORT-BATCH-STATS.                              00003410
003420     PERFORM 790-CLOSE-FILES.                                     00003420
003430                                                                  00003430
003440     GOBACK.                                                      00003440
003450                                                                  00003450
003460 100-PROCESS-ONE-BATCH.                                           00003460
003470     PERFORM 710-READ-BATCH-HEADER.                               00003470
003480     IF WS-BATCH-IS-OK                                            00003480
003490         PERFORM 720-DISPATCH-AND-STAGE                           00003490
003500     END-IF.                                                      00003500
003510     IF WS-BATCH-IS-OK                                            00003510
003520         PERFORM 730-ENRICH-RECORDS                               00003520
003530         PERFORM 740-WRITE-MASTER-STORE                           00003530
003540         PERFORM 750-BUILD-AGGREGATES                             00003540
003550         PERFORM 760-REPLACE-AGGREGATE-STORE                      00003550
003560     END-IF.                                                      00003560
003570 100-EXIT.                                                        00003570
003580     EXIT.                                                        00003580
003590                                                                  00003590
003600 700-OPEN-FILES.                                                  00003600
003610     OPEN INPUT  BATCH-INPUT-FILE                                 00003610
003620          OUTPUT BATCH-REPORT-FILE.                               00003620
003630     IF WS-BATIN-STATUS NOT = '00'                                00003630
003640         DISPLAY 'ERROR OPENING BATCH INPUT FILE. RC:'            00003640
003650                 WS-BATIN-STATUS                                  00003650
003660         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'          00003660
003670         MOVE 16 TO RETURN-CODE                                   00003670
003680         SET WS-BATCH-IS-BAD TO TRUE                              00003680
003690         MOVE 'Y' TO WS-BATIN-EOF                                 00003690
003700     END-IF.                                                      00003700
003710 700-EXIT.                                                        00003710
003720     EXIT.                                                        00003720
003730                                                                  00003730
003740 710-READ-BATCH-HEADER.                                           00003740
003750     SET WS-BATCH-IS-OK TO TRUE.                                  00003750
003760     MOVE SPACES TO SP-BATCH-HEADER.                              00003760
003770     READ BATCH-INPUT-FILE                                        00003770
003780         AT END                                                   00003780
003790             SET WS-BATCH-IS-BAD TO TRUE                          00003790
003800             MOVE 'MISSING REQUIRED FIELDS' TO RPT-ERR-TEXT       00003800
003810             ADD 1 TO NUM-BATCH-ERRORS                            00003810
003820     END-READ.                                                    00003820
003830     IF WS-BATCH-IS-BAD                                           00003830
003840         GO TO 710-EXIT                                           00003840
003850     END-IF.                                                      00003850
003860     MOVE SP-RAW-LINE(1:10)  TO SP-BH-OS-TYPE.                    00003860
003870     MOVE SP-RAW-LINE(11:19) TO SP-BH-TIMESTAMP.                  00003870
003880     MOVE SP-RAW-LINE(30:20) TO SP-BH-MACHINE-NAME.               00003880
003890     MOVE SP-RAW-LINE(50:20) TO SP-BH-MACHINE-ID.                 00003890
003900     IF SP-BH-OS-TYPE = SPACES                                    00003900
003910         SET WS-BATCH-IS-BAD TO TRUE                              00003910
003920         MOVE 'MISSING REQUIRED FIELDS' TO RPT-ERR-TEXT           00003920
003930         ADD 1 TO NUM-BATCH-ERRORS                                00003930
003940         GO TO 710-EXIT                                           00003940
003950     END-IF.                                                      00003950
003960     PERFORM 711-READ-CONTENT-LINES THRU 711-EXIT                 00003960
003970         UNTIL WS-BATIN-IS-EOF                                    00003970
003980            OR WS-LINE-COUNT = 200.                               00003980
003990     IF WS-LINE-COUNT = 0                                         00003990
004000         SET WS-BATCH-IS-BAD TO TRUE                              00004000
004010         MOVE 'MISSING REQUIRED FIELDS' TO RPT-ERR-TEXT           00004010
004020         ADD 1 TO NUM-BATCH-ERRORS                                00004020
004030     END-IF.                                                      00004030
004040 710-EXIT.                                                        00004040
004050     EXIT.                                                        00004050
004060                                                                  00004060
004070 711-READ-CONTENT-LINES.                                          00004070
004080     READ BATCH-INPUT-FILE                                        00004080
004090         AT END                                                   00004090
004100             SET WS-BATIN-IS-EOF TO TRUE                          00004100
004110         NOT AT END                                               00004110
004120             ADD 1 TO WS-LINE-COUNT                               00004120
004130             ADD 1 TO NUM-BATCH-LINES-READ                        00004130
004140             MOVE SP-RAW-LINE TO WS-RAW-LINE(WS-LINE-COUNT)       00004140
004150     END-READ.                                                    00004150
004160 711-EXIT.                                                        00004160
004170     EXIT.                                                        00004170
004180                                                                  00004180
004190 720-DISPATCH-AND-STAGE.                                          00004190
004200     PERFORM 722-DERIVE-CENTURY.                                  00004200
004210     PERFORM 723-BUILD-BATCH-ID.                                  00004210
004220     DISPLAY 'SPORGNZ - DATA RECEIVED.  BATCH ID: ' WS-BATCH-ID   00004220
004230             '  LINES: ' WS-LINE-COUNT.                           00004230
004240     MOVE ZERO TO WS-RETURN-CODE.                                 00004240
004250     MOVE SPACES TO WS-ERROR-MSG.                                 00004250
004260     CALL 'SPDISP' USING SP-BH-OS-TYPE, WS-LINE-COUNT,            00004260
004270             WS-RAW-LINES, WS-REC-COUNT, WS-PARSED-RECS,          00004270
004280             WS-RETURN-CODE, WS-ERROR-MSG                         00004280
004290     END-CALL.                                                    00004290
004300     IF WS-DISP-OK                                                00004300
004310         ADD WS-REC-COUNT TO NUM-RECORDS-PARSED                   00004310
004320     ELSE                                                         00004320
004330         SET WS-BATCH-IS-BAD TO TRUE                              00004330
004340         MOVE WS-ERROR-MSG TO RPT-ERR-TEXT                        00004340
004350         ADD 1 TO NUM-BATCH-ERRORS                                00004350
004360         DISPLAY 'SPORGNZ - PARSE ERROR: ' WS-ERROR-MSG           00004360
004370     END-IF.                                                      00004370
004380 720-EXIT.                                                        00004380
004390     EXIT.                                                        00004390
004400                                                                  00004400
004410 722-DERIVE-CENTURY.                                              00004410
004420     IF CURRENT-YEAR < 50                                         00004420
004430         COMPUTE WS-CURR-CCYY = 2000 + CURRENT-YEAR               00004430
004440     ELSE                                                         00004440
004450         COMPUTE WS-CURR-CCYY = 1900 + CURRENT-YEAR               00004450
004460     END-IF.                                                      00004460
004470 722-EXIT.                                                        00004470
004480     EXIT.                                                        00004480
004490                                                                  00004490
004500 723-BUILD-BATCH-ID.                                              00004500
004510     MOVE SPACES TO WS-BATCH-ID.                                  00004510
004520     STRING 'BATCH_'            DELIMITED BY SIZE                 00004520
004530            WS-CURR-CCYY        DELIMITED BY SIZE                 00004530
004540            CURRENT-MONTH       DELIMITED BY SIZE                 00004540
004550            CURRENT-DAY         DELIMITED BY SIZE                 00004550
004560            CURRENT-HOUR        DELIMITED BY SIZE                 00004560
004570            CURRENT-MINUTE      DELIMITED BY SIZE                 00004570
004580            CURRENT-SECOND      DELIMITED BY SIZE                 00004580
004590         INTO WS-BATCH-ID                                         00004590
004600     END-STRING.                                                  00004600
004610 723-EXIT.                                                        00004610
004620     EXIT.                                                        00004620
004630                                                                  00004630
004640 730-ENRICH-RECORDS.                                              00004640
004650     MOVE SP-BH-TIMESTAMP(1:10) TO WS-PART-KEY-DATE.              00004650
004660     MOVE '_'                   TO WS-PART-KEY-SEP.               00004660
004670     MOVE SP-BH-OS-TYPE          TO WS-PART-KEY-OS.               00004670
004680     PERFORM 731-ENRICH-ONE-RECORD THRU 731-EXIT                  00004680
004690         VARYING WS-SUB FROM 1 BY 1                               00004690
004700         UNTIL WS-SUB > WS-REC-COUNT.                             00004700
004710 730-EXIT.                                                        00004710
004720     EXIT.                                                        00004720
004730                                                                  00004730
004740 731-ENRICH-ONE-RECORD.                                           00004740
004750     MOVE WS-PR-COMMAND(WS-SUB)    TO SP-ENR-COMMAND(WS-SUB).     00004750
004760     MOVE WS-PR-PID(WS-SUB)        TO SP-ENR-PID(WS-SUB).         00004760
004770     MOVE WS-PR-VSZ(WS-SUB)        TO SP-ENR-VSZ(WS-SUB).         00004770
004780     MOVE WS-PR-RSS(WS-SUB)        TO SP-ENR-RSS(WS-SUB).         00004780
004790     MOVE WS-PR-CPU-USAGE(WS-SUB)  TO SP-ENR-CPU-USAGE(WS-SUB).   00004790
004800     MOVE WS-PR-MEM-USAGE(WS-SUB)  TO SP-ENR-MEM-USAGE(WS-SUB).   00004800
004810     MOVE WS-PR-TTY(WS-SUB)        TO SP-ENR-TTY(WS-SUB).         00004810
004820     MOVE WS-PR-STAT(WS-SUB)       TO SP-ENR-STAT(WS-SUB).        00004820
004830     MOVE WS-PR-START-TIME(WS-SUB) TO SP-ENR-START-TIME(WS-SUB).  00004830
004840     MOVE WS-PR-DURATION(WS-SUB)   TO SP-ENR-DURATION(WS-SUB).    00004840
004850     MOVE WS-PR-USER-NAME(WS-SUB)  TO SP-ENR-USER-NAME(WS-SUB).   00004850
004860     MOVE SP-BH-TIMESTAMP          TO SP-ENR-TIMESTAMP(WS-SUB).   00004860
004870     MOVE SP-BH-MACHINE-NAME       TO SP-ENR-MACHINE-NAME(WS-SUB).00004870
004880     MOVE SP-BH-MACHINE-ID         TO SP-ENR-MACHINE-ID(WS-SUB).  00004880
004890     MOVE SP-BH-OS-TYPE            TO SP-ENR-OS-TYPE(WS-SUB).     00004890
004900     MOVE WS-PART-KEY TO                                          00004900
004910         SP-ENR-PARTITION-KEY(WS-SUB).                            00004910
004920 731-EXIT.                                                        00004920
004930     EXIT.                                                        00004930
004940                                                                  00004940
004950 740-WRITE-MASTER-STORE.                                          00004950
004960     MOVE 0 TO WS-LAST-REC-ID.                                    00004960
004970     PERFORM 741-FIND-LAST-REC-ID.                                00004970
004980     OPEN EXTEND MASTER-STORE-FILE.                               00004980
004990     IF WS-MASTR-STATUS NOT = '00'                                00004990
005000         DISPLAY 'ERROR OPENING MASTER STORE FOR EXTEND. RC:'     00005000
005010                 WS-MASTR-STATUS                                  00005010
005020         MOVE 16 TO RETURN-CODE                                   00005020
005030     ELSE                                                         00005030
005040         PERFORM 743-WRITE-ONE-MASTER-REC                         00005040
005050             VARYING WS-SUB FROM 1 BY 1                           00005050
005060             UNTIL WS-SUB > WS-REC-COUNT                          00005060
005070         CLOSE MASTER-STORE-FILE                                  00005070
005080     END-IF.                                                      00005080
005090 740-EXIT.                                                        00005090
005100     EXIT.                                                        00005100
005110                                                                  00005110
005120 741-FIND-LAST-REC-ID.                                            00005120
005130     OPEN INPUT MASTER-STORE-FILE.                                00005130
005140     IF WS-MASTR-STATUS = '00'                                    00005140
005150         MOVE 'N' TO WS-MASTR-EOF                                 00005150
005160         PERFORM 742-READ-NEXT-MASTER-REC THRU 742-EXIT           00005160
005170             UNTIL WS-MASTR-IS-EOF                                00005170
005180         CLOSE MASTER-STORE-FILE                                  00005180
005190     END-IF.                                                      00005190
005200 741-EXIT.                                                        00005200
005210     EXIT.                                                        00005210
005220                                                                  00005220
005230 742-READ-NEXT-MASTER-REC.                                        00005230
005240     READ MASTER-STORE-FILE                                       00005240
005250         AT END                                                   00005250
005260             SET WS-MASTR-IS-EOF TO TRUE                          00005260
005270         NOT AT END                                               00005270
005280             MOVE SP-MSTR-REC-FD TO SP-PROCESS-REC                00005280
005290             MOVE SP-REC-ID TO WS-LAST-REC-ID                     00005290
005300     END-READ.                                                    00005300
005310 742-EXIT.                                                        00005310
005320     EXIT.                                                        00005320
005330                                                                  00005330
005340 743-WRITE-ONE-MASTER-REC.                                        00005340
005350     MOVE SPACES TO SP-PROCESS-REC.                               00005350
005360     ADD 1 TO WS-LAST-REC-ID.                                     00005360
005370     MOVE WS-LAST-REC-ID         TO SP-REC-ID.                    00005370
005380     MOVE SP-ENR-COMMAND(WS-SUB)    TO SP-COMMAND.                00005380
005390     MOVE SP-ENR-PID(WS-SUB)        TO SP-PID.                    00005390
005400     MOVE SP-ENR-VSZ(WS-SUB)        TO SP-VSZ.                    00005400
005410     MOVE SP-ENR-RSS(WS-SUB)        TO SP-RSS.                    00005410
005420     MOVE SP-ENR-CPU-USAGE(WS-SUB)  TO SP-CPU-USAGE.              00005420
005430     MOVE SP-ENR-MEM-USAGE(WS-SUB)  TO SP-MEM-USAGE.              00005430
005440     MOVE SP-ENR-TTY(WS-SUB)        TO SP-TTY.                    00005440
005450     MOVE SP-ENR-STAT(WS-SUB)       TO SP-STAT.                   00005450
005460     MOVE SP-ENR-START-TIME(WS-SUB) TO SP-START-TIME.             00005460
005470     MOVE SP-ENR-DURATION(WS-SUB)   TO SP-DURATION.               00005470
005480     MOVE SP-ENR-USER-NAME(WS-SUB)  TO SP-USER-NAME.              00005480
005490     MOVE SP-ENR-TIMESTAMP(WS-SUB)  TO SP-TIMESTAMP.              00005490
005500     MOVE SP-ENR-MACHINE-NAME(WS-SUB) TO SP-MACHINE-NAME.         00005500
005510     MOVE SP-ENR-MACHINE-ID(WS-SUB) TO SP-MACHINE-ID.             00005510
005520     MOVE SP-ENR-OS-TYPE(WS-SUB)    TO SP-OS-TYPE.                00005520
005530     MOVE SP-ENR-PARTITION-KEY(WS-SUB) TO SP-PARTITION-KEY.       00005530
005540     WRITE SP-MSTR-REC-FD FROM SP-PROCESS-REC.                    00005540
005550     ADD 1 TO NUM-RECORDS-WRITTEN.                                00005550
005560 743-EXIT.                                                        00005560
005570     EXIT.                                                        00005570
005580                                                                  00005580
005590 750-BUILD-AGGREGATES.                                            00005590
005600     MOVE 0 TO WS-TOTAL-CPU WS-TOTAL-MEM WS-CMD-COUNT.            00005600
005610     MOVE 0 TO WS-TOP-CPU-COUNT WS-TOP-MEM-COUNT.                 00005610
005620     PERFORM 756-INIT-TOP-TABLES.                                 00005620
005630     PERFORM 757-BUILD-ONE-AGGREGATE                              00005630
005640         VARYING WS-SUB FROM 1 BY 1                               00005640
005650         UNTIL WS-SUB > WS-REC-COUNT.                             00005650
005660 750-EXIT.                                                        00005660
005670     EXIT.                                                        00005670
005680                                                                  00005680
005690 756-INIT-TOP-TABLES.                                             00005690
005700     PERFORM 758-INIT-ONE-TOP-SLOT                                00005700
005710         VARYING WS-SUB2 FROM 1 BY 1                              00005710
005720         UNTIL WS-SUB2 > 10.                                      00005720
005730 756-EXIT.                                                        00005730
005740     EXIT.                                                        00005740
005750                                                                  00005750
005760 758-INIT-ONE-TOP-SLOT.                                           00005760
005770     MOVE SPACES TO WS-TOP-CPU-CMD(WS-SUB2).                      00005770
005780     MOVE -1     TO WS-TOP-CPU-VAL(WS-SUB2).                      00005780
005790     MOVE SPACES TO WS-TOP-MEM-CMD(WS-SUB2).                      00005790
005800     MOVE -1     TO WS-TOP-MEM-VAL(WS-SUB2).                      00005800
005810 758-EXIT.                                                        00005810
005820     EXIT.                                                        00005820
005830                                                                  00005830
005840 757-BUILD-ONE-AGGREGATE.                                         00005840
005850     ADD SP-ENR-CPU-USAGE(WS-SUB) TO WS-TOTAL-CPU.                00005850
005860     ADD SP-ENR-MEM-USAGE(WS-SUB) TO WS-TOTAL-MEM.                00005860
005870     PERFORM 751-CHECK-DISTINCT-COMMAND.                          00005870
005880     MOVE SP-ENR-COMMAND(WS-SUB)   TO WS-INS-CMD.                 00005880
005890     MOVE SP-ENR-CPU-USAGE(WS-SUB) TO WS-INS-CPU-VAL.             00005890
005900     PERFORM 752-INSERT-TOP-CPU.                                  00005900
005910     MOVE SP-ENR-COMMAND(WS-SUB)   TO WS-INS-CMD.                 00005910
005920     MOVE SP-ENR-MEM-USAGE(WS-SUB) TO WS-INS-MEM-VAL.             00005920
005930     PERFORM 753-INSERT-TOP-MEM.                                  00005930
005940 757-EXIT.                                                        00005940
005950     EXIT.                                                        00005950
005960                                                                  00005960
005970 751-CHECK-DISTINCT-COMMAND.                                      00005970
005980     SET WS-PT-WAS-FOUND TO FALSE.                                00005980
005990     MOVE 'N' TO WS-PT-FOUND-SW.                                  00005990
006000     PERFORM 759-SCAN-ONE-COMMAND THRU 759-EXIT                   00006000
006010         VARYING WS-SUB2 FROM 1 BY 1                              00006010
006020         UNTIL WS-SUB2 > WS-CMD-COUNT                             00006020
006030            OR WS-PT-WAS-FOUND.                                   00006030
006040     IF NOT WS-PT-WAS-FOUND                                       00006040
006050         ADD 1 TO WS-CMD-COUNT                                    00006050
006060         MOVE SP-ENR-COMMAND(WS-SUB) TO WS-CMD-NAME(WS-CMD-COUNT) 00006060
006070     END-IF.                                                      00006070
006080 751-EXIT.                                                        00006080
006090     EXIT.                                                        00006090
006100                                                                  00006100
006110 759-SCAN-ONE-COMMAND.                                            00006110
006120     IF WS-CMD-NAME(WS-SUB2) = SP-ENR-COMMAND(WS-SUB)             00006120
006130         SET WS-PT-WAS-FOUND TO TRUE                              00006130
006140     END-IF.                                                      00006140
006150 759-EXIT.                                                        00006150
006160     EXIT.                                                        00006160
006170                                                                  00006170
006180 752-INSERT-TOP-CPU.                                              00006180
006190     IF WS-TOP-CPU-COUNT < 10                                     00006190
006200         ADD 1 TO WS-TOP-CPU-COUNT                                00006200
006210         MOVE WS-TOP-CPU-COUNT TO WS-INS-TO                       00006210
006220     ELSE                                                         00006220
006230         IF WS-INS-CPU-VAL <= WS-TOP-CPU-VAL(10)                  00006230
006240             GO TO 752-EXIT                                       00006240
006250         END-IF                                                   00006250
006260         MOVE 10 TO WS-INS-TO                                     00006260
006270     END-IF.                                                      00006270
006280     PERFORM 754-SHIFT-CPU-DOWN THRU 754-EXIT                     00006280
006290         UNTIL WS-INS-TO <= 1                                     00006290
006300            OR WS-TOP-CPU-VAL(WS-INS-TO - 1) >= WS-INS-CPU-VAL.   00006300
006310     MOVE WS-INS-CMD     TO WS-TOP-CPU-CMD(WS-INS-TO).            00006310
006320     MOVE WS-INS-CPU-VAL TO WS-TOP-CPU-VAL(WS-INS-TO).            00006320
006330 752-EXIT.                                                        00006330
006340     EXIT.                                                        00006340
006350                                                                  00006350
006360 754-SHIFT-CPU-DOWN.                                              00006360
006370     MOVE WS-TOP-CPU-CMD(WS-INS-TO - 1)                           00006370
006380         TO WS-TOP-CPU-CMD(WS-INS-TO).                            00006380
006390     MOVE WS-TOP-CPU-VAL(WS-INS-TO - 1)                           00006390
006400         TO WS-TOP-CPU-VAL(WS-INS-TO).                            00006400
006410     COMPUTE WS-INS-TO = WS-INS-TO - 1.                           00006410
006420 754-EXIT.                                                        00006420
006430     EXIT.                                                        00006430
006440                                                                  00006440
006450 753-INSERT-TOP-MEM.                                              00006450
006460     IF WS-TOP-MEM-COUNT < 10                                     00006460
006470         ADD 1 TO WS-TOP-MEM-COUNT                                00006470
006480         MOVE WS-TOP-MEM-COUNT TO WS-INS-TO                       00006480
006490     ELSE                                                         00006490
006500         IF WS-INS-MEM-VAL <= WS-TOP-MEM-VAL(10)                  00006500
006510             GO TO 753-EXIT                                       00006510
006520         END-IF                                                   00006520
006530         MOVE 10 TO WS-INS-TO                                     00006530
006540     END-IF.                                                      00006540
006550     PERFORM 755-SHIFT-MEM-DOWN THRU 755-EXIT                     00006550
006560         UNTIL WS-INS-TO <= 1                                     00006560
006570            OR WS-TOP-MEM-VAL(WS-INS-TO - 1) >= WS-INS-MEM-VAL.   00006570
006580     MOVE WS-INS-CMD     TO WS-TOP-MEM-CMD(WS-INS-TO).            00006580
006590     MOVE WS-INS-MEM-VAL TO WS-TOP-MEM-VAL(WS-INS-TO).            00006590
006600 753-EXIT.                                                        00006600
006610     EXIT.                                                        00006610
006620                                                                  00006620
006630 755-SHIFT-MEM-DOWN.                                              00006630
006640     MOVE WS-TOP-MEM-CMD(WS-INS-TO - 1)                           00006640
006650         TO WS-TOP-MEM-CMD(WS-INS-TO).                            00006650
006660     MOVE WS-TOP-MEM-VAL(WS-INS-TO - 1)                           00006660
006670         TO WS-TOP-MEM-VAL(WS-INS-TO).                            00006670
006680     COMPUTE WS-INS-TO = WS-INS-TO - 1.                           00006680
006690 755-EXIT.                                                        00006690
006700     EXIT.                                                        00006700
006710                                                                  00006710
006720 760-REPLACE-AGGREGATE-STORE.                                     00006720
006730     MOVE 0 TO WS-PT-COUNT.                                       00006730
006740     PERFORM 761-LOAD-AGGREGATE-TABLE.                            00006740
006750     PERFORM 763-FIND-OR-INSERT-PARTITION.                        00006750
006760     PERFORM 764-WRITE-AGGREGATE-TABLE.                           00006760
006770 760-EXIT.                                                        00006770
006780     EXIT.                                                        00006780
006790                                                                  00006790
006800 761-LOAD-AGGREGATE-TABLE.                                        00006800
006810     OPEN INPUT AGGREGATE-STORE-FILE.                             00006810
006820     IF WS-AGSTR-STATUS = '00'                                    00006820
006830         MOVE 'N' TO WS-AGSTR-EOF                                 00006830
006840         PERFORM 762-READ-NEXT-AGG-REC THRU 762-EXIT              00006840
006850             UNTIL WS-AGSTR-IS-EOF                                00006850
006860                OR WS-PT-COUNT = 200                              00006860
006870         CLOSE AGGREGATE-STORE-FILE                               00006870
006880     END-IF.                                                      00006880
006890 761-EXIT.                                                        00006890
006900     EXIT.                                                        00006900
006910                                                                  00006910
006920 762-READ-NEXT-AGG-REC.                                           00006920
006930     READ AGGREGATE-STORE-FILE                                    00006930
006940         AT END                                                   00006940
006950             SET WS-AGSTR-IS-EOF TO TRUE                          00006950
006960         NOT AT END                                               00006960
006970             ADD 1 TO WS-PT-COUNT                                 00006970
006980             MOVE SP-AGST-REC-FD TO SP-PT-ENTRY(WS-PT-COUNT)      00006980
006990     END-READ.                                                    00006990
007000 762-EXIT.                                                        00007000
007010     EXIT.                                                        00007010
007020                                                                  00007020
007030 763-FIND-OR-INSERT-PARTITION.                                    00007030
007040     SET WS-PT-WAS-FOUND TO FALSE.                                00007040
007050     MOVE 'N' TO WS-PT-FOUND-SW.                                  00007050
007060     IF WS-PT-COUNT > 0                                           00007060
007070         SEARCH ALL SP-PT-ENTRY                                   00007070
007080             AT END                                               00007080
007090                 CONTINUE                                         00007090
007100             WHEN SP-PT-KEY(SP-PT-IX) = WS-PART-KEY               00007100
007110                 SET WS-PT-WAS-FOUND TO TRUE                      00007110
007120                 MOVE SP-PT-IX TO WS-PT-IX3                       00007120
007130         END-SEARCH                                               00007130
007140     END-IF.                                                      00007140
007150     IF WS-PT-WAS-FOUND                                           00007150
007160         PERFORM 766-STORE-PARTITION-FIELDS                       00007160
007170     ELSE                                                         00007170
007180         PERFORM 767-INSERT-NEW-PARTITION                         00007180
007190     END-IF.                                                      00007190
007200 763-EXIT.                                                        00007200
007210     EXIT.                                                        00007210
007220                                                                  00007220
007230 767-INSERT-NEW-PARTITION.                                        00007230
007240     ADD 1 TO WS-PT-COUNT.                                        00007240
007250     MOVE WS-PT-COUNT TO WS-PT-IX3.                               00007250
007260     PERFORM 768-SHIFT-PT-DOWN THRU 768-EXIT                      00007260
007270         UNTIL WS-PT-IX3 <= 1                                     00007270
007280            OR SP-PT-KEY(WS-PT-IX3 - 1) <= WS-PART-KEY.           00007280
007290     PERFORM 766-STORE-PARTITION-FIELDS.                          00007290
007300 767-EXIT.                                                        00007300
007310     EXIT.                                                        00007310
007320                                                                  00007320
007330 768-SHIFT-PT-DOWN.                                               00007330
007340     MOVE SP-PT-ENTRY(WS-PT-IX3 - 1) TO SP-PT-ENTRY(WS-PT-IX3).   00007340
007350     COMPUTE WS-PT-IX3 = WS-PT-IX3 - 1.                           00007350
007360 768-EXIT.                                                        00007360
007370     EXIT.                                                        00007370
007380                                                                  00007380
007390 766-STORE-PARTITION-FIELDS.                                      00007390
007400     MOVE WS-PART-KEY     TO SP-PT-KEY(WS-PT-IX3).                00007400
007410     MOVE WS-TOTAL-CPU    TO SP-PT-TOTAL-CPU(WS-PT-IX3).          00007410
007420     MOVE WS-TOTAL-MEM    TO SP-PT-TOTAL-MEM(WS-PT-IX3).          00007420
007430     MOVE WS-CMD-COUNT    TO SP-PT-PROC-COUNT(WS-PT-IX3).         00007430
007440     PERFORM 769-STORE-ONE-TOP-SLOT                               00007440
007450         VARYING WS-SUB2 FROM 1 BY 1                              00007450
007460         UNTIL WS-SUB2 > 10.                                      00007460
007470 766-EXIT.                                                        00007470
007480     EXIT.                                                        00007480
007490                                                                  00007490
007500 769-STORE-ONE-TOP-SLOT.                                          00007500
007510     MOVE WS-TOP-CPU-CMD(WS-SUB2)                                 00007510
007520         TO SP-PT-TOPCPU-CMD(WS-PT-IX3, WS-SUB2).                 00007520
007530     MOVE WS-TOP-CPU-VAL(WS-SUB2)                                 00007530
007540         TO SP-PT-TOPCPU-VAL(WS-PT-IX3, WS-SUB2).                 00007540
007550     MOVE WS-TOP-MEM-CMD(WS-SUB2)                                 00007550
007560         TO SP-PT-TOPMEM-CMD(WS-PT-IX3, WS-SUB2).                 00007560
007570     MOVE WS-TOP-MEM-VAL(WS-SUB2)                                 00007570
007580         TO SP-PT-TOPMEM-VAL(WS-PT-IX3, WS-SUB2).                 00007580
007590 769-EXIT.                                                        00007590
007600     EXIT.                                                        00007600
007610                                                                  00007610
007620 764-WRITE-AGGREGATE-TABLE.                                       00007620
007630     OPEN OUTPUT AGGREGATE-STORE-FILE.                            00007630
007640     IF WS-AGSTR-STATUS NOT = '00'                                00007640
007650         DISPLAY 'ERROR OPENING AGGREGATE STORE FOR OUTPUT. RC:'  00007650
007660                 WS-AGSTR-STATUS                                  00007660
007670         MOVE 16 TO RETURN-CODE                                   00007670
007680     ELSE                                                         00007680
007690         PERFORM 765-WRITE-ONE-AGG-REC THRU 765-EXIT              00007690
007700             VARYING WS-SUB FROM 1 BY 1                           00007700
007710             UNTIL WS-SUB > WS-PT-COUNT                           00007710
007720         CLOSE AGGREGATE-STORE-FILE                               00007720
007730     END-IF.                                                      00007730
007740 764-EXIT.                                                        00007740
007750     EXIT.                                                        00007750
007760                                                                  00007760
007770 765-WRITE-ONE-AGG-REC.                                           00007770
007780     WRITE SP-AGST-REC-FD FROM SP-PT-ENTRY(WS-SUB).               00007780
007790 765-EXIT.                                                        00007790
007800     EXIT.                                                        00007800
007810                                                                  00007810
007820 790-CLOSE-FILES.                                                 00007820
007830     CLOSE BATCH-INPUT-FILE                                       00007830
007840           BATCH-REPORT-FILE.                                     00007840
007850 790-EXIT.                                                        00007850
007860     EXIT.                                                        00007860
007870                                                                  00007870
007880 800-INIT-REPORT.                                                 00007880
007890     MOVE CURRENT-YEAR   TO RPT-YY.                               00007890
007900     MOVE CURRENT-MONTH  TO RPT-MM.                               00007900
007910     MOVE CURRENT-DAY    TO RPT-DD.                               00007910
007920     MOVE CURRENT-HOUR   TO RPT-HH.                               00007920
007930     MOVE CURRENT-MINUTE TO RPT-MIN.                              00007930
007940     MOVE CURRENT-SECOND TO RPT-SS.                               00007940
007950     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00007950
007960 800-EXIT.                                                        00007960
007970     EXIT.                                                        00007970
007980                                                                  00007980
007990 850-REPORT-BATCH-STATS.                                          00007990
008000     IF WS-BATCH-IS-BAD                                           00008000
008010         WRITE REPORT-RECORD FROM RPT-BATCH-ERROR AFTER 2         00008010
008020     ELSE                                                         00008020
008030         MOVE WS-BATCH-ID        TO RPT-BATCH-ID                  00008030
008040         MOVE WS-LINE-COUNT      TO RPT-LINES-READ                00008040
008050         WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL1 AFTER 2       00008050
008060         MOVE WS-REC-COUNT       TO RPT-RECS-PARSED               00008060
008070         MOVE NUM-RECORDS-WRITTEN TO RPT-RECS-WRITTEN             00008070
008080         WRITE REPORT-RECORD FROM RPT-BATCH-DETAIL2 AFTER 1       00008080
008090         WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2          00008090
008100         MOVE WS-PART-KEY        TO RPT-PART-KEY                  00008100
008110         MOVE WS-TOTAL-CPU       TO RPT-TOTAL-CPU                 00008110
008120         MOVE WS-TOTAL-MEM       TO RPT-TOTAL-MEM                 00008120
008130         MOVE WS-CMD-COUNT       TO RPT-PROC-COUNT                00008130
008140         WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1        00008140
008150         PERFORM 851-REPORT-ONE-TOP-CPU THRU 851-EXIT             00008150
008160             VARYING WS-SUB2 FROM 1 BY 1                          00008160
008170             UNTIL WS-SUB2 > WS-TOP-CPU-COUNT                     00008170
008180     END-IF.                                                      00008180
008190 850-EXIT.                                                        00008190
008200     EXIT.                                                        00008200
008210                                                                  00008210
008220 851-REPORT-ONE-TOP-CPU.                                          00008220
008230     MOVE WS-SUB2            TO RPT-TOP-RANK.                     00008230
008240     MOVE WS-TOP-CPU-CMD(WS-SUB2) TO RPT-TOP-CMD.                 00008240
008250     MOVE WS-TOP-CPU-VAL(WS-SUB2) TO RPT-TOP-VAL.                 00008250
008260     WRITE REPORT-RECORD FROM RPT-TOP-DETAIL AFTER 1.             00008260
008270 851-EXIT.                                                        00008270
008280     EXIT.                                                        00008280
