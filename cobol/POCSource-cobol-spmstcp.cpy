000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  SPMSTCP                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* MASTER PROCESS-RECORD LAYOUT.  THIS IS THE RECORD WRITTEN       00000900
001000* TO THE MASTER STORE BY SPORGNZ AND READ BACK BY SPQUERY.        00001000
001100* IT IS ALSO THE OUTPUT SHAPE HANDED BACK BY THE OS-SPECIFIC      00001100
001200* LISTING PARSERS (SPUXPRS, SPWNPRS) BEFORE ENRICHMENT.           00001200
001300*                                                                 00001300
001400* MAINTENANCE LOG                                                 00001400
001500* DATE       BY    TKT       DESCRIPTION                          00001500
001600* ---------  ----  --------  -------------------------------      00001600
001700* 03/14/91   DS    INIT0001  ORIGINAL CUST-REC LAYOUT.             00001700
001800* 11/02/94   RBH   CHG0118   SPLIT OUT FOR PROCESS-INVENTORY      00001800
001900*                            PROJECT, FIELDS RENAMED SP-xxxx.     00001900
002000* 06/20/98   RBH   Y2K0077   TIMESTAMP WIDENED TO X(19), CCYY.    00002000
002100* 02/09/99   LMW   Y2K0077   CONFIRMED NO 2-DIGIT YEAR FIELDS     00002100
002200*                            REMAIN IN THIS COPYBOOK.             00002200
002300* 08/17/01   GRT   CHG0341   ADDED SP-MEM-USAGE 7-DIGIT WHOLE     00002300
002400*                            PART FOR WINDOWS KB VALUES.          00002400
002500* 04/03/07   GRT   CHG0502   REC-ID WIDENED TO 9 DIGITS.          00002500
002600****************************************************************  00002600
002700 01  SP-PROCESS-REC.                                               00002700
002800     05  SP-REC-ID              PIC 9(9).                          00002800
002900     05  SP-COMMAND             PIC X(60).                        00002900
003000     05  SP-PID                 PIC 9(9).                         00003000
003100     05  SP-VSZ                 PIC 9(9).                         00003100
003200     05  SP-RSS                 PIC 9(9).                         00003200
003300     05  SP-CPU-USAGE           PIC S9(3)V99 COMP-3.              00003300
003400     05  SP-MEM-USAGE           PIC S9(7)V99 COMP-3.              00003400
003500     05  SP-TTY                 PIC X(12).                        00003500
003600     05  SP-STAT                PIC X(08).                        00003600
003700     05  SP-START-TIME          PIC X(08).                        00003700
003800     05  SP-DURATION            PIC X(08).                        00003800
003900     05  SP-USER-NAME           PIC X(16).                        00003900
004000     05  SP-TIMESTAMP           PIC X(19).                        00004000
004100     05  SP-MACHINE-NAME        PIC X(20).                        00004100
004200     05  SP-MACHINE-ID          PIC X(20).                        00004200
004300     05  SP-OS-TYPE             PIC X(10).                        00004300
004400     05  SP-PARTITION-KEY       PIC X(21).                        00004400
004500     05  FILLER                 PIC X(24).                        00004500
