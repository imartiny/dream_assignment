000010 ID DIVISION.                                                     11/02/94
000030 PROGRAM-ID. SPWNPRS.                                                LV025
000040                                                                     CL*24
000070 AUTHOR.         DOUG STOUT.                                         CL*24
000080 INSTALLATION.   SYSTEMS GROUP DATA CENTER.                          CL*24
000090 DATE-WRITTEN.   11/02/94.                                           CL*24
000095 DATE-COMPILED.  05/02/12.                                           CL*24
000096 SECURITY.       NON-CONFIDENTIAL.                                   CL*24
000100                                                                     CL*24
000110******************************************************************   CL*24
000120*REMARKS.                                                            CL*24
000130*    PARSES ONE BATCH'S WORTH OF "TASKLIST"-STYLE PROCESS LISTING    CL*24
000140*    TEXT INTO SP-WN-PARSED-RECS ENTRIES.  CALLED BY SPDISP FOR      CL*24
000150*    OS-TYPE WINDOWS.                                                CL*24
000160*                                                                    CL*24
000170*    INPUT.  SP-WN-RAW-LINES TABLE.  SOMEWHERE IN THE TABLE IS A     CL*24
000180*    SEPARATOR LINE MADE UP OF RUNS OF '=' CHARACTERS SEPARATED BY  CL*24
000190*    BLANKS -- ONE RUN PER COLUMN.  THE RUN START POSITIONS ON THAT CL*24
000195*    LINE ARE THE FIXED COLUMN BOUNDARIES FOR EVERY LINE AFTER IT.  CL*24
000200*    OUTPUT. SP-WN-PARSED-RECS TABLE.  THE TASKLIST FORMAT DOES     CL*24
000210*    NOT CARRY CPU%, VSZ, RSS, USER, STAT, START TIME OR ACCUM      CL*24
000220*    CPU TIME, SO THOSE FIELDS ARE STAMPED WITH THE SHOP'S USUAL    CL*24
000230*    "NOT AVAILABLE" DEFAULTS -- SEE 1600-DEFAULT-UNKNOWN-FIELDS.   CL*24
000240*    METADATA (TIMESTAMP, MACHINE, PARTITION KEY) IS STAMPED ON     CL*24
000250*    LATER BY SPORGNZ, AS WITH THE UNIX SIDE.                        CL*24
000260*    A BATCH WITH NO SEPARATOR LINE ANYWHERE IN IT IS REJECTED       CL*24
000270*    WHOLESALE -- SEE 1100-FIND-SEPARATOR-LINE.                       CL*24
000280******************************************************************   CL*24
000290*                                                                    CL*24
000300* MAINTENANCE LOG                                                    CL*24
000310* DATE       BY    TKT       DESCRIPTION                             CL*24
000320* ---------  ----  --------  -------------------------------         CL*24
000330* 11/02/94   RBH   CHG0118   ORIGINAL PROGRAM (AS COBPERF, A TIMING  CL*24
000340*                            BENCH FOR COMP VS COMP-3 ARITHMETIC).   CL*24
000350*                            REWRITTEN HEAD TO FOOT FOR THE          CL*24
000360*                            PROCESS-INVENTORY PROJECT -- THE ONLY   CL*24
000370*                            THING CARRIED FORWARD IS THE TABLE-     CL*24
000380*                            DRIVEN SCAN SHAPE ITSELF, NOW WALKING   CL*24
000381*                            THE '=' COLUMN-START TABLE POSITION    CL*24
000382*                            BY POSITION.                           CL*24
000390* 06/20/98   RBH   Y2K0077   TIMESTAMP STAMPED BY SPORGNZ IS CCYY,   CL*24
000400*                            NOTHING TO FIX IN THIS PROGRAM.         CL*24
000410* 02/09/99   LMW   Y2K0077   SIGNED OFF.                             CL*24
000420* 04/03/07   GRT   CHG0502   ORIGINAL LAYOUT, PAIRED WITH SPUXPRS    CL*24
000430*                            WHEN SPDISP WAS SPLIT OUT.               CL*24
000440* 05/02/12   GRT   CHG0689   MEM USAGE CLEANUP (STRIP ',' AND 'K')  CL*24
000450*                            MOVED OUT OF SPORGNZ AND IN HERE, SO   CL*24
000460*                            ALL PARSERS HAND SPORGNZ CLEAN DATA.    CL*24
000465* 06/14/11   GRT   CHG0899   PUT PERFORM...THRU RANGES BACK ON THE  CL*24
000466*                            SCAN/TRIM LOOPS; ADDED A WS-PARSE-     CL*24
000467*                            CALLS COUNTER ALONGSIDE THE OTHERS.    CL*24
000470****************************************************************    CL*24
000480 ENVIRONMENT DIVISION.                                               CL*24
000490 CONFIGURATION SECTION.                                              CL*24
000500 SOURCE-COMPUTER. IBM-3081.                                          CL*24
000510 OBJECT-COMPUTER. IBM-3081.                                          CL*24
000520 SPECIAL-NAMES.                                                      CL*24
000530     C01 IS TOP-OF-FORM                                              CL*24
000540     UPSI-0 IS SP-DEBUG-SWITCH.                                      CL*24
000550 INPUT-OUTPUT SECTION.                                               CL*24
000560 FILE-CONTROL.                                                       CL*24
000570****************************************************************    CL*24
000580 DATA DIVISION.                                                      CL*24
000590 FILE SECTION.                                                       CL*24
000600 WORKING-STORAGE SECTION.                                            CL*24
000610 01  FILLER                    PIC X(32) VALUE                       CL*24
000620        '* WORKING STORAGE BEGINS HERE  *'.                          CL*24
000630                                                                     CL*24
000635 77  WS-PARSE-CALLS         PIC S9(4) COMP   VALUE +0.               CL*24
000640 01  WS-SUBSCRIPTS.                                                  CL*24
000650     05  WS-LINE-IX            PIC S9(5) COMP-3 VALUE +0.            CL*24
000660     05  WS-LINE-IX-RDF REDEFINES WS-LINE-IX PIC X(03).              CL*24
000670     05  WS-OUT-IX             PIC S9(5) COMP-3 VALUE +0.            CL*24
000680     05  WS-SEP-IX             PIC S9(5) COMP-3 VALUE +0.            CL*24
000690     05  WS-COL-IX             PIC S9(3) COMP-3 VALUE +0.            CL*24
000700     05  WS-SCAN-POS           PIC S9(5) COMP   VALUE +0.            CL*24
000710     05  FILLER                PIC X(08).                           CL*24
000720*                                                                    CL*24
000730 01  WS-FLAGS.                                                       CL*24
000740     05  WS-BATCH-OK           PIC X     VALUE 'Y'.                  CL*24
000750         88  WS-BATCH-IS-OK    VALUE 'Y'.                            CL*24
000760         88  WS-BATCH-IS-BAD   VALUE 'N'.                            CL*24
000770     05  WS-SEP-FOUND          PIC X     VALUE 'N'.                  CL*24
000780         88  WS-SEP-WAS-FOUND  VALUE 'Y'.                            CL*24
000790     05  FILLER                PIC X(10).                           CL*24
000800*                                                                    CL*24
000810 01  WS-COLUMN-TABLE.                                                CL*24
000820     05  WS-COL-START OCCURS 5 TIMES PIC S9(5) COMP-3.              CL*24
000830     05  WS-COL-LEN            PIC S9(5) COMP-3 VALUE +0.            CL*24
000840     05  FILLER                PIC X(06).                           CL*24
000850*                                                                    CL*24
000860 01  WS-TRIM-WORK.                                                   CL*24
000870     05  WS-TRIM-FIELD         PIC X(60) VALUE SPACES.               CL*24
000880     05  WS-TRIM-LEN           PIC S9(3) COMP-3 VALUE +0.            CL*24
000890*                                                                    CL*24
000900 01  WS-SPLIT-FIELDS.                                                CL*24
000910     05  WS-F-IMAGE            PIC X(60).                           CL*24
000920     05  WS-F-PID-TEXT         PIC X(60).                           CL*24
000930     05  WS-F-SESSION-NAME     PIC X(60).                           CL*24
000940     05  WS-F-SESSION-NUM      PIC X(60).                           CL*24
000950     05  WS-F-MEM-RAW          PIC X(60).                           CL*24
000960     05  WS-F-MEM-CLEAN        PIC X(24) VALUE SPACES.               CL*24
000970     05  WS-MEM-OUT-LEN        PIC S9(3) COMP-3 VALUE +0.            CL*24
000980     05  WS-MEM-SCAN           PIC S9(3) COMP-3 VALUE +0.            CL*24
000985     05  WS-PID-LEN            PIC S9(3) COMP-3 VALUE +0.            CL*24
000990*                                                                    CL*24
001000 01  WS-MEM-WORK.                                                    CL*24
001010     05  WS-MEM-WHOLE          PIC S9(7) COMP-3 VALUE +0.            CL*24
001020     05  WS-MEM-RESULT         PIC S9(7)V99 COMP-3 VALUE +0.         CL*24
001030     05  WS-MEM-RESULT-RDF REDEFINES WS-MEM-RESULT PIC X(05).        CL*24
001040*****************************************************************
001050*    DUMP POINTER AREA
001060*        PARA POINTER- MOVE PARAGRAPH NUMBER TO THIS POINTER    *
001070*                      AS EACH PARAGRAPH IS ENTERED. DO NOT     *
001080*                      MOVE PARAGRAPH NUMBERS OF COMMON         *
001090*                      PARAGRAPHS (USE COMM POINTER).           *
001100*                                                               *
001110*        COMM POINTER - EACH COMMON PARAGRAPH SHOULD MOVE       *
001120*                       ITS PARAGRAPH NUMBER TO THIS POINTER    *
001130*                       AT IT INCEPTION.                        *
001140*****************************************************************
001150 01  DUMP-DISPLAY.                                                   CL*24
001160     05 PARA-POINTER           PIC X(4)  VALUE 'GN  '.               CL*24
001170     05 COMM-POINTER           PIC X(4)  VALUE SPACES.               CL*24
001180 01  ABEND-TEST                PIC X(2).                             CL*24
001190 01  ABEND-TEST-N REDEFINES ABEND-TEST PIC S9(3) COMP-3.             CL*24
001750 LINKAGE SECTION.                                                    CL*24
001760**************************************************************       CL*24
001770*                                                            *       CL*24
001780*       L I N K A G E   S E C T I O N                        *       CL*24
001790*                                                            *       CL*24
001800**************************************************************       CL*24
001810                                                                     CL*24
001820 01  SP-WN-LINE-COUNT           PIC 9(5) COMP-3.                     CL*24
001830 01  SP-WN-RAW-LINES.                                                CL*24
001840     05  SP-WN-RAW-LINE         PIC X(132) OCCURS 200 TIMES.         CL*24
001850 01  SP-WN-REC-COUNT            PIC 9(5) COMP-3.                     CL*24
001860 01  SP-WN-PARSED-RECS.                                              CL*24
001870     05  SP-WN-PARSED-REC OCCURS 200 TIMES.                         CL*24
001880         10  SP-WN-PR-COMMAND      PIC X(60).                       CL*24
001890         10  SP-WN-PR-PID          PIC 9(9).                        CL*24
001900         10  SP-WN-PR-VSZ          PIC 9(9).                        CL*24
001910         10  SP-WN-PR-RSS          PIC 9(9).                        CL*24
001920         10  SP-WN-PR-CPU-USAGE    PIC S9(3)V99 COMP-3.             CL*24
001930         10  SP-WN-PR-MEM-USAGE    PIC S9(7)V99 COMP-3.             CL*24
001940         10  SP-WN-PR-TTY          PIC X(12).                       CL*24
001950         10  SP-WN-PR-STAT         PIC X(08).                       CL*24
001960         10  SP-WN-PR-START-TIME   PIC X(08).                       CL*24
001970         10  SP-WN-PR-DURATION     PIC X(08).                       CL*24
001980         10  SP-WN-PR-USER-NAME    PIC X(16).                       CL*24
001990 01  SP-WN-RETURN-CODE          PIC S9(4) COMP.                      CL*24
002000     88  SP-WN-OK               VALUE ZERO.                         CL*24
002010     88  SP-WN-BAD-CONTENT      VALUE 4.                            CL*24
002020******************************************************************   CL*24
002030*                                                                *   CL*24
002040*       P R O C E D U R E    D I V I S I O N                     *   CL*24
002050*                                                                *   CL*24
002060******************************************************************   CL*24
002065 PROCEDURE DIVISION USING SP-WN-LINE-COUNT, SP-WN-RAW-LINES,         CL*24
002070         SP-WN-REC-COUNT, SP-WN-PARSED-RECS, SP-WN-RETURN-CODE.      CL*24
002075                                                                     CL*24
002080**************************************************************       CL*24
002090 1000-PARSE-WINDOWS-LINES.                                           CL*24
002100     MOVE 1000 TO PARA-POINTER.                                      CL*24
002105     ADD 1 TO WS-PARSE-CALLS.                                        CL*24
002110     SET SP-WN-OK TO TRUE.                                           CL*24
002120     MOVE ZERO TO SP-WN-REC-COUNT, WS-OUT-IX, WS-SEP-IX.            CL*24
002130     SET WS-BATCH-IS-OK TO TRUE.                                     CL*24
002140     SET WS-SEP-FOUND TO FALSE.                                      CL*24
002150                                                                     CL*24
002160     IF SP-WN-LINE-COUNT < 1                                         CL*24
002170         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002180     ELSE                                                            CL*24
002190         PERFORM 1100-FIND-SEPARATOR-LINE THRU 1100-EXIT             CL*24
002200             VARYING WS-LINE-IX FROM 1 BY 1                          CL*24
002210             UNTIL WS-LINE-IX > SP-WN-LINE-COUNT                     CL*24
002220                 OR WS-SEP-WAS-FOUND                                 CL*24
002230     END-IF.                                                         CL*24
002240                                                                     CL*24
002250     IF WS-BATCH-IS-OK AND NOT WS-SEP-WAS-FOUND                      CL*24
002260         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002270     END-IF.                                                         CL*24
002280                                                                     CL*24
002290     IF WS-BATCH-IS-OK                                               CL*24
002300         PERFORM 1200-FIND-COLUMN-STARTS                             CL*24
002310         IF WS-SEP-IX < SP-WN-LINE-COUNT                             CL*24
002320             PERFORM 1300-PARSE-ONE-LINE THRU 1300-EXIT              CL*24
002330                 VARYING WS-LINE-IX FROM WS-SEP-IX + 1 BY 1          CL*24
002340                 UNTIL WS-LINE-IX > SP-WN-LINE-COUNT                 CL*24
002350         END-IF                                                      CL*24
002360     END-IF.                                                         CL*24
002370                                                                     CL*24
002380     IF WS-BATCH-IS-BAD                                              CL*24
002390         SET SP-WN-BAD-CONTENT TO TRUE                               CL*24
002400         MOVE ZERO TO SP-WN-REC-COUNT                                CL*24
002410     ELSE                                                            CL*24
002420         MOVE WS-OUT-IX TO SP-WN-REC-COUNT                           CL*24
002430     END-IF.                                                         CL*24
002440 1000-EXIT.                                                          CL*24
002450     EXIT.                                                           CL*24
002460     GOBACK.                                                         CL*24
002470                                                                     CL*24
002480 1100-FIND-SEPARATOR-LINE.                                           CL*24
002490     MOVE 1100 TO COMM-POINTER.                                      CL*24
002520     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
002530     MOVE SP-WN-RAW-LINE(WS-LINE-IX)(1:60) TO WS-TRIM-FIELD.         CL*24
002540     PERFORM 1110-TRIM-SEP-LEADING THRU 1110-EXIT                    CL*24
002550         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
002560            OR WS-TRIM-FIELD = SPACES.                                CL*24
002570     IF WS-TRIM-FIELD(1:1) = '='                                    CL*24
002580         SET WS-SEP-WAS-FOUND TO TRUE                                CL*24
002590         MOVE WS-LINE-IX TO WS-SEP-IX                                CL*24
002600     END-IF.                                                         CL*24
002610 1100-EXIT.                                                          CL*24
002620     EXIT.                                                           CL*24
002630                                                                     CL*24
002640 1110-TRIM-SEP-LEADING.                                              CL*24
002650     MOVE WS-TRIM-FIELD(2:59) TO WS-TRIM-FIELD.                      CL*24
002660 1110-EXIT.                                                          CL*24
002670     EXIT.                                                           CL*24
002680                                                                     CL*24
002690 1200-FIND-COLUMN-STARTS.                                            CL*24
002700     MOVE 1200 TO COMM-POINTER.                                      CL*24
002710     MOVE ZERO TO WS-COL-IX.                                         CL*24
002720     MOVE ZERO TO WS-COL-START(1) WS-COL-START(2) WS-COL-START(3)   CL*24
002730             WS-COL-START(4) WS-COL-START(5).                        CL*24
002740     PERFORM 1210-SCAN-ONE-POSITION THRU 1210-EXIT                   CL*24
002750         VARYING WS-SCAN-POS FROM 1 BY 1                             CL*24
002760         UNTIL WS-SCAN-POS > 132 OR WS-COL-IX >= 5.                  CL*24
002770 1200-EXIT.                                                          CL*24
002780     EXIT.                                                           CL*24
002790                                                                     CL*24
002800 1210-SCAN-ONE-POSITION.                                             CL*24
002810     IF SP-WN-RAW-LINE(WS-SEP-IX)(WS-SCAN-POS:1) = '='               CL*24
002820         IF WS-SCAN-POS = 1 OR                                       CL*24
002830            SP-WN-RAW-LINE(WS-SEP-IX)(WS-SCAN-POS - 1:1) = SPACE    CL*24
002840             ADD 1 TO WS-COL-IX                                      CL*24
002850             IF WS-COL-IX <= 5                                       CL*24
002860                 MOVE WS-SCAN-POS TO WS-COL-START(WS-COL-IX)        CL*24
002870             END-IF                                                  CL*24
002880         END-IF                                                      CL*24
002890     END-IF.                                                         CL*24
002900 1210-EXIT.                                                          CL*24
002910     EXIT.                                                           CL*24
002920                                                                     CL*24
002930 1300-PARSE-ONE-LINE.                                                CL*24
002940     MOVE 1300 TO COMM-POINTER.                                      CL*24
002950     IF WS-COL-START(5) = ZERO                                       CL*24
002960         SET WS-BATCH-IS-BAD TO TRUE                                 CL*24
002970     ELSE                                                            CL*24
002980         PERFORM 1400-SLICE-AND-TRIM-COLUMNS                         CL*24
002990         PERFORM 1500-CLEAN-MEM-USAGE                                CL*24
003000         ADD 1 TO WS-OUT-IX                                          CL*24
003010         PERFORM 1600-MOVE-PARSED-FIELDS                            CL*24
003020     END-IF.                                                         CL*24
003030 1300-EXIT.                                                          CL*24
003040     EXIT.                                                           CL*24
003050                                                                     CL*24
003060 1400-SLICE-AND-TRIM-COLUMNS.                                        CL*24
003070     MOVE 1400 TO COMM-POINTER.                                      CL*24
003080     COMPUTE WS-COL-LEN = WS-COL-START(2) - WS-COL-START(1).         CL*24
003090     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
003100     MOVE SP-WN-RAW-LINE(WS-LINE-IX)                                 CL*24
003110             (WS-COL-START(1):WS-COL-LEN) TO WS-TRIM-FIELD.          CL*24
003120     PERFORM 1410-TRIM-LEADING-GENERIC THRU 1410-EXIT                CL*24
003130         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
003140            OR WS-TRIM-FIELD = SPACES.                                CL*24
003150     MOVE WS-TRIM-FIELD TO WS-F-IMAGE.                               CL*24
003160*                                                                    CL*24
003170     COMPUTE WS-COL-LEN = WS-COL-START(3) - WS-COL-START(2).         CL*24
003180     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
003190     MOVE SP-WN-RAW-LINE(WS-LINE-IX)                                 CL*24
003200             (WS-COL-START(2):WS-COL-LEN) TO WS-TRIM-FIELD.          CL*24
003210     PERFORM 1410-TRIM-LEADING-GENERIC THRU 1410-EXIT                CL*24
003220         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
003230            OR WS-TRIM-FIELD = SPACES.                                CL*24
003240     MOVE WS-TRIM-FIELD TO WS-F-PID-TEXT.                            CL*24
003241     MOVE ZERO TO WS-TRIM-LEN.                                       CL*24
003242     PERFORM 1510-SCAN-FOR-BLANK THRU 1510-EXIT                      CL*24
003243         VARYING WS-MEM-SCAN FROM 1 BY 1                             CL*24
003244         UNTIL WS-MEM-SCAN > 60 OR WS-TRIM-LEN NOT = ZERO.           CL*24
003245     IF WS-TRIM-LEN = ZERO                                           CL*24
003246         MOVE 60 TO WS-PID-LEN                                       CL*24
003247     ELSE                                                            CL*24
003248         COMPUTE WS-PID-LEN = WS-TRIM-LEN - 1                        CL*24
003249     END-IF.                                                         CL*24
003250*                                                                    CL*24
003260     COMPUTE WS-COL-LEN = WS-COL-START(4) - WS-COL-START(3).         CL*24
003270     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
003280     MOVE SP-WN-RAW-LINE(WS-LINE-IX)                                 CL*24
003290             (WS-COL-START(3):WS-COL-LEN) TO WS-TRIM-FIELD.          CL*24
003300     PERFORM 1410-TRIM-LEADING-GENERIC THRU 1410-EXIT                CL*24
003310         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
003320            OR WS-TRIM-FIELD = SPACES.                                CL*24
003330     MOVE WS-TRIM-FIELD TO WS-F-SESSION-NAME.                        CL*24
003340*                                                                    CL*24
003350     COMPUTE WS-COL-LEN = WS-COL-START(5) - WS-COL-START(4).         CL*24
003360     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
003370     MOVE SP-WN-RAW-LINE(WS-LINE-IX)                                 CL*24
003380             (WS-COL-START(4):WS-COL-LEN) TO WS-TRIM-FIELD.          CL*24
003390     PERFORM 1410-TRIM-LEADING-GENERIC THRU 1410-EXIT                CL*24
003400         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
003410            OR WS-TRIM-FIELD = SPACES.                                CL*24
003420     MOVE WS-TRIM-FIELD TO WS-F-SESSION-NUM.                         CL*24
003430*                                                                    CL*24
003440     COMPUTE WS-COL-LEN = 133 - WS-COL-START(5).                     CL*24
003450     MOVE SPACES TO WS-TRIM-FIELD.                                   CL*24
003460     MOVE SP-WN-RAW-LINE(WS-LINE-IX)                                 CL*24
003470             (WS-COL-START(5):WS-COL-LEN) TO WS-TRIM-FIELD.          CL*24
003480     PERFORM 1410-TRIM-LEADING-GENERIC THRU 1410-EXIT                CL*24
003490         UNTIL WS-TRIM-FIELD(1:1) NOT = SPACE                        CL*24
003500            OR WS-TRIM-FIELD = SPACES.                                CL*24
003510     MOVE WS-TRIM-FIELD TO WS-F-MEM-RAW.                             CL*24
003520 1400-EXIT.                                                          CL*24
003530     EXIT.                                                           CL*24
003540                                                                     CL*24
003550 1410-TRIM-LEADING-GENERIC.                                          CL*24
003560     MOVE WS-TRIM-FIELD(2:59) TO WS-TRIM-FIELD.                      CL*24
003570 1410-EXIT.                                                          CL*24
003580     EXIT.                                                           CL*24
003590                                                                     CL*24
003600 1500-CLEAN-MEM-USAGE.                                               CL*24
003610     MOVE 1500 TO COMM-POINTER.                                      CL*24
003620* THE LAST COLUMN IS TRIMMED DOWN TO ITS FIRST WHITESPACE TOKEN      CL*24
003630* BEFORE THE ',' AND 'K' STRIP -- SOME LISTINGS PUT A SPACE          CL*24
003640* BETWEEN THE NUMBER AND THE 'K' SUFFIX, SOME DO NOT.                CL*24
003650     MOVE WS-F-MEM-RAW TO WS-TRIM-FIELD.                             CL*24
003660     MOVE ZERO TO WS-TRIM-LEN.                                       CL*24
003670     PERFORM 1510-SCAN-FOR-BLANK THRU 1510-EXIT                      CL*24
003680         VARYING WS-MEM-SCAN FROM 1 BY 1                             CL*24
003690         UNTIL WS-MEM-SCAN > 60 OR WS-TRIM-LEN NOT = ZERO.           CL*24
003700     IF WS-TRIM-LEN = ZERO                                           CL*24
003710         MOVE 60 TO WS-TRIM-LEN                                      CL*24
003720     ELSE                                                            CL*24
003730         SUBTRACT 1 FROM WS-TRIM-LEN                                 CL*24
003740     END-IF.                                                         CL*24
003750     MOVE SPACES TO WS-F-MEM-CLEAN.                                  CL*24
003760     MOVE ZERO TO WS-MEM-OUT-LEN.                                    CL*24
003770     IF WS-TRIM-LEN NOT = ZERO                                       CL*24
003780         PERFORM 1520-COPY-NON-COMMA THRU 1520-EXIT                  CL*24
003790             VARYING WS-MEM-SCAN FROM 1 BY 1                         CL*24
003800             UNTIL WS-MEM-SCAN > WS-TRIM-LEN                         CL*24
003810     END-IF.                                                         CL*24
003820     IF WS-MEM-OUT-LEN > 0                                           CL*24
003830         IF WS-F-MEM-CLEAN(WS-MEM-OUT-LEN:1) = 'K' OR                CL*24
003840            WS-F-MEM-CLEAN(WS-MEM-OUT-LEN:1) = 'k'                   CL*24
003850             SUBTRACT 1 FROM WS-MEM-OUT-LEN                          CL*24
003860         END-IF                                                      CL*24
003870     END-IF.                                                         CL*24
003880     IF WS-MEM-OUT-LEN > 0                                           CL*24
003890         AND WS-F-MEM-CLEAN(1:WS-MEM-OUT-LEN) NUMERIC                CL*24
003900         MOVE WS-F-MEM-CLEAN(1:WS-MEM-OUT-LEN) TO WS-MEM-WHOLE       CL*24
003910         MOVE WS-MEM-WHOLE TO WS-MEM-RESULT                          CL*24
003920     ELSE                                                            CL*24
003930         MOVE ZERO TO WS-MEM-RESULT                                  CL*24
003940     END-IF.                                                         CL*24
003950 1500-EXIT.                                                          CL*24
003960     EXIT.                                                           CL*24
003970                                                                     CL*24
003980 1510-SCAN-FOR-BLANK.                                                CL*24
003990     IF WS-TRIM-FIELD(WS-MEM-SCAN:1) = SPACE                        CL*24
004000         MOVE WS-MEM-SCAN TO WS-TRIM-LEN                             CL*24
004010     END-IF.                                                         CL*24
004020 1510-EXIT.                                                          CL*24
004030     EXIT.                                                           CL*24
004040                                                                     CL*24
004050 1520-COPY-NON-COMMA.                                                CL*24
004060     IF WS-TRIM-FIELD(WS-MEM-SCAN:1) NOT = ','                      CL*24
004070         ADD 1 TO WS-MEM-OUT-LEN                                     CL*24
004080         MOVE WS-TRIM-FIELD(WS-MEM-SCAN:1)                          CL*24
004090                 TO WS-F-MEM-CLEAN(WS-MEM-OUT-LEN:1)                CL*24
004100     END-IF.                                                         CL*24
004110 1520-EXIT.                                                          CL*24
004120     EXIT.                                                           CL*24
004130                                                                     CL*24
004140 1600-MOVE-PARSED-FIELDS.                                            CL*24
004150     MOVE 1600 TO COMM-POINTER.                                      CL*24
004160     MOVE WS-F-IMAGE        TO SP-WN-PR-COMMAND(WS-OUT-IX).         CL*24
004170     MOVE WS-F-SESSION-NAME TO SP-WN-PR-TTY(WS-OUT-IX).             CL*24
004180     MOVE WS-MEM-RESULT     TO SP-WN-PR-MEM-USAGE(WS-OUT-IX).       CL*24
004190     IF WS-PID-LEN > 0 AND WS-F-PID-TEXT(1:WS-PID-LEN) NUMERIC       CL*24
004200         MOVE WS-F-PID-TEXT(1:WS-PID-LEN) TO SP-WN-PR-PID(WS-OUT-IX) CL*24
004210     ELSE                                                            CL*24
004220         MOVE ZERO TO SP-WN-PR-PID(WS-OUT-IX)                        CL*24
004230     END-IF.                                                         CL*24
004240     MOVE ZERO TO SP-WN-PR-VSZ(WS-OUT-IX)                           CL*24
004250             SP-WN-PR-RSS(WS-OUT-IX).                                CL*24
004260     MOVE ZERO TO SP-WN-PR-CPU-USAGE(WS-OUT-IX).                    CL*24
004270     MOVE 'N/A'             TO SP-WN-PR-STAT(WS-OUT-IX).            CL*24
004280     MOVE 'N/A'             TO SP-WN-PR-START-TIME(WS-OUT-IX).      CL*24
004290     MOVE 'N/A'             TO SP-WN-PR-DURATION(WS-OUT-IX).        CL*24
004300     MOVE 'N/A'             TO SP-WN-PR-USER-NAME(WS-OUT-IX).       CL*24
004310 1600-EXIT.                                                          CL*24
004320     EXIT.                                                           CL*24
