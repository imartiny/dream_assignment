000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  SPBHDCP                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* BATCH-HEADER.  LINE 1 OF EACH SPBATIN FILE -- THE SNAPSHOT      00000900
001000* METADATA THAT SPORGNZ STAMPS ONTO EVERY PARSED PROCESS-RECORD. 00001000
001100*                                                                 00001100
001200* MAINTENANCE LOG                                                 00001200
001300* DATE       BY    TKT       DESCRIPTION                          00001300
001400* ---------  ----  --------  -------------------------------      00001400
001500* 11/02/94   RBH   CHG0118   ORIGINAL LAYOUT, LIFTED FROM THE     00001500
001600*                            OLD TRANREC TRANSACTION HEADER.      00001600
001700* 06/20/98   RBH   Y2K0077   TIMESTAMP WIDENED TO X(19), CCYY.    00001700
002000****************************************************************  00002000
002100 01  SP-BATCH-HEADER.                                              00002100
002200     05  SP-BH-OS-TYPE          PIC X(10).                        00002200
002300     05  SP-BH-TIMESTAMP        PIC X(19).                        00002300
002400     05  SP-BH-MACHINE-NAME     PIC X(20).                        00002400
002500     05  SP-BH-MACHINE-ID       PIC X(20).                        00002500
002600     05  FILLER                 PIC X(15).                        00002600
