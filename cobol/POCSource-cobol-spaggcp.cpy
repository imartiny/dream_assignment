000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* COPYBOOK:  SPAGGCP                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
001200* ONE RECORD PER PARTITION (CAPTURE DATE + OS TYPE).  BUILT BY    00001200
001300* SPORGNZ AT THE END OF EVERY BATCH RUN AND READ BACK BY SPQUERY  00001300
001400* FOR PRE-AGGREGATED QUERIES.  THE TOP-CPU / TOP-MEM TABLES ARE  00001400
001500* HELD ASCENDING-KEY-FREE -- THEY ARE ALREADY IN RANK ORDER, SO  00001500
001600* NO SEARCH ALL IS NEEDED AGAINST THEM.                           00001600
001700*                                                                 00001700
001800* MAINTENANCE LOG                                                 00001800
001900* DATE       BY    TKT       DESCRIPTION                          00001900
002000* ---------  ----  --------  -------------------------------      00002000
002100* 04/03/07   GRT   CHG0502   ORIGINAL LAYOUT.                      00002100
002200* 09/11/09   GRT   CHG0561   WIDENED PROCESS-COUNT TO 7 DIGITS.   00002200
002300****************************************************************  00002300
002400 01  SP-AGGREGATE-REC.                                             00002400
002500     05  SP-AG-PARTITION-KEY    PIC X(21).                        00002500
002600     05  SP-AG-TOTAL-CPU        PIC S9(7)V99 COMP-3.              00002600
002700     05  SP-AG-TOTAL-MEMORY     PIC S9(9)V99 COMP-3.              00002700
002800     05  SP-AG-PROCESS-COUNT    PIC 9(7) COMP-3.                  00002800
002900     05  SP-AG-TOP-CPU OCCURS 10 TIMES.                           00002900
003000         10  SP-AG-TOPCPU-CMD   PIC X(60).                        00003000
003100         10  SP-AG-TOPCPU-VAL   PIC S9(3)V99 COMP-3.              00003100
003200     05  SP-AG-TOP-MEM OCCURS 10 TIMES.                           00003200
003300         10  SP-AG-TOPMEM-CMD   PIC X(60).                        00003300
003400         10  SP-AG-TOPMEM-VAL   PIC S9(7)V99 COMP-3.              00003400
003500     05  FILLER                 PIC X(20).                        00003500
